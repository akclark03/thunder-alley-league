000100*---------------------------------------------------------------*         
000200* COPYLIB TALPTSR -- POINTS STRUCTURE RECORD LAYOUT              *        
000300* ONE ENTRY PER FINISHING POSITION, PLUS A SINGLE DNQ ENTRY      *        
000400* (PT-DNQ-FLAG = 'Y') CARRYING THE POINTS A CAR THAT DID NOT     *        
000500* QUALIFY RECEIVES IN EACH OF THE THREE POINT CATEGORIES.        *        
000600*---------------------------------------------------------------*         
000700* MAINT LOG                                                     *         
000800* 03/11/91 R.KRANEPOOL  TAL-0012  ORIGINAL POINTS TABLE          *        
000900* 11/19/94 L.HERNANDEZ  TAL-0071  ADDED PT-QUAL-POINTS WHEN THE  *        
001000*          LEAGUE STARTED AWARDING QUALIFYING POINTS             *        
001100*---------------------------------------------------------------*         
001200 01  TAL-POINTS-RECORD.                                                   
001300     05  PT-FINISH-POS           PIC 9(02).                               
001400     05  PT-RACE-POINTS          PIC 9(03).                               
001500     05  PT-PLAYOFF-POINTS       PIC 9(03).                               
001600     05  PT-QUAL-POINTS          PIC 9(03).                               
001700     05  PT-DNQ-FLAG             PIC X(01).                               
001800         88  PT-IS-DNQ-ROW                  VALUE 'Y'.                    
001900         88  PT-IS-FINISH-ROW                VALUE 'N'.                   
002000     05  FILLER                  PIC X(19).                               
