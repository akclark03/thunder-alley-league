000100*---------------------------------------------------------------*         
000200* COPYLIB TALPTST -- POINTS STRUCTURE TABLE (WORKING-STORAGE)    *        
000300* HOLDS THE THREE PARALLEL POINT TABLES PLUS THE DNQ ROW.        *        
000400* A SEPARATE SAVE-AREA FOR THE DNQ ROW IS KEPT SO SCORING DOES   *        
000500* NOT HAVE TO SEARCH THE WHOLE TABLE TWICE FOR A DNQ CAR.        *        
000600*---------------------------------------------------------------*         
000700 01  TAL-POINTS-TABLE-CTL.                                                
000800     05  PTT-TABLE-SIZE          PIC S9(3) USAGE IS COMP.                 
000900 01  TAL-POINTS-TABLE.                                                    
001000     05  PTT-ENTRY OCCURS 1 TO 45 TIMES                                   
001100             DEPENDING ON PTT-TABLE-SIZE                                  
001200             INDEXED BY PTT-IDX, PTT-FIND-IDX.                            
001300         10  PTT-FINISH-POS      PIC 9(02).                               
001400         10  PTT-RACE-POINTS     PIC 9(03).                               
001500         10  PTT-PLAYOFF-POINTS  PIC 9(03).                               
001600         10  PTT-QUAL-POINTS     PIC 9(03).                               
001700         10  PTT-DNQ-FLAG        PIC X(01).                               
001800             88  PTT-IS-DNQ-ROW             VALUE 'Y'.                    
001900         10  FILLER              PIC X(04).                               
002000 01  TAL-DNQ-POINTS-SAVE-AREA.                                            
002100     05  PTD-FOUND-SW            PIC X(01) VALUE 'N'.                     
002200         88  PTD-DNQ-ROW-FOUND              VALUE 'Y'.                    
002300     05  PTD-RACE-POINTS         PIC 9(03) VALUE 0.                       
002400     05  PTD-PLAYOFF-POINTS      PIC 9(03) VALUE 0.                       
002500     05  PTD-QUAL-POINTS         PIC 9(03) VALUE 0.                       
