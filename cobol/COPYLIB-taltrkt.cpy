000100*---------------------------------------------------------------*         
000200* COPYLIB TALTRKT -- TRACK TABLE (WORKING-STORAGE)               *        
000300*---------------------------------------------------------------*         
000400 01  TAL-TRACK-TABLE-CTL.                                                 
000500     05  TKT-TABLE-SIZE          PIC S9(3) USAGE IS COMP.                 
000600 01  TAL-TRACK-TABLE.                                                     
000700     05  TKT-ENTRY OCCURS 1 TO 40 TIMES                                   
000800             DEPENDING ON TKT-TABLE-SIZE                                  
000900             INDEXED BY TKT-IDX, TKT-FIND-IDX.                            
001000         10  TKT-TRACK-ID        PIC X(08).                               
001100         10  TKT-TRACK-NAME      PIC X(24).                               
001200         10  FILLER              PIC X(04).                               
