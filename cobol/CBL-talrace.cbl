000100*****************************************************************         
000200* PROGRAM NAME:    TALRACE                                                
000300* ORIGINAL AUTHOR: R. KRANEPOOL                                           
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/11/91 R.KRANEPOOL    TAL-0010  CREATED -- RUNS ONE RACE:             
000900*          LOADS CONFIGURATION, TAKES OPERATOR SELECTIONS, CALLS          
001000*          TALQUAL FOR THE GRID, COLLECTS THE FINISH, CALLS               
001100*          TALSCOR, AND APPENDS THE RESULT TO THE RACE STORE.             
001200* 09/02/93 L.HERNANDEZ    TAL-0048  TEAM-NAME WIDENED TO MATCH            
001300*          THE OWNER FILE KEY CHANGE.                                     
001400* 11/19/94 L.HERNANDEZ    TAL-0071  QUALIFYING-POINTS/POLE BONUS          
001500*          WIRING ADDED (NO CHANGE TO THIS PROGRAM'S LOGIC).              
001600* 07/30/96 L.HERNANDEZ    TAL-0091  FIRST-RACE-OF-SEASON PATH NOW         
001700*          SUPPORTED BY PASSING THE FULL ROSTER TO TALQUAL.               
001800* 02/14/99 R.KRANEPOOL    TAL-Y2K03 RACE DATE NOW BUILT FROM A            
001900*          4-DIGIT YEAR (FUNCTION CURRENT-DATE) -- SEE                    
002000*          7200-FORMAT-RACE-DATE. FORMERLY A 2-DIGIT YEAR FIELD.          
002100* 08/11/03 L.HERNANDEZ    TAL-0158  NO CHANGE HERE -- SEE TALQUAL         
002200*          FOR THE CARS-PER-TEAM FALL-THROUGH NOTE.                       
002300* 04/02/07 T.OKONKWO      TAL-0201  DNQ ROWS FOR UNSELECTED ROSTER        
002400*          CARS NOW WRITTEN TO THE STORE SO THE OWNER STANDINGS           
002500*          DRIVER-COUNT FOOTNOTE BALANCES AGAINST THE ROSTER.             
002600* 11/06/09 T.OKONKWO      TAL-0211  PLAYER-COUNT ACCEPT BACK TO A         
002700*          GO TO REJECT LOOP AND THE SEASON-ROW READ BACK TO A            
002800*          PERFORM-THRU RANGE -- THE NESTED-PERFORM REWRITE A FEW         
002900*          YEARS BACK DID NOT MATCH HOW THE REST OF THE SHOP'S            
003000*          CODE HANDLES EOF AND BAD OPERATOR INPUT.                       
003100* 11/13/09 T.OKONKWO      TAL-0215  11220-COMPUTE-AVG-FINISH WAS          
003200*          BEING CALLED FROM INSIDE 11300-SORT-ONE-PASS FOR THE           
003300*          OUTER SLOT ONLY, BEFORE THE SWAP -- THE TEAM SWAPPED           
003400*          IN FROM FURTHER DOWN THE TABLE KEPT ITS OLD, NEVER             
003500*          COMPUTED AVG-FINISH FOR THE REST OF THE PASS, SO THE           
003600*          TEAM RACE RESULTS DISPLAY WAS PRINTING A STALE AVERAGE         
003700*          (WORST ON THE RACE LEADER, AND IT STACKS RACE OVER             
003800*          RACE SINCE THIS PROGRAM DOES NOT REINITIALIZE ITS              
003900*          WORKING-STORAGE BETWEEN CALLS). MOVED TO ITS OWN PASS          
004000*          OVER THE WHOLE TABLE, RUN ONCE BEFORE THE SORT STARTS.         
004100*                                                                         
004200*****************************************************************         
004300 IDENTIFICATION DIVISION.                                                 
004400 PROGRAM-ID.  TALRACE.                                                    
004500 AUTHOR. R. KRANEPOOL.                                                    
004600 INSTALLATION. THUNDER ALLEY LEAGUE -- SEASON OFFICE.                     
004700 DATE-WRITTEN. 03/11/91.                                                  
004800 DATE-COMPILED.                                                           
004900 SECURITY. NON-CONFIDENTIAL.                                              
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200*-----------------------------------------------------------*             
005300 CONFIGURATION SECTION.                                                   
005400*-----------------------------------------------------------*             
005500 SOURCE-COMPUTER. IBM-3081.                                               
005600 OBJECT-COMPUTER. IBM-3081.                                               
005700 SPECIAL-NAMES. C01 IS TOP-OF-FORM                                        
005800     CLASS TAL-NUMERIC-CLASS IS '0' THRU '9'.                             
005900*-----------------------------------------------------------*             
006000 INPUT-OUTPUT SECTION.                                                    
006100*-----------------------------------------------------------*             
006200 FILE-CONTROL.                                                            
006300     SELECT DRIVER-ROSTER-FILE ASSIGN TO DRVRDD                           
006400       ORGANIZATION IS LINE SEQUENTIAL                                    
006500       FILE STATUS IS WS-DRVR-STATUS.                                     
006600*                                                                         
006700     SELECT TEAM-OWNER-FILE ASSIGN TO TEAMDD                              
006800       ORGANIZATION IS LINE SEQUENTIAL                                    
006900       FILE STATUS IS WS-TEAM-STATUS.                                     
007000*                                                                         
007100     SELECT TRACK-FILE ASSIGN TO TRAKDD                                   
007200       ORGANIZATION IS LINE SEQUENTIAL                                    
007300       FILE STATUS IS WS-TRAK-STATUS.                                     
007400*                                                                         
007500     SELECT POINTS-FILE ASSIGN TO PTSDD                                   
007600       ORGANIZATION IS LINE SEQUENTIAL                                    
007700       FILE STATUS IS WS-PTS-STATUS.                                      
007800*                                                                         
007900     SELECT SEASON-RESULTS-FILE ASSIGN TO SEASDD                          
008000       ORGANIZATION IS LINE SEQUENTIAL                                    
008100       FILE STATUS IS WS-SEAS-STATUS.                                     
008200*                                                                         
008300     SELECT RACE-STORE-FILE ASSIGN TO STORDD                              
008400       ORGANIZATION IS LINE SEQUENTIAL                                    
008500       FILE STATUS IS WS-STOR-STATUS.                                     
008600*****************************************************************         
008700 DATA DIVISION.                                                           
008800*-----------------------------------------------------------*             
008900 FILE SECTION.                                                            
009000*-----------------------------------------------------------*             
009100 FD  DRIVER-ROSTER-FILE.                                                  
009200     COPY TALDRVR.                                                        
009300 FD  TEAM-OWNER-FILE.                                                     
009400     COPY TALTEOR.                                                        
009500 FD  TRACK-FILE.                                                          
009600     COPY TALTRKR.                                                        
009700 FD  POINTS-FILE.                                                         
009800     COPY TALPTSR.                                                        
009900 FD  SEASON-RESULTS-FILE.                                                 
010000     COPY TALRACR.                                                        
010100 FD  RACE-STORE-FILE.                                                     
010200*        SAME LAYOUT AS THE SEASON RESULTS FILE -- ONE CARD PER  *        
010300*        CAR PER RACE, APPENDED AS EACH RACE IS RUN.             *        
010400 01  TAL-STORE-RECORD.                                                    
010500     05  SR-RACE-DATE            PIC X(10).                               
010600     05  SR-RACE-NUM             PIC 9(03).                               
010700     05  SR-TRACK-ID             PIC X(08).                               
010800     05  SR-FINISH-POS           PIC 9(02).                               
010900     05  SR-DNQ-FLAG             PIC X(01).                               
011000     05  SR-CAR-NUMBER           PIC 9(03).                               
011100     05  SR-DRIVER-NAME          PIC X(20).                               
011200     05  SR-TEAM-NAME            PIC X(12).                               
011300     05  SR-STARTING-POS         PIC 9(02).                               
011400     05  SR-TURNS-LED            PIC 9(03).                               
011500     05  SR-POINTS               PIC S9(04).                              
011600     05  SR-PLAYOFF-POINTS       PIC S9(03).                              
011700     05  SR-REL-FINISH           PIC 9(02).                               
011800     05  SR-QUAL-POINTS          PIC S9(03).                              
011900     05  FILLER                  PIC X(10).                               
012000*-----------------------------------------------------------*             
012100 WORKING-STORAGE SECTION.                                                 
012200*-----------------------------------------------------------*             
012300 01  WS-FILE-STATUS-GROUP.                                                
012400     05  WS-DRVR-STATUS          PIC 99.                                  
012500         88  WS-DRVR-OK                    VALUE 00.                      
012600         88  WS-DRVR-EOF                   VALUE 10.                      
012700     05  WS-TEAM-STATUS          PIC 99.                                  
012800         88  WS-TEAM-OK                    VALUE 00.                      
012900         88  WS-TEAM-EOF                   VALUE 10.                      
013000     05  WS-TRAK-STATUS          PIC 99.                                  
013100         88  WS-TRAK-OK                    VALUE 00.                      
013200         88  WS-TRAK-EOF                   VALUE 10.                      
013300     05  WS-PTS-STATUS           PIC 99.                                  
013400         88  WS-PTS-OK                     VALUE 00.                      
013500         88  WS-PTS-EOF                    VALUE 10.                      
013600     05  WS-SEAS-STATUS          PIC 99.                                  
013700         88  WS-SEAS-OK                    VALUE 00.                      
013800         88  WS-SEAS-EOF                   VALUE 10.                      
013900     05  WS-STOR-STATUS          PIC 99.                                  
014000         88  WS-STOR-OK                    VALUE 00.                      
014100     05  FILLER                  PIC X(02).                               
014200*-----------------------------------------------------------*             
014300 01  WS-SWITCHES.                                                         
014400     05  WS-DRVR-EOF-SW          PIC X VALUE 'N'.                         
014500         88  WS-DRVR-AT-EOF                VALUE 'Y'.                     
014600     05  WS-TEAM-EOF-SW          PIC X VALUE 'N'.                         
014700         88  WS-TEAM-AT-EOF                VALUE 'Y'.                     
014800     05  WS-TRAK-EOF-SW          PIC X VALUE 'N'.                         
014900         88  WS-TRAK-AT-EOF                VALUE 'Y'.                     
015000     05  WS-PTS-EOF-SW           PIC X VALUE 'N'.                         
015100         88  WS-PTS-AT-EOF                 VALUE 'Y'.                     
015200     05  WS-SEAS-EOF-SW          PIC X VALUE 'N'.                         
015300         88  WS-SEAS-AT-EOF                VALUE 'Y'.                     
015400     05  WS-GRID-EMPTY-SW        PIC X VALUE 'N'.                         
015500         88  WS-GRID-IS-EMPTY              VALUE 'Y'.                     
015600     05  WS-SELECTION-VALID-SW   PIC X VALUE 'N'.                         
015700         88  WS-SELECTION-IS-VALID         VALUE 'Y'.                     
015800         88  WS-SELECTION-NOT-VALID        VALUE 'N'.                     
015900     05  WS-CAR-VALID-SW         PIC X VALUE 'N'.                         
016000         88  WS-CAR-IS-VALID                VALUE 'Y'.                    
016100         88  WS-CAR-NOT-VALID                VALUE 'N'.                   
016200     05  WS-FOUND-ON-GRID-SW     PIC X VALUE 'N'.                         
016300         88  WS-FOUND-ON-GRID               VALUE 'Y'.                    
016400     05  WS-TEAM-IS-SEL-SW       PIC X VALUE 'N'.                         
016500         88  WS-TEAM-IS-SELECTED             VALUE 'Y'.                   
016600     05  FILLER                  PIC X(04).                               
016700*-----------------------------------------------------------*             
016800 01  WS-MISC-FIELDS.                                                      
016900     05  WS-PLAYER-COUNT-INPUT   PIC X(01).                               
017000     05  WS-PLAYER-COUNT         PIC 9(01) USAGE IS COMP.                 
017100     05  WS-AVAILABLE-COUNT      PIC S9(02) USAGE IS COMP.                
017200     05  WS-TEAMS-PICKED         PIC 9(01) USAGE IS COMP.                 
017300     05  WS-TEAM-CHOICE-INPUT    PIC X(02).                               
017400     05  WS-TEAM-CHOICE-NUM      PIC 9(02).                               
017500     05  WS-TRACK-CHOICE-INPUT   PIC X(02).                               
017600     05  WS-TRACK-CHOICE-NUM     PIC 9(02).                               
017700     05  WS-CHOSEN-TRACK-ID      PIC X(08).                               
017800     05  WS-CAR-INPUT            PIC X(03).                               
017900     05  WS-CAR-NUMBER           PIC 9(03).                               
018000     05  WS-CAR-NUMBER-ALPHA REDEFINES WS-CAR-NUMBER PIC X(03).           
018100     05  WS-TURNS-INPUT          PIC X(03).                               
018200     05  WS-TURNS-LED            PIC 9(03).                               
018300     05  WS-GRID-POS-CTR         PIC 9(02) USAGE IS COMP.                 
018400     05  WS-SAVE-TABLE-SIZE      PIC S9(04) USAGE IS COMP.                
018500     05  WS-NEW-RACE-NUM         PIC 9(03).                               
018600*        ALTERNATE ALPHA VIEW USED WHEN THE RACE NUMBER IS       *        
018700*        ECHOED ON THE TEAM-RESULTS REPORT HEADING.              *        
018800     05  WS-NEW-RACE-NUM-ALPHA REDEFINES WS-NEW-RACE-NUM                  
018900                                 PIC X(03).                               
019000     05  WS-HIGH-RACE-NUM        PIC 9(03).                               
019100     05  WS-SEL-MIN-IDX          PIC S9(02) USAGE IS COMP.                
019200     05  WS-SEL-START            PIC S9(02) USAGE IS COMP.                
019300     05  FILLER                  PIC X(04).                               
019400*-----------------------------------------------------------*             
019500 01  WS-TODAY-DATE-GROUP.                                                 
019600     05  WS-TODAY-RAW            PIC 9(08).                               
019700*        BROKEN-OUT VIEW OF TODAY'S DATE, YYYYMMDD, RETURNED BY  *        
019800*        FUNCTION CURRENT-DATE -- USED TO BUILD THE STORE DATE.  *        
019900     05  WS-TODAY-PARTS REDEFINES WS-TODAY-RAW.                           
020000         10  WS-TODAY-YYYY       PIC 9(04).                               
020100         10  WS-TODAY-MM         PIC 9(02).                               
020200         10  WS-TODAY-DD         PIC 9(02).                               
020300     05  WS-RACE-DATE-OUT        PIC X(10).                               
020400     05  FILLER                  PIC X(04).                               
020500*-----------------------------------------------------------*             
020600*    TEAMS CHOSEN BY THE OPERATOR FOR THIS RACE, BUILT IN THE    *        
020700*    ORDER PICKED, THEN RE-SORTED ASCENDING BY POLE RANK BEFORE  *        
020800*    BEING PASSED TO TALQUAL AS THE POLE-ORDER TEAM LIST.        *        
020900 01  WS-SEL-TEAM-TABLE-CTL.                                               
021000     05  WS-SEL-TEAM-COUNT       PIC S9(3) USAGE IS COMP.                 
021100 01  WS-SEL-TEAM-TABLE.                                                   
021200     05  WS-SEL-ENTRY OCCURS 1 TO 7 TIMES                                 
021300             DEPENDING ON WS-SEL-TEAM-COUNT                               
021400             INDEXED BY WS-SEL-IDX, WS-SEL-FIND-IDX.                      
021500*        NO FILLER HERE -- LAYOUT MUST STAY BYTE-FOR-BYTE WITH   *        
021600*        TALQUAL'S LK-TEAM-TABLE LINKAGE ENTRY.                  *        
021700         10  WS-SEL-TEAM-NAME    PIC X(12).                               
021800         10  WS-SEL-POLE-RANK    PIC 9(02).                               
021900 01  WS-SEL-SWAP-HOLD.                                                    
022000     05  WS-SWAP-TEAM-NAME       PIC X(12).                               
022100     05  WS-SWAP-POLE-RANK       PIC 9(02).                               
022200     05  FILLER                  PIC X(02).                               
022300*-----------------------------------------------------------*             
022400*    AVAILABLE-TEAM MENU MAP -- DISPLAYED-NUMBER TO TMT-IDX,     *        
022500*    REBUILT EACH TIME A TEAM IS PICKED SO THE LIST SHRINKS.     *        
022600 01  WS-AVAIL-MAP-TABLE-CTL.                                              
022700     05  WS-AVAIL-COUNT          PIC S9(2) USAGE IS COMP.                 
022800 01  WS-AVAIL-MAP-TABLE.                                                  
022900     05  WS-AVAIL-ENTRY OCCURS 1 TO 50 TIMES                              
023000             DEPENDING ON WS-AVAIL-COUNT                                  
023100             INDEXED BY WS-AVAIL-IDX.                                     
023200         10  WS-AVAIL-TMT-INDEX  PIC 9(02) USAGE IS COMP.                 
023300         10  FILLER              PIC X(02).                               
023400*-----------------------------------------------------------*             
023500*    PER-TEAM RACE RESULTS, BUILT AFTER SCORING FROM THE NEWLY   *        
023600*    APPENDED SEASON-TABLE ROWS FOR THIS RACE ONLY.              *        
023700 01  WS-TEAM-RESULT-TABLE-CTL.                                            
023800     05  TRT-TABLE-SIZE          PIC S9(2) USAGE IS COMP.                 
023900 01  WS-TEAM-RESULT-TABLE.                                                
024000     05  TRT-ENTRY OCCURS 1 TO 7 TIMES                                    
024100             DEPENDING ON TRT-TABLE-SIZE                                  
024200             INDEXED BY TRT-IDX, TRT-FIND-IDX.                            
024300         10  TRT-POSITION        PIC 9(02).                               
024400         10  TRT-TEAM-NAME       PIC X(12).                               
024500         10  TRT-TOTAL-POINTS    PIC S9(4).                               
024600         10  TRT-TURNS-LED       PIC 9(4).                                
024700         10  TRT-FINISH-SUM      PIC S9(4) USAGE IS COMP.                 
024800         10  TRT-FINISH-COUNT    PIC S9(2) USAGE IS COMP.                 
024900         10  TRT-AVG-FINISH      PIC 9(2)V9(2).                           
025000         10  TRT-DRIVERS         PIC 9(02).                               
025100         10  FILLER              PIC X(04).                               
025200 01  WS-TRT-SWAP-HOLD.                                                    
025300     05  WS-SWAP-TRT-TEAM-NAME   PIC X(12).                               
025400     05  WS-SWAP-TRT-TOTAL-PTS   PIC S9(4).                               
025500     05  WS-SWAP-TRT-TURNS-LED   PIC 9(4).                                
025600     05  WS-SWAP-TRT-FIN-SUM     PIC S9(4) USAGE IS COMP.                 
025700     05  WS-SWAP-TRT-FIN-COUNT   PIC S9(2) USAGE IS COMP.                 
025800     05  WS-SWAP-TRT-AVG-FINISH  PIC 9(2)V9(2).                           
025900     05  WS-SWAP-TRT-DRIVERS     PIC 9(02).                               
026000     05  FILLER                  PIC X(04).                               
026100*-----------------------------------------------------------*             
026200 01  WS-MOST-LED-FIELDS.                                                  
026300     05  WS-MOST-LED-IDX         PIC S9(2) USAGE IS COMP VALUE 0.         
026400     05  WS-MOST-LED-VALUE       PIC 9(4) USAGE IS COMP VALUE 0.          
026500     05  FILLER                  PIC X(04).                               
026600*-----------------------------------------------------------*             
026700*    EDITED DISPLAY LINES FOR THE GRID AND TEAM-RESULT REPORTS.  *        
026800 01  WS-GRID-LINE.                                                        
026900     05  FILLER                  PIC X(04) VALUE SPACES.                  
027000     05  GL-CAR-NUMBER           PIC ZZ9.                                 
027100     05  FILLER                  PIC X(03) VALUE SPACES.                  
027200     05  GL-DRIVER-NAME          PIC X(20).                               
027300     05  FILLER                  PIC X(02) VALUE SPACES.                  
027400     05  GL-TEAM-NAME            PIC X(12).                               
027500     05  FILLER                  PIC X(02) VALUE SPACES.                  
027600     05  GL-STARTING-POS         PIC ZZ9.                                 
027700*-----------------------------------------------------------*             
027800 01  WS-TEAM-RESULT-LINE.                                                 
027900     05  FILLER                  PIC X(04) VALUE SPACES.                  
028000     05  TL-POSITION             PIC Z9.                                  
028100     05  FILLER                  PIC X(03) VALUE SPACES.                  
028200     05  TL-TEAM-NAME            PIC X(12).                               
028300     05  FILLER                  PIC X(02) VALUE SPACES.                  
028400     05  TL-TOTAL-POINTS         PIC -(4)9.                               
028500     05  FILLER                  PIC X(02) VALUE SPACES.                  
028600     05  TL-TURNS-LED            PIC ZZZ9.                                
028700     05  FILLER                  PIC X(02) VALUE SPACES.                  
028800     05  TL-AVG-FINISH           PIC ZZ9.99.                              
028900     05  FILLER                  PIC X(02) VALUE SPACES.                  
029000     05  TL-DRIVERS              PIC Z9.                                  
029100*-----------------------------------------------------------*             
029200 COPY TALDRVT.                                                            
029300 COPY TALTEOT.                                                            
029400 COPY TALTRKT.                                                            
029500 COPY TALPTST.                                                            
029600 COPY TALRACT.                                                            
029700 COPY TALGRDT.                                                            
029800*****************************************************************         
029900 PROCEDURE DIVISION.                                                      
030000*-----------------------------------------------------------*             
030100 0000-MAIN-ROUTINE.                                                       
030200*-----------------------------------------------------------*             
030300     PERFORM 1000-LOAD-CONFIGURATION.                                     
030400     PERFORM 2000-GET-PLAYER-COUNT.                                       
030500     PERFORM 3000-SELECT-TEAMS.                                           
030600     PERFORM 4000-SELECT-TRACK.                                           
030700     PERFORM 5000-BUILD-POLE-ORDER-LIST.                                  
030800     PERFORM 6000-RUN-QUALIFYING.                                         
030900     PERFORM 7000-DISPLAY-STARTING-GRID.                                  
031000     IF NOT WS-GRID-IS-EMPTY                                              
031100         PERFORM 8000-COLLECT-FINISH-ORDER                                
031200         PERFORM 9000-MARK-DNQ-ROSTER-CARS                                
031300         PERFORM 9500-DETERMINE-RACE-NUMBER                               
031400         PERFORM 9600-FORMAT-RACE-DATE                                    
031500         MOVE RCT-TABLE-SIZE TO WS-SAVE-TABLE-SIZE                        
031600         CALL 'TALSCOR' USING WS-RACE-DATE-OUT, WS-NEW-RACE-NUM,          
031700                 WS-CHOSEN-TRACK-ID,                                      
031800                 TAL-GRID-TABLE-CTL, TAL-GRID-TABLE,                      
031900                 TAL-POINTS-TABLE-CTL, TAL-POINTS-TABLE,                  
032000                 TAL-RACE-TABLE-CTL, TAL-RACE-TABLE                       
032100         PERFORM 11000-BUILD-TEAM-RACE-RESULTS                            
032200         PERFORM 12000-DISPLAY-TEAM-RACE-RESULTS                          
032300         PERFORM 13000-SAVE-RACE-RESULTS                                  
032400     ELSE                                                                 
032500         DISPLAY 'NO STARTERS -- RACE NOT RUN.'                           
032600     END-IF.                                                              
032700     GOBACK.                                                              
032800*-----------------------------------------------------------*             
032900*    CONFIGURATION LOAD                                         *         
033000*-----------------------------------------------------------*             
033100 1000-LOAD-CONFIGURATION.                                                 
033200*-----------------------------------------------------------*             
033300     MOVE 0 TO TDT-TABLE-SIZE, TMT-TABLE-SIZE, TKT-TABLE-SIZE,            
033400               PTT-TABLE-SIZE, RCT-TABLE-SIZE.                            
033500     OPEN INPUT DRIVER-ROSTER-FILE.                                       
033600     PERFORM 1010-READ-ONE-DRIVER UNTIL WS-DRVR-AT-EOF.                   
033700     CLOSE DRIVER-ROSTER-FILE.                                            
033800*                                                                         
033900     OPEN INPUT TEAM-OWNER-FILE.                                          
034000     PERFORM 1020-READ-ONE-TEAM UNTIL WS-TEAM-AT-EOF.                     
034100     CLOSE TEAM-OWNER-FILE.                                               
034200*                                                                         
034300     OPEN INPUT TRACK-FILE.                                               
034400     PERFORM 1030-READ-ONE-TRACK UNTIL WS-TRAK-AT-EOF.                    
034500     CLOSE TRACK-FILE.                                                    
034600*                                                                         
034700     OPEN INPUT POINTS-FILE.                                              
034800     PERFORM 1040-READ-ONE-POINTS-ROW UNTIL WS-PTS-AT-EOF.                
034900     CLOSE POINTS-FILE.                                                   
035000*                                                                         
035100     OPEN INPUT SEASON-RESULTS-FILE.                                      
035200     PERFORM 1050-READ-ONE-SEASON-ROW                                     
035300         THRU 1050-READ-ONE-SEASON-ROW-EXIT                               
035400         UNTIL WS-SEAS-AT-EOF.                                            
035500     CLOSE SEASON-RESULTS-FILE.                                           
035600*-----------------------------------------------------------*             
035700 1010-READ-ONE-DRIVER.                                                    
035800*-----------------------------------------------------------*             
035900     READ DRIVER-ROSTER-FILE                                              
036000         AT END                                                           
036100             SET WS-DRVR-AT-EOF TO TRUE                                   
036200         NOT AT END                                                       
036300             ADD 1 TO TDT-TABLE-SIZE                                      
036400             MOVE TD-CAR-NUMBER  TO                                       
036500                     TDT-CAR-NUMBER (TDT-TABLE-SIZE)                      
036600             MOVE TD-DRIVER-NAME TO                                       
036700                     TDT-DRIVER-NAME (TDT-TABLE-SIZE)                     
036800             MOVE TD-TEAM-NAME   TO                                       
036900                     TDT-TEAM-NAME (TDT-TABLE-SIZE)                       
037000     END-READ.                                                            
037100*-----------------------------------------------------------*             
037200 1020-READ-ONE-TEAM.                                                      
037300*-----------------------------------------------------------*             
037400     READ TEAM-OWNER-FILE                                                 
037500         AT END                                                           
037600             SET WS-TEAM-AT-EOF TO TRUE                                   
037700         NOT AT END                                                       
037800             ADD 1 TO TMT-TABLE-SIZE                                      
037900             MOVE TM-TEAM-NAME   TO                                       
038000                     TMT-TEAM-NAME (TMT-TABLE-SIZE)                       
038100             MOVE TM-OWNER-NAME  TO                                       
038200                     TMT-OWNER-NAME (TMT-TABLE-SIZE)                      
038300             MOVE TM-POLE-RANK   TO                                       
038400                     TMT-POLE-RANK (TMT-TABLE-SIZE)                       
038500             SET TMT-TEAM-AVAILABLE (TMT-TABLE-SIZE) TO TRUE              
038600     END-READ.                                                            
038700*-----------------------------------------------------------*             
038800 1030-READ-ONE-TRACK.                                                     
038900*-----------------------------------------------------------*             
039000     READ TRACK-FILE                                                      
039100         AT END                                                           
039200             SET WS-TRAK-AT-EOF TO TRUE                                   
039300         NOT AT END                                                       
039400             ADD 1 TO TKT-TABLE-SIZE                                      
039500             MOVE TK-TRACK-ID    TO                                       
039600                     TKT-TRACK-ID (TKT-TABLE-SIZE)                        
039700             MOVE TK-TRACK-NAME  TO                                       
039800                     TKT-TRACK-NAME (TKT-TABLE-SIZE)                      
039900     END-READ.                                                            
040000*-----------------------------------------------------------*             
040100 1040-READ-ONE-POINTS-ROW.                                                
040200*-----------------------------------------------------------*             
040300     READ POINTS-FILE                                                     
040400         AT END                                                           
040500             SET WS-PTS-AT-EOF TO TRUE                                    
040600         NOT AT END                                                       
040700             ADD 1 TO PTT-TABLE-SIZE                                      
040800             MOVE PT-FINISH-POS      TO                                   
040900                     PTT-FINISH-POS (PTT-TABLE-SIZE)                      
041000             MOVE PT-RACE-POINTS     TO                                   
041100                     PTT-RACE-POINTS (PTT-TABLE-SIZE)                     
041200             MOVE PT-PLAYOFF-POINTS  TO                                   
041300                     PTT-PLAYOFF-POINTS (PTT-TABLE-SIZE)                  
041400             MOVE PT-QUAL-POINTS     TO                                   
041500                     PTT-QUAL-POINTS (PTT-TABLE-SIZE)                     
041600             MOVE PT-DNQ-FLAG        TO                                   
041700                     PTT-DNQ-FLAG (PTT-TABLE-SIZE)                        
041800     END-READ.                                                            
041900*-----------------------------------------------------------*             
042000*    RANGE PARAGRAPH -- RUNS THRU 1050-READ-ONE-SEASON-ROW-EXIT. *        
042100*    ON END OF FILE WE GO TO THE EXIT DIRECTLY SO THE MOVES      *        
042200*    BELOW NEVER SEE A STALE RECORD AREA.                       *         
042300 1050-READ-ONE-SEASON-ROW.                                                
042400*-----------------------------------------------------------*             
042500     READ SEASON-RESULTS-FILE                                             
042600         AT END                                                           
042700             SET WS-SEAS-AT-EOF TO TRUE                                   
042800             GO TO 1050-READ-ONE-SEASON-ROW-EXIT                          
042900     END-READ.                                                            
043000     ADD 1 TO RCT-TABLE-SIZE.                                             
043100     MOVE RR-RACE-DATE    TO                                              
043200             RCT-RACE-DATE (RCT-TABLE-SIZE).                              
043300     MOVE RR-RACE-NUM     TO                                              
043400             RCT-RACE-NUM (RCT-TABLE-SIZE).                               
043500     MOVE RR-TRACK-ID     TO                                              
043600             RCT-TRACK-ID (RCT-TABLE-SIZE).                               
043700     MOVE RR-FINISH-POS   TO                                              
043800             RCT-FINISH-POS (RCT-TABLE-SIZE).                             
043900     MOVE RR-DNQ-FLAG     TO                                              
044000             RCT-DNQ-FLAG (RCT-TABLE-SIZE).                               
044100     MOVE RR-CAR-NUMBER   TO                                              
044200             RCT-CAR-NUMBER (RCT-TABLE-SIZE).                             
044300     MOVE RR-DRIVER-NAME  TO                                              
044400             RCT-DRIVER-NAME (RCT-TABLE-SIZE).                            
044500     MOVE RR-TEAM-NAME    TO                                              
044600             RCT-TEAM-NAME (RCT-TABLE-SIZE).                              
044700     MOVE RR-STARTING-POS TO                                              
044800             RCT-STARTING-POS (RCT-TABLE-SIZE).                           
044900     MOVE RR-TURNS-LED    TO                                              
045000             RCT-TURNS-LED (RCT-TABLE-SIZE).                              
045100     MOVE RR-POINTS       TO                                              
045200             RCT-POINTS (RCT-TABLE-SIZE).                                 
045300     MOVE RR-PLAYOFF-POINTS TO                                            
045400             RCT-PLAYOFF-POINTS (RCT-TABLE-SIZE).                         
045500     MOVE RR-REL-FINISH   TO                                              
045600             RCT-REL-FINISH (RCT-TABLE-SIZE).                             
045700     MOVE RR-QUAL-POINTS  TO                                              
045800             RCT-QUAL-POINTS (RCT-TABLE-SIZE).                            
045900*-----------------------------------------------------------*             
046000 1050-READ-ONE-SEASON-ROW-EXIT.                                           
046100*-----------------------------------------------------------*             
046200     EXIT.                                                                
046300*-----------------------------------------------------------*             
046400*    PLAYER COUNT                                                *        
046500*-----------------------------------------------------------*             
046600*    OPERATOR RE-PROMPT ON A BAD ENTRY USES A STRAIGHT GO TO     *        
046700*    BACK TO THE TOP OF THIS PARAGRAPH RATHER THAN A PERFORM     *        
046800*    UNTIL -- THE SAME REJECT-AND-LOOP SHAPE AS THE OPERATOR     *        
046900*    ACCEPTS ELSEWHERE IN THE SHOP'S OLDER PROGRAMS.             *        
047000 2000-GET-PLAYER-COUNT.                                                   
047100*-----------------------------------------------------------*             
047200     DISPLAY 'ENTER NUMBER OF PLAYERS (2-7): '.                           
047300     ACCEPT WS-PLAYER-COUNT-INPUT.                                        
047400     IF WS-PLAYER-COUNT-INPUT IS NOT TAL-NUMERIC-CLASS                    
047500         DISPLAY 'PLAYER COUNT MUST BE NUMERIC.'                          
047600         GO TO 2000-GET-PLAYER-COUNT                                      
047700     END-IF.                                                              
047800     MOVE WS-PLAYER-COUNT-INPUT TO WS-PLAYER-COUNT.                       
047900     IF WS-PLAYER-COUNT < 2 OR WS-PLAYER-COUNT > 7                        
048000         DISPLAY 'PLAYER COUNT MUST BE 2 THROUGH 7.'                      
048100         GO TO 2000-GET-PLAYER-COUNT                                      
048200     END-IF.                                                              
048300*-----------------------------------------------------------*             
048400*    TEAM SELECTION -- CHOSEN TEAMS LEAVE THE AVAILABLE LIST     *        
048500*-----------------------------------------------------------*             
048600 3000-SELECT-TEAMS.                                                       
048700*-----------------------------------------------------------*             
048800     MOVE 0 TO WS-SEL-TEAM-COUNT.                                         
048900     PERFORM 3100-SELECT-ONE-TEAM                                         
049000         VARYING WS-TEAMS-PICKED FROM 1 BY 1                              
049100         UNTIL WS-TEAMS-PICKED > WS-PLAYER-COUNT.                         
049200*-----------------------------------------------------------*             
049300 3100-SELECT-ONE-TEAM.                                                    
049400*-----------------------------------------------------------*             
049500     PERFORM 3200-BUILD-AVAILABLE-MAP.                                    
049600     PERFORM 3300-DISPLAY-AVAILABLE-TEAMS.                                
049700     SET WS-SELECTION-NOT-VALID TO TRUE.                                  
049800     PERFORM 3400-ACCEPT-ONE-TEAM-CHOICE                                  
049900         UNTIL WS-SELECTION-IS-VALID.                                     
050000*-----------------------------------------------------------*             
050100 3200-BUILD-AVAILABLE-MAP.                                                
050200*-----------------------------------------------------------*             
050300     MOVE 0 TO WS-AVAIL-COUNT.                                            
050400     PERFORM 3210-ADD-ONE-TO-MAP                                          
050500         VARYING TMT-IDX FROM 1 BY 1                                      
050600         UNTIL TMT-IDX > TMT-TABLE-SIZE.                                  
050700*-----------------------------------------------------------*             
050800 3210-ADD-ONE-TO-MAP.                                                     
050900*-----------------------------------------------------------*             
051000     IF TMT-TEAM-AVAILABLE (TMT-IDX)                                      
051100         ADD 1 TO WS-AVAIL-COUNT                                          
051200         SET WS-AVAIL-IDX TO WS-AVAIL-COUNT                               
051300         SET WS-AVAIL-TMT-INDEX (WS-AVAIL-IDX) TO TMT-IDX                 
051400     END-IF.                                                              
051500*-----------------------------------------------------------*             
051600 3300-DISPLAY-AVAILABLE-TEAMS.                                            
051700*-----------------------------------------------------------*             
051800     DISPLAY 'AVAILABLE TEAMS:'.                                          
051900     PERFORM 3310-DISPLAY-ONE-TEAM                                        
052000         VARYING WS-AVAIL-IDX FROM 1 BY 1                                 
052100         UNTIL WS-AVAIL-IDX > WS-AVAIL-COUNT.                             
052200*-----------------------------------------------------------*             
052300 3310-DISPLAY-ONE-TEAM.                                                   
052400*-----------------------------------------------------------*             
052500     DISPLAY WS-AVAIL-IDX, '.  ',                                         
052600         TMT-TEAM-NAME (WS-AVAIL-TMT-INDEX (WS-AVAIL-IDX)).               
052700*-----------------------------------------------------------*             
052800 3400-ACCEPT-ONE-TEAM-CHOICE.                                             
052900*-----------------------------------------------------------*             
053000     DISPLAY 'SELECT A TEAM BY NUMBER: '.                                 
053100     ACCEPT WS-TEAM-CHOICE-INPUT.                                         
053200     IF WS-TEAM-CHOICE-INPUT IS TAL-NUMERIC-CLASS                         
053300         MOVE WS-TEAM-CHOICE-INPUT TO WS-TEAM-CHOICE-NUM                  
053400         IF WS-TEAM-CHOICE-NUM >= 1 AND                                   
053500            WS-TEAM-CHOICE-NUM <= WS-AVAIL-COUNT                          
053600             SET WS-AVAIL-IDX TO WS-TEAM-CHOICE-NUM                       
053700             SET TMT-IDX TO WS-AVAIL-TMT-INDEX (WS-AVAIL-IDX)             
053800             SET TMT-TEAM-SELECTED (TMT-IDX) TO TRUE                      
053900             ADD 1 TO WS-SEL-TEAM-COUNT                                   
054000             SET WS-SEL-IDX TO WS-SEL-TEAM-COUNT                          
054100             MOVE TMT-TEAM-NAME (TMT-IDX)                                 
054200                             TO WS-SEL-TEAM-NAME (WS-SEL-IDX)             
054300             MOVE TMT-POLE-RANK (TMT-IDX)                                 
054400                             TO WS-SEL-POLE-RANK (WS-SEL-IDX)             
054500             SET WS-SELECTION-IS-VALID TO TRUE                            
054600         ELSE                                                             
054700             DISPLAY 'ENTER A NUMBER FROM THE LIST SHOWN.'                
054800         END-IF                                                           
054900     ELSE                                                                 
055000         DISPLAY 'ENTER A NUMBER FROM THE LIST SHOWN.'                    
055100     END-IF.                                                              
055200*-----------------------------------------------------------*             
055300*    TRACK SELECTION                                             *        
055400*-----------------------------------------------------------*             
055500 4000-SELECT-TRACK.                                                       
055600*-----------------------------------------------------------*             
055700     DISPLAY 'AVAILABLE TRACKS:'.                                         
055800     PERFORM 4010-DISPLAY-ONE-TRACK                                       
055900         VARYING TKT-IDX FROM 1 BY 1                                      
056000         UNTIL TKT-IDX > TKT-TABLE-SIZE.                                  
056100     SET WS-SELECTION-NOT-VALID TO TRUE.                                  
056200     PERFORM 4020-ACCEPT-ONE-TRACK-CHOICE                                 
056300         UNTIL WS-SELECTION-IS-VALID.                                     
056400*-----------------------------------------------------------*             
056500 4010-DISPLAY-ONE-TRACK.                                                  
056600*-----------------------------------------------------------*             
056700     DISPLAY TKT-IDX, '.  ', TKT-TRACK-NAME (TKT-IDX).                    
056800*-----------------------------------------------------------*             
056900 4020-ACCEPT-ONE-TRACK-CHOICE.                                            
057000*-----------------------------------------------------------*             
057100     DISPLAY 'SELECT A TRACK BY NUMBER: '.                                
057200     ACCEPT WS-TRACK-CHOICE-INPUT.                                        
057300     IF WS-TRACK-CHOICE-INPUT IS TAL-NUMERIC-CLASS                        
057400         MOVE WS-TRACK-CHOICE-INPUT TO WS-TRACK-CHOICE-NUM                
057500         IF WS-TRACK-CHOICE-NUM >= 1 AND                                  
057600            WS-TRACK-CHOICE-NUM <= TKT-TABLE-SIZE                         
057700             SET TKT-IDX TO WS-TRACK-CHOICE-NUM                           
057800             MOVE TKT-TRACK-ID (TKT-IDX) TO WS-CHOSEN-TRACK-ID            
057900             SET WS-SELECTION-IS-VALID TO TRUE                            
058000         ELSE                                                             
058100             DISPLAY 'ENTER A NUMBER FROM THE LIST SHOWN.'                
058200         END-IF                                                           
058300     ELSE                                                                 
058400         DISPLAY 'ENTER A NUMBER FROM THE LIST SHOWN.'                    
058500     END-IF.                                                              
058600*-----------------------------------------------------------*             
058700*    POLE ORDER -- SELECTION SORT OF THE CHOSEN TEAMS            *        
058800*-----------------------------------------------------------*             
058900 5000-BUILD-POLE-ORDER-LIST.                                              
059000*-----------------------------------------------------------*             
059100     PERFORM 5010-SORT-ONE-PASS                                           
059200         VARYING WS-SEL-IDX FROM 1 BY 1                                   
059300         UNTIL WS-SEL-IDX > WS-SEL-TEAM-COUNT.                            
059400*-----------------------------------------------------------*             
059500 5010-SORT-ONE-PASS.                                                      
059600*-----------------------------------------------------------*             
059700     SET WS-SEL-MIN-IDX TO WS-SEL-IDX.                                    
059800     COMPUTE WS-SEL-START = WS-SEL-IDX + 1.                               
059900     IF WS-SEL-START <= WS-SEL-TEAM-COUNT                                 
060000         PERFORM 5020-FIND-MIN-POLE-RANK                                  
060100             VARYING WS-SEL-FIND-IDX FROM WS-SEL-START BY 1               
060200             UNTIL WS-SEL-FIND-IDX > WS-SEL-TEAM-COUNT                    
060300     END-IF.                                                              
060400     IF WS-SEL-MIN-IDX NOT = WS-SEL-IDX                                   
060500         SET WS-SEL-FIND-IDX TO WS-SEL-MIN-IDX                            
060600         PERFORM 5030-SWAP-TEAM-ENTRIES                                   
060700     END-IF.                                                              
060800*-----------------------------------------------------------*             
060900 5020-FIND-MIN-POLE-RANK.                                                 
061000*-----------------------------------------------------------*             
061100     IF WS-SEL-POLE-RANK (WS-SEL-FIND-IDX) <                              
061200        WS-SEL-POLE-RANK (WS-SEL-MIN-IDX)                                 
061300         SET WS-SEL-MIN-IDX TO WS-SEL-FIND-IDX                            
061400     END-IF.                                                              
061500*-----------------------------------------------------------*             
061600 5030-SWAP-TEAM-ENTRIES.                                                  
061700*-----------------------------------------------------------*             
061800     MOVE WS-SEL-TEAM-NAME (WS-SEL-IDX) TO WS-SWAP-TEAM-NAME.             
061900     MOVE WS-SEL-POLE-RANK (WS-SEL-IDX) TO WS-SWAP-POLE-RANK.             
062000     MOVE WS-SEL-TEAM-NAME (WS-SEL-FIND-IDX)                              
062100                          TO WS-SEL-TEAM-NAME (WS-SEL-IDX).               
062200     MOVE WS-SEL-POLE-RANK (WS-SEL-FIND-IDX)                              
062300                          TO WS-SEL-POLE-RANK (WS-SEL-IDX).               
062400     MOVE WS-SWAP-TEAM-NAME TO WS-SEL-TEAM-NAME (WS-SEL-FIND-IDX).        
062500     MOVE WS-SWAP-POLE-RANK TO WS-SEL-POLE-RANK (WS-SEL-FIND-IDX).        
062600*-----------------------------------------------------------*             
062700*    QUALIFYING AND STARTING GRID                                *        
062800*-----------------------------------------------------------*             
062900 6000-RUN-QUALIFYING.                                                     
063000*-----------------------------------------------------------*             
063100     CALL 'TALQUAL' USING TAL-RACE-TABLE-CTL, TAL-RACE-TABLE,             
063200             WS-SEL-TEAM-TABLE-CTL, WS-SEL-TEAM-TABLE,                    
063300             TAL-DRIVER-TABLE-CTL, TAL-DRIVER-TABLE,                      
063400             TAL-GRID-TABLE-CTL, TAL-GRID-TABLE.                          
063500*-----------------------------------------------------------*             
063600 7000-DISPLAY-STARTING-GRID.                                              
063700*-----------------------------------------------------------*             
063800     IF GRT-TABLE-SIZE = 0                                                
063900         SET WS-GRID-IS-EMPTY TO TRUE                                     
064000     ELSE                                                                 
064100         DISPLAY 'STARTING GRID:'                                         
064200         PERFORM 7010-DISPLAY-ONE-GRID-ROW                                
064300             VARYING GRT-IDX FROM 1 BY 1                                  
064400             UNTIL GRT-IDX > GRT-TABLE-SIZE                               
064500     END-IF.                                                              
064600*-----------------------------------------------------------*             
064700 7010-DISPLAY-ONE-GRID-ROW.                                               
064800*-----------------------------------------------------------*             
064900     MOVE GRT-CAR-NUMBER (GRT-IDX)    TO GL-CAR-NUMBER.                   
065000     MOVE GRT-DRIVER-NAME (GRT-IDX)   TO GL-DRIVER-NAME.                  
065100     MOVE GRT-TEAM-NAME (GRT-IDX)     TO GL-TEAM-NAME.                    
065200     MOVE GRT-STARTING-POS (GRT-IDX)  TO GL-STARTING-POS.                 
065300     DISPLAY WS-GRID-LINE.                                                
065400*-----------------------------------------------------------*             
065500*    FINISHING-ORDER COLLECTION                                  *        
065600*-----------------------------------------------------------*             
065700 8000-COLLECT-FINISH-ORDER.                                               
065800*-----------------------------------------------------------*             
065900     PERFORM 8100-COLLECT-ONE-FINISH                                      
066000         VARYING WS-GRID-POS-CTR FROM 1 BY 1                              
066100         UNTIL WS-GRID-POS-CTR > GRT-TABLE-SIZE.                          
066200*-----------------------------------------------------------*             
066300 8100-COLLECT-ONE-FINISH.                                                 
066400*-----------------------------------------------------------*             
066500     SET WS-CAR-NOT-VALID TO TRUE.                                        
066600     PERFORM 8110-ACCEPT-ONE-CAR-NUMBER UNTIL WS-CAR-IS-VALID.            
066700     PERFORM 8200-ACCEPT-ONE-TURNS-LED.                                   
066800     MOVE WS-GRID-POS-CTR TO GRT-FINISH-POS (GRT-IDX).                    
066900     SET GRT-IS-FINISHER (GRT-IDX) TO TRUE.                               
067000     MOVE WS-TURNS-LED TO GRT-TURNS-LED (GRT-IDX).                        
067100     SET GRT-FINISH-CLAIMED (GRT-IDX) TO TRUE.                            
067200*-----------------------------------------------------------*             
067300 8110-ACCEPT-ONE-CAR-NUMBER.                                              
067400*-----------------------------------------------------------*             
067500     DISPLAY 'POSITION ', WS-GRID-POS-CTR,                                
067600         ' -- ENTER CAR NUMBER: '.                                        
067700     ACCEPT WS-CAR-INPUT.                                                 
067800     IF WS-CAR-INPUT IS TAL-NUMERIC-CLASS                                 
067900         MOVE WS-CAR-INPUT TO WS-CAR-NUMBER                               
068000         SET GRT-IDX TO 1                                                 
068100         MOVE 'N' TO WS-FOUND-ON-GRID-SW                                  
068200         SEARCH GRT-ENTRY                                                 
068300             AT END                                                       
068400                 DISPLAY 'CAR NOT ON THE GRID -- TRY AGAIN.'              
068500             WHEN GRT-CAR-NUMBER (GRT-IDX) = WS-CAR-NUMBER                
068600                 IF GRT-FINISH-OPEN (GRT-IDX)                             
068700                     SET WS-CAR-IS-VALID TO TRUE                          
068800                 ELSE                                                     
068900                     DISPLAY 'THAT CAR ALREADY HAS A FINISH.'             
069000                 END-IF                                                   
069100         END-SEARCH                                                       
069200     ELSE                                                                 
069300         DISPLAY 'CAR NUMBER MUST BE NUMERIC.'                            
069400     END-IF.                                                              
069500*-----------------------------------------------------------*             
069600 8200-ACCEPT-ONE-TURNS-LED.                                               
069700*-----------------------------------------------------------*             
069800     SET WS-SELECTION-NOT-VALID TO TRUE.                                  
069900     PERFORM 8210-ACCEPT-ONE-TURNS-VALUE                                  
070000         UNTIL WS-SELECTION-IS-VALID.                                     
070100*-----------------------------------------------------------*             
070200 8210-ACCEPT-ONE-TURNS-VALUE.                                             
070300*-----------------------------------------------------------*             
070400     DISPLAY 'ENTER TURNS LED BY THAT CAR: '.                             
070500     ACCEPT WS-TURNS-INPUT.                                               
070600     IF WS-TURNS-INPUT IS TAL-NUMERIC-CLASS                               
070700         MOVE WS-TURNS-INPUT TO WS-TURNS-LED                              
070800         SET WS-SELECTION-IS-VALID TO TRUE                                
070900     ELSE                                                                 
071000         DISPLAY 'TURNS LED MUST BE A WHOLE NUMBER, 0 OR MORE.'           
071100     END-IF.                                                              
071200*-----------------------------------------------------------*             
071300*    DNQ MARKING FOR SELECTED-TEAM ROSTER CARS NOT ON THE GRID   *        
071400*-----------------------------------------------------------*             
071500 9000-MARK-DNQ-ROSTER-CARS.                                               
071600*-----------------------------------------------------------*             
071700     PERFORM 9010-CHECK-ONE-ROSTER-CAR                                    
071800         VARYING TDT-IDX FROM 1 BY 1                                      
071900         UNTIL TDT-IDX > TDT-TABLE-SIZE.                                  
072000*-----------------------------------------------------------*             
072100 9010-CHECK-ONE-ROSTER-CAR.                                               
072200*-----------------------------------------------------------*             
072300     MOVE 'N' TO WS-TEAM-IS-SEL-SW.                                       
072400     SET WS-SEL-FIND-IDX TO 1.                                            
072500     SEARCH WS-SEL-ENTRY                                                  
072600         AT END                                                           
072700             CONTINUE                                                     
072800         WHEN WS-SEL-TEAM-NAME (WS-SEL-FIND-IDX) =                        
072900              TDT-TEAM-NAME (TDT-IDX)                                     
073000             SET WS-TEAM-IS-SELECTED TO TRUE                              
073100     END-SEARCH.                                                          
073200     IF WS-TEAM-IS-SELECTED                                               
073300         MOVE 'N' TO WS-FOUND-ON-GRID-SW                                  
073400         SET GRT-FIND-IDX TO 1                                            
073500         SEARCH GRT-ENTRY                                                 
073600             AT END                                                       
073700                 CONTINUE                                                 
073800             WHEN GRT-CAR-NUMBER (GRT-FIND-IDX) =                         
073900                  TDT-CAR-NUMBER (TDT-IDX)                                
074000                 SET WS-FOUND-ON-GRID TO TRUE                             
074100         END-SEARCH                                                       
074200         IF NOT WS-FOUND-ON-GRID                                          
074300             ADD 1 TO GRT-TABLE-SIZE                                      
074400             MOVE TDT-CAR-NUMBER (TDT-IDX)                                
074500                          TO GRT-CAR-NUMBER (GRT-TABLE-SIZE)              
074600             MOVE TDT-DRIVER-NAME (TDT-IDX)                               
074700                          TO GRT-DRIVER-NAME (GRT-TABLE-SIZE)             
074800             MOVE TDT-TEAM-NAME (TDT-IDX)                                 
074900                          TO GRT-TEAM-NAME (GRT-TABLE-SIZE)               
075000             MOVE 0 TO GRT-STARTING-POS (GRT-TABLE-SIZE)                  
075100             MOVE 0 TO GRT-FINISH-POS (GRT-TABLE-SIZE)                    
075200             MOVE 0 TO GRT-TURNS-LED (GRT-TABLE-SIZE)                     
075300             SET GRT-IS-DNQ (GRT-TABLE-SIZE) TO TRUE                      
075400             SET GRT-FINISH-CLAIMED (GRT-TABLE-SIZE) TO TRUE              
075500         END-IF                                                           
075600     END-IF.                                                              
075700*-----------------------------------------------------------*             
075800*    RACE NUMBER AND DATE                                        *        
075900*-----------------------------------------------------------*             
076000 9500-DETERMINE-RACE-NUMBER.                                              
076100*-----------------------------------------------------------*             
076200     MOVE 0 TO WS-HIGH-RACE-NUM.                                          
076300     PERFORM 9510-CHECK-ONE-SEASON-ROW                                    
076400         VARYING RCT-IDX FROM 1 BY 1                                      
076500         UNTIL RCT-IDX > RCT-TABLE-SIZE.                                  
076600     IF WS-HIGH-RACE-NUM = 0                                              
076700         MOVE 1 TO WS-NEW-RACE-NUM                                        
076800     ELSE                                                                 
076900         COMPUTE WS-NEW-RACE-NUM = WS-HIGH-RACE-NUM + 1                   
077000     END-IF.                                                              
077100*-----------------------------------------------------------*             
077200 9510-CHECK-ONE-SEASON-ROW.                                               
077300*-----------------------------------------------------------*             
077400     IF RCT-RACE-NUM (RCT-IDX) > WS-HIGH-RACE-NUM                         
077500         MOVE RCT-RACE-NUM (RCT-IDX) TO WS-HIGH-RACE-NUM                  
077600     END-IF.                                                              
077700*-----------------------------------------------------------*             
077800 9600-FORMAT-RACE-DATE.                                                   
077900*-----------------------------------------------------------*             
078000     MOVE FUNCTION CURRENT-DATE (1:8) TO WS-TODAY-RAW.                    
078100     MOVE WS-TODAY-YYYY TO WS-RACE-DATE-OUT (1:4).                        
078200     MOVE '-'           TO WS-RACE-DATE-OUT (5:1).                        
078300     MOVE WS-TODAY-MM   TO WS-RACE-DATE-OUT (6:2).                        
078400     MOVE '-'           TO WS-RACE-DATE-OUT (8:1).                        
078500     MOVE WS-TODAY-DD   TO WS-RACE-DATE-OUT (9:2).                        
078600*-----------------------------------------------------------*             
078700*    TEAM RACE RESULTS -- GROUPED FROM THE NEW ROWS ONLY         *        
078800*-----------------------------------------------------------*             
078900 11000-BUILD-TEAM-RACE-RESULTS.                                           
079000*-----------------------------------------------------------*             
079100     MOVE 0 TO TRT-TABLE-SIZE.                                            
079200     PERFORM 11010-ADD-ONE-RESULT-ROW                                     
079300         VARYING RCT-IDX FROM WS-SAVE-TABLE-SIZE BY 1                     
079400         UNTIL RCT-IDX > RCT-TABLE-SIZE.                                  
079500     PERFORM 11200-APPLY-MOST-LED-BONUS.                                  
079600     PERFORM 11220-COMPUTE-AVG-FINISH                                     
079700         VARYING TRT-IDX FROM 1 BY 1                                      
079800         UNTIL TRT-IDX > TRT-TABLE-SIZE.                                  
079900     PERFORM 11300-SORT-ONE-PASS                                          
080000         VARYING TRT-IDX FROM 1 BY 1                                      
080100         UNTIL TRT-IDX > TRT-TABLE-SIZE.                                  
080200     PERFORM 11400-NUMBER-ONE-TEAM                                        
080300         VARYING TRT-IDX FROM 1 BY 1                                      
080400         UNTIL TRT-IDX > TRT-TABLE-SIZE.                                  
080500*-----------------------------------------------------------*             
080600 11010-ADD-ONE-RESULT-ROW.                                                
080700*-----------------------------------------------------------*             
080800     IF RCT-IDX > WS-SAVE-TABLE-SIZE                                      
080900         SET TRT-FIND-IDX TO 1                                            
081000         MOVE 'N' TO WS-FOUND-ON-GRID-SW                                  
081100         SEARCH TRT-ENTRY                                                 
081200             AT END                                                       
081300                 CONTINUE                                                 
081400             WHEN TRT-TEAM-NAME (TRT-FIND-IDX) =                          
081500                  RCT-TEAM-NAME (RCT-IDX)                                 
081600                 SET WS-FOUND-ON-GRID TO TRUE                             
081700         END-SEARCH                                                       
081800         IF NOT WS-FOUND-ON-GRID                                          
081900             ADD 1 TO TRT-TABLE-SIZE                                      
082000             SET TRT-FIND-IDX TO TRT-TABLE-SIZE                           
082100             MOVE RCT-TEAM-NAME (RCT-IDX)                                 
082200                             TO TRT-TEAM-NAME (TRT-FIND-IDX)              
082300             MOVE 0 TO TRT-TOTAL-POINTS (TRT-FIND-IDX)                    
082400             MOVE 0 TO TRT-TURNS-LED (TRT-FIND-IDX)                       
082500             MOVE 0 TO TRT-FINISH-SUM (TRT-FIND-IDX)                      
082600             MOVE 0 TO TRT-FINISH-COUNT (TRT-FIND-IDX)                    
082700             MOVE 0 TO TRT-DRIVERS (TRT-FIND-IDX)                         
082800         END-IF                                                           
082900         ADD RCT-POINTS (RCT-IDX)                                         
083000                             TO TRT-TOTAL-POINTS (TRT-FIND-IDX)           
083100         ADD RCT-TURNS-LED (RCT-IDX)                                      
083200                             TO TRT-TURNS-LED (TRT-FIND-IDX)              
083300         ADD 1 TO TRT-DRIVERS (TRT-FIND-IDX)                              
083400         IF NOT RCT-IS-DNQ (RCT-IDX)                                      
083500             ADD RCT-FINISH-POS (RCT-IDX)                                 
083600                                 TO TRT-FINISH-SUM (TRT-FIND-IDX)         
083700             ADD 1 TO TRT-FINISH-COUNT (TRT-FIND-IDX)                     
083800         END-IF                                                           
083900     END-IF.                                                              
084000*-----------------------------------------------------------*             
084100 11200-APPLY-MOST-LED-BONUS.                                              
084200*-----------------------------------------------------------*             
084300     MOVE 0 TO WS-MOST-LED-IDX.                                           
084400     MOVE 0 TO WS-MOST-LED-VALUE.                                         
084500     PERFORM 11210-CHECK-ONE-TEAM-LED                                     
084600         VARYING TRT-IDX FROM 1 BY 1                                      
084700         UNTIL TRT-IDX > TRT-TABLE-SIZE.                                  
084800     IF WS-MOST-LED-IDX > 0                                               
084900         SET TRT-IDX TO WS-MOST-LED-IDX                                   
085000         ADD 1 TO TRT-TOTAL-POINTS (TRT-IDX)                              
085100     END-IF.                                                              
085200*-----------------------------------------------------------*             
085300 11210-CHECK-ONE-TEAM-LED.                                                
085400*-----------------------------------------------------------*             
085500     IF TRT-TURNS-LED (TRT-IDX) > WS-MOST-LED-VALUE                       
085600         MOVE TRT-TURNS-LED (TRT-IDX) TO WS-MOST-LED-VALUE                
085700         SET WS-MOST-LED-IDX TO TRT-IDX                                   
085800     END-IF.                                                              
085900*-----------------------------------------------------------*             
086000 11220-COMPUTE-AVG-FINISH.                                                
086100*-----------------------------------------------------------*             
086200     IF TRT-FINISH-COUNT (TRT-IDX) = 0                                    
086300         MOVE 0 TO TRT-AVG-FINISH (TRT-IDX)                               
086400     ELSE                                                                 
086500         COMPUTE TRT-AVG-FINISH (TRT-IDX) ROUNDED =                       
086600                 TRT-FINISH-SUM (TRT-IDX) /                               
086700                 TRT-FINISH-COUNT (TRT-IDX)                               
086800     END-IF.                                                              
086900*-----------------------------------------------------------*             
087000*    STABLE DESCENDING SORT BY TOTAL POINTS -- SELECTION SORT    *        
087100*    THAT ONLY SWAPS WHEN A LATER ROW IS STRICTLY HIGHER, SO     *        
087200*    TIES KEEP THEIR ORIGINAL (FIRST-SEEN) ORDER.  AVG-FINISH    *        
087300*    IS COMPUTED FOR EVERY ROW IN ITS OWN PASS BEFORE THIS ONE   *        
087400*    STARTS -- IT USED TO BE COMPUTED HERE FOR TRT-IDX ONLY,     *        
087500*    WHICH LEFT A STALE VALUE IN WHATEVER ROW GOT SWAPPED IN     *        
087600*    FROM FURTHER DOWN THE TABLE.                                *        
087700*-----------------------------------------------------------*             
087800 11300-SORT-ONE-PASS.                                                     
087900*-----------------------------------------------------------*             
088000     SET WS-SEL-MIN-IDX TO TRT-IDX.                                       
088100     COMPUTE WS-SEL-START = TRT-IDX + 1.                                  
088200     IF WS-SEL-START <= TRT-TABLE-SIZE                                    
088300         PERFORM 11310-FIND-HIGHER-TEAM                                   
088400             VARYING TRT-FIND-IDX FROM WS-SEL-START BY 1                  
088500             UNTIL TRT-FIND-IDX > TRT-TABLE-SIZE                          
088600     END-IF.                                                              
088700     IF WS-SEL-MIN-IDX NOT = TRT-IDX                                      
088800         PERFORM 11320-SWAP-TEAM-RESULT-ROWS                              
088900     END-IF.                                                              
089000*-----------------------------------------------------------*             
089100 11310-FIND-HIGHER-TEAM.                                                  
089200*-----------------------------------------------------------*             
089300     IF TRT-TOTAL-POINTS (TRT-FIND-IDX) >                                 
089400        TRT-TOTAL-POINTS (WS-SEL-MIN-IDX)                                 
089500         SET WS-SEL-MIN-IDX TO TRT-FIND-IDX                               
089600     END-IF.                                                              
089700*-----------------------------------------------------------*             
089800 11320-SWAP-TEAM-RESULT-ROWS.                                             
089900*-----------------------------------------------------------*             
090000     SET TRT-FIND-IDX TO WS-SEL-MIN-IDX.                                  
090100     MOVE TRT-TEAM-NAME (TRT-IDX)    TO WS-SWAP-TRT-TEAM-NAME.            
090200     MOVE TRT-TOTAL-POINTS (TRT-IDX) TO WS-SWAP-TRT-TOTAL-PTS.            
090300     MOVE TRT-TURNS-LED (TRT-IDX)    TO WS-SWAP-TRT-TURNS-LED.            
090400     MOVE TRT-FINISH-SUM (TRT-IDX)   TO WS-SWAP-TRT-FIN-SUM.              
090500     MOVE TRT-FINISH-COUNT (TRT-IDX) TO WS-SWAP-TRT-FIN-COUNT.            
090600     MOVE TRT-AVG-FINISH (TRT-IDX)   TO WS-SWAP-TRT-AVG-FINISH.           
090700     MOVE TRT-DRIVERS (TRT-IDX)      TO WS-SWAP-TRT-DRIVERS.              
090800*                                                                         
090900     MOVE TRT-TEAM-NAME (TRT-FIND-IDX)                                    
091000                                  TO TRT-TEAM-NAME (TRT-IDX).             
091100     MOVE TRT-TOTAL-POINTS (TRT-FIND-IDX)                                 
091200                                  TO TRT-TOTAL-POINTS (TRT-IDX).          
091300     MOVE TRT-TURNS-LED (TRT-FIND-IDX)                                    
091400                                  TO TRT-TURNS-LED (TRT-IDX).             
091500     MOVE TRT-FINISH-SUM (TRT-FIND-IDX)                                   
091600                                  TO TRT-FINISH-SUM (TRT-IDX).            
091700     MOVE TRT-FINISH-COUNT (TRT-FIND-IDX)                                 
091800                                  TO TRT-FINISH-COUNT (TRT-IDX).          
091900     MOVE TRT-AVG-FINISH (TRT-FIND-IDX)                                   
092000                                  TO TRT-AVG-FINISH (TRT-IDX).            
092100     MOVE TRT-DRIVERS (TRT-FIND-IDX)                                      
092200                                  TO TRT-DRIVERS (TRT-IDX).               
092300*                                                                         
092400     MOVE WS-SWAP-TRT-TEAM-NAME   TO TRT-TEAM-NAME (TRT-FIND-IDX).        
092500     MOVE WS-SWAP-TRT-TOTAL-PTS   TO                                      
092600                              TRT-TOTAL-POINTS (TRT-FIND-IDX).            
092700     MOVE WS-SWAP-TRT-TURNS-LED   TO                                      
092800                              TRT-TURNS-LED (TRT-FIND-IDX).               
092900     MOVE WS-SWAP-TRT-FIN-SUM     TO                                      
093000                              TRT-FINISH-SUM (TRT-FIND-IDX).              
093100     MOVE WS-SWAP-TRT-FIN-COUNT   TO                                      
093200                              TRT-FINISH-COUNT (TRT-FIND-IDX).            
093300     MOVE WS-SWAP-TRT-AVG-FINISH  TO                                      
093400                              TRT-AVG-FINISH (TRT-FIND-IDX).              
093500     MOVE WS-SWAP-TRT-DRIVERS     TO                                      
093600                              TRT-DRIVERS (TRT-FIND-IDX).                 
093700*-----------------------------------------------------------*             
093800 11400-NUMBER-ONE-TEAM.                                                   
093900*-----------------------------------------------------------*             
094000     MOVE TRT-IDX TO TRT-POSITION (TRT-IDX).                              
094100*-----------------------------------------------------------*             
094200 12000-DISPLAY-TEAM-RACE-RESULTS.                                         
094300*-----------------------------------------------------------*             
094400     DISPLAY 'TEAM RACE RESULTS:'.                                        
094500     PERFORM 12010-DISPLAY-ONE-TEAM-RESULT                                
094600         VARYING TRT-IDX FROM 1 BY 1                                      
094700         UNTIL TRT-IDX > TRT-TABLE-SIZE.                                  
094800*-----------------------------------------------------------*             
094900 12010-DISPLAY-ONE-TEAM-RESULT.                                           
095000*-----------------------------------------------------------*             
095100     MOVE TRT-POSITION (TRT-IDX)     TO TL-POSITION.                      
095200     MOVE TRT-TEAM-NAME (TRT-IDX)    TO TL-TEAM-NAME.                     
095300     MOVE TRT-TOTAL-POINTS (TRT-IDX) TO TL-TOTAL-POINTS.                  
095400     MOVE TRT-TURNS-LED (TRT-IDX)    TO TL-TURNS-LED.                     
095500     MOVE TRT-AVG-FINISH (TRT-IDX)   TO TL-AVG-FINISH.                    
095600     MOVE TRT-DRIVERS (TRT-IDX)      TO TL-DRIVERS.                       
095700     DISPLAY WS-TEAM-RESULT-LINE.                                         
095800*-----------------------------------------------------------*             
095900*    PERSIST THE NEW ROWS TO THE RACE RESULTS STORE              *        
096000*-----------------------------------------------------------*             
096100 13000-SAVE-RACE-RESULTS.                                                 
096200*-----------------------------------------------------------*             
096300     OPEN EXTEND RACE-STORE-FILE.                                         
096400     PERFORM 13010-WRITE-ONE-RESULT-ROW                                   
096500         VARYING RCT-IDX FROM WS-SAVE-TABLE-SIZE BY 1                     
096600         UNTIL RCT-IDX > RCT-TABLE-SIZE.                                  
096700     CLOSE RACE-STORE-FILE.                                               
096800*-----------------------------------------------------------*             
096900 13010-WRITE-ONE-RESULT-ROW.                                              
097000*-----------------------------------------------------------*             
097100     IF RCT-IDX > WS-SAVE-TABLE-SIZE                                      
097200         MOVE SPACES             TO TAL-STORE-RECORD                      
097300         MOVE RCT-RACE-DATE (RCT-IDX)      TO SR-RACE-DATE                
097400         MOVE RCT-RACE-NUM (RCT-IDX)       TO SR-RACE-NUM                 
097500         MOVE RCT-TRACK-ID (RCT-IDX)       TO SR-TRACK-ID                 
097600         MOVE RCT-FINISH-POS (RCT-IDX)     TO SR-FINISH-POS               
097700         MOVE RCT-DNQ-FLAG (RCT-IDX)       TO SR-DNQ-FLAG                 
097800         MOVE RCT-CAR-NUMBER (RCT-IDX)     TO SR-CAR-NUMBER               
097900         MOVE RCT-DRIVER-NAME (RCT-IDX)    TO SR-DRIVER-NAME              
098000         MOVE RCT-TEAM-NAME (RCT-IDX)      TO SR-TEAM-NAME                
098100         MOVE RCT-STARTING-POS (RCT-IDX)   TO SR-STARTING-POS             
098200         MOVE RCT-TURNS-LED (RCT-IDX)      TO SR-TURNS-LED                
098300         MOVE RCT-POINTS (RCT-IDX)         TO SR-POINTS                   
098400         MOVE RCT-PLAYOFF-POINTS (RCT-IDX) TO SR-PLAYOFF-POINTS           
098500         MOVE RCT-REL-FINISH (RCT-IDX)     TO SR-REL-FINISH               
098600         MOVE RCT-QUAL-POINTS (RCT-IDX)    TO SR-QUAL-POINTS              
098700         WRITE TAL-STORE-RECORD                                           
098800     END-IF.                                                              
