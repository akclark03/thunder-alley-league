000100*****************************************************************         
000200* PROGRAM NAME:    TALMAIN                                                
000300* ORIGINAL AUTHOR: R. KRANEPOOL                                           
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/11/91 R.KRANEPOOL    TAL-0010  CREATED -- SEASON MENU DRIVER         
000900*          FOR THE THUNDER ALLEY LEAGUE BATCH JOB.                        
001000* 07/30/96 L.HERNANDEZ    TAL-0091  OPTION 2 SPLIT OUT SO THE             
001100*          LEAGUE SECRETARY CAN REBUILD STANDINGS WITHOUT                 
001200*          RUNNING A RACE.                                                
001300* 02/14/99 R.KRANEPOOL    TAL-Y2K03 REVIEWED FOR YEAR 2000 -- NO          
001400*          DATE ARITHMETIC IN THIS PROGRAM, NO CHANGE REQUIRED.           
001500* 05/06/02 L.HERNANDEZ    TAL-0140  RE-DISPLAY MENU ON AN                 
001600*          INVALID CHOICE INSTEAD OF ABENDING.                            
001700* 11/13/09 T.OKONKWO      TAL-0214  0150-DISPLAY-ONE-MENU-LINE            
001800*          HAD THE CHOICE-DISPATCH EVALUATE IN IT, SO IT FIRED            
001900*          FOUR TIMES PER KEYSTROKE (ONCE PER MENU LINE) AND ONCE         
002000*          BEFORE THE OPERATOR EVEN TYPED ANYTHING.  EVALUATE             
002100*          MOVED OUT TO ITS OWN PARAGRAPH, RUN ONCE AFTER THE             
002200*          ACCEPT AS A PERFORM-THRU RANGE.                                
002300*                                                                         
002400*****************************************************************         
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID.  TALMAIN.                                                    
002700 AUTHOR. R. KRANEPOOL.                                                    
002800 INSTALLATION. THUNDER ALLEY LEAGUE -- SEASON OFFICE.                     
002900 DATE-WRITTEN. 03/11/91.                                                  
003000 DATE-COMPILED.                                                           
003100 SECURITY. NON-CONFIDENTIAL.                                              
003200*****************************************************************         
003300 ENVIRONMENT DIVISION.                                                    
003400*-----------------------------------------------------------*             
003500 CONFIGURATION SECTION.                                                   
003600*-----------------------------------------------------------*             
003700 SOURCE-COMPUTER. IBM-3081.                                               
003800 OBJECT-COMPUTER. IBM-3081.                                               
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100*-----------------------------------------------------------*             
004200 INPUT-OUTPUT SECTION.                                                    
004300*****************************************************************         
004400 DATA DIVISION.                                                           
004500*-----------------------------------------------------------*             
004600 WORKING-STORAGE SECTION.                                                 
004700*-----------------------------------------------------------*             
004800 01  WS-MISC-FIELDS.                                                      
004900     05  WS-MENU-CHOICE          PIC 9(01) VALUE 0.                       
005000         88  WS-RUN-RACE-CHOICE            VALUE 1.                       
005100         88  WS-STANDINGS-CHOICE           VALUE 2.                       
005200         88  WS-EXIT-CHOICE                VALUE 3.                       
005300     05  WS-VALID-CHOICE-SW      PIC X(01) VALUE 'N'.                     
005400         88  WS-CHOICE-IS-VALID             VALUE 'Y'.                    
005500         88  WS-CHOICE-NOT-VALID            VALUE 'N'.                    
005600*        ALTERNATE NUMERIC-EDITED VIEW OF THE CHOICE, USED TO    *        
005700*        RE-DISPLAY WHAT THE OPERATOR TYPED ON A BAD ENTRY.      *        
005800     05  WS-MENU-CHOICE-EDIT REDEFINES WS-MENU-CHOICE                     
005900                                 PIC 9.                                   
006000*        ALPHANUMERIC VIEW, USED ONLY SO A NON-NUMERIC ENTRY     *        
006100*        DOES NOT ABEND THE ACCEPT.                              *        
006200     05  WS-MENU-CHOICE-ALPHA REDEFINES WS-MENU-CHOICE                    
006300                                 PIC X(01).                               
006400     05  WS-DONE-SW              PIC X(01) VALUE 'N'.                     
006500         88  WS-ALL-DONE                    VALUE 'Y'.                    
006600     05  FILLER                  PIC X(04).                               
006700*-----------------------------------------------------------*             
006800*        NO FILLER PAD BELOW -- HELD TO EXACTLY FOUR 45-BYTE     *        
006900*        LINES SO WS-MENU-TABLE REDEFINES IT BYTE FOR BYTE       *        
007000*        WITH NO SLACK AT THE END.                               *        
007100 01  WS-MENU-TEXT.                                                        
007200     05  WS-MENU-LINE-1 PIC X(45) VALUE                                   
007300         '  THUNDER ALLEY LEAGUE -- SEASON 2           '.                 
007400     05  WS-MENU-LINE-2 PIC X(45) VALUE                                   
007500         '  1. RUN A RACE AND REBUILD STANDINGS        '.                 
007600     05  WS-MENU-LINE-3 PIC X(45) VALUE                                   
007700         '  2. REBUILD STANDINGS ONLY                  '.                 
007800     05  WS-MENU-LINE-4 PIC X(45) VALUE                                   
007900         '  3. EXIT                                    '.                 
008000*        TABLE VIEW OF THE FOUR MENU LINES SO THEY CAN BE        *        
008100*        DISPLAYED IN A LOOP RATHER THAN FOUR SEPARATE MOVES.    *        
008200 01  WS-MENU-TABLE REDEFINES WS-MENU-TEXT.                                
008300     05  WS-MENU-ENTRY OCCURS 4 TIMES                                     
008400             INDEXED BY WS-MENU-IDX.                                      
008500         10  WS-MENU-ENTRY-TEXT  PIC X(45).                               
008600*****************************************************************         
008700 PROCEDURE DIVISION.                                                      
008800*-----------------------------------------------------------*             
008900 0000-MAIN-MENU.                                                          
009000*-----------------------------------------------------------*             
009100     PERFORM 0100-DISPLAY-MENU                                            
009200         UNTIL WS-ALL-DONE.                                               
009300     GOBACK.                                                              
009400*-----------------------------------------------------------*             
009500 0100-DISPLAY-MENU.                                                       
009600*-----------------------------------------------------------*             
009700     PERFORM 0150-DISPLAY-ONE-MENU-LINE                                   
009800         VARYING WS-MENU-IDX FROM 1 BY 1                                  
009900         UNTIL WS-MENU-IDX > 4.                                           
010000     PERFORM 0200-ACCEPT-MENU-CHOICE                                      
010100         THRU 0250-DISPATCH-MENU-CHOICE.                                  
010200*-----------------------------------------------------------*             
010300 0150-DISPLAY-ONE-MENU-LINE.                                              
010400*-----------------------------------------------------------*             
010500     DISPLAY WS-MENU-ENTRY-TEXT (WS-MENU-IDX).                            
010600*-----------------------------------------------------------*             
010700 0200-ACCEPT-MENU-CHOICE.                                                 
010800*-----------------------------------------------------------*             
010900     MOVE 0 TO WS-MENU-CHOICE.                                            
011000     ACCEPT WS-MENU-CHOICE-EDIT.                                          
011100*-----------------------------------------------------------*             
011200*        ONE-SHOT DISPATCH ON THE CHOICE JUST ACCEPTED ABOVE --  *        
011300*        MUST NOT LIVE INSIDE THE MENU-LINE DISPLAY LOOP.        *        
011400 0250-DISPATCH-MENU-CHOICE.                                               
011500*-----------------------------------------------------------*             
011600     EVALUATE TRUE                                                        
011700         WHEN WS-RUN-RACE-CHOICE                                          
011800             PERFORM 1000-RUN-RACE-OPTION                                 
011900         WHEN WS-STANDINGS-CHOICE                                         
012000             PERFORM 2000-STANDINGS-ONLY-OPTION                           
012100         WHEN WS-EXIT-CHOICE                                              
012200             SET WS-ALL-DONE TO TRUE                                      
012300         WHEN OTHER                                                       
012400             DISPLAY '*** INVALID CHOICE, TRY AGAIN ***'                  
012500     END-EVALUATE.                                                        
012600*-----------------------------------------------------------*             
012700 1000-RUN-RACE-OPTION.                                                    
012800*-----------------------------------------------------------*             
012900     CALL 'TALRACE'.                                                      
013000     PERFORM 1500-REBUILD-AND-STAND.                                      
013100*-----------------------------------------------------------*             
013200 1500-REBUILD-AND-STAND.                                                  
013300*-----------------------------------------------------------*             
013400     CALL 'TALRBLD'.                                                      
013500     CALL 'TALSTND'.                                                      
013600*-----------------------------------------------------------*             
013700 2000-STANDINGS-ONLY-OPTION.                                              
013800*-----------------------------------------------------------*             
013900     PERFORM 1500-REBUILD-AND-STAND.                                      
