000100*---------------------------------------------------------------*         
000200* COPYLIB TALTEOT -- TEAM / OWNER TABLE (WORKING-STORAGE)        *        
000300* LOADED FROM THE TEAM/OWNER FILE.  ALSO CARRIES THE POLE        *        
000400* ORDER SEQUENCE ONCE TALRACE RESTRICTS THE LIST TO THE TEAMS    *        
000500* THE OPERATOR SELECTED FOR THE RACE.                            *        
000600*---------------------------------------------------------------*         
000700 01  TAL-TEAM-TABLE-CTL.                                                  
000800     05  TMT-TABLE-SIZE          PIC S9(3) USAGE IS COMP.                 
000900 01  TAL-TEAM-TABLE.                                                      
001000     05  TMT-ENTRY OCCURS 1 TO 50 TIMES                                   
001100             DEPENDING ON TMT-TABLE-SIZE                                  
001200             INDEXED BY TMT-IDX, TMT-FIND-IDX.                            
001300         10  TMT-TEAM-NAME       PIC X(12).                               
001400         10  TMT-OWNER-NAME      PIC X(20).                               
001500         10  TMT-POLE-RANK       PIC 9(02).                               
001600         10  TMT-SELECTED-SW     PIC X(01) VALUE 'N'.                     
001700             88  TMT-TEAM-SELECTED          VALUE 'Y'.                    
001800             88  TMT-TEAM-AVAILABLE         VALUE 'N'.                    
001900         10  FILLER              PIC X(08).                               
