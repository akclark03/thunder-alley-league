000100*****************************************************************         
000200* PROGRAM NAME:    TALSTND                                                
000300* ORIGINAL AUTHOR: R. KRANEPOOL                                           
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/25/91 R.KRANEPOOL    TAL-0018  CREATED -- DRIVER AND OWNER           
000900*          STANDINGS FROM THE SEASON RESULTS FILE.                        
001000* 11/19/94 L.HERNANDEZ    TAL-0071  PLAYOFF-POINTS COLUMN ADDED TO        
001100*          DRIVER STANDINGS.                                              
001200* 08/19/95 L.HERNANDEZ    TAL-0078  PLAYOFF STANDINGS REPORT ADDED        
001300*          AT THE REQUEST OF THE RULES COMMITTEE, WITH THE                
001400*          CUTLINE MARGIN COLUMN (P12/P13 SPLIT).                         
001500* 02/14/99 R.KRANEPOOL    TAL-Y2K03 REVIEWED -- NO DATE ARITHMETIC        
001600*          IN THIS PROGRAM, NO CHANGE REQUIRED.                           
001700* 04/02/07 T.OKONKWO      TAL-0202  PLAYOFF STANDINGS NOW CAPPED          
001800*          AT THE TOP 24 DRIVERS PER THE REVISED PLAYOFF FORMAT.          
001900* 11/13/09 T.OKONKWO      TAL-0216  2100-AGGREGATE-DRIVER-ROW WAS         
002000*          GROUPING ON CAR NUMBER AND TEAM ONLY -- A DRIVER               
002100*          CHANGE MID-SEASON ON THE SAME CAR WAS SILENTLY MERGED          
002200*          INTO ONE ROW INSTEAD OF TWO. DRIVER NAME ADDED TO THE          
002300*          SEARCH KEY. PLAYOFF STANDINGS REGROUP FROM THE SAME            
002400*          TABLE, SO NO SEPARATE CHANGE NEEDED THERE.                     
002500* 11/13/09 T.OKONKWO      TAL-0218  1010-READ-ONE-TEAM PUT BACK           
002600*          TO A PERFORM-THRU RANGE WITH A GO TO THE EXIT ON END           
002700*          OF FILE, MATCHING THE SHOP'S OTHER READ LOOPS.                 
002800*                                                                         
002900*****************************************************************         
003000 IDENTIFICATION DIVISION.                                                 
003100 PROGRAM-ID.  TALSTND.                                                    
003200 AUTHOR. R. KRANEPOOL.                                                    
003300 INSTALLATION. THUNDER ALLEY LEAGUE -- SEASON OFFICE.                     
003400 DATE-WRITTEN. 03/25/91.                                                  
003500 DATE-COMPILED.                                                           
003600 SECURITY. NON-CONFIDENTIAL.                                              
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900*-----------------------------------------------------------*             
004000 CONFIGURATION SECTION.                                                   
004100*-----------------------------------------------------------*             
004200 SOURCE-COMPUTER. IBM-3081.                                               
004300 OBJECT-COMPUTER. IBM-3081.                                               
004400 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                                       
004500*-----------------------------------------------------------*             
004600 INPUT-OUTPUT SECTION.                                                    
004700*-----------------------------------------------------------*             
004800 FILE-CONTROL.                                                            
004900     SELECT SEASON-RESULTS-FILE ASSIGN TO SEASDD                          
005000       ORGANIZATION IS LINE SEQUENTIAL                                    
005100       FILE STATUS IS WS-SEAS-STATUS.                                     
005200*                                                                         
005300     SELECT TEAM-OWNER-FILE ASSIGN TO TEAMDD                              
005400       ORGANIZATION IS LINE SEQUENTIAL                                    
005500       FILE STATUS IS WS-TEAM-STATUS.                                     
005600*                                                                         
005700     SELECT DRIVER-STANDINGS-FILE ASSIGN TO DSTDDD                        
005800       ORGANIZATION IS LINE SEQUENTIAL                                    
005900       FILE STATUS IS WS-DSTD-STATUS.                                     
006000*                                                                         
006100     SELECT OWNER-STANDINGS-FILE ASSIGN TO OSTDDD                         
006200       ORGANIZATION IS LINE SEQUENTIAL                                    
006300       FILE STATUS IS WS-OSTD-STATUS.                                     
006400*                                                                         
006500     SELECT PLAYOFF-STANDINGS-FILE ASSIGN TO PSTDDD                       
006600       ORGANIZATION IS LINE SEQUENTIAL                                    
006700       FILE STATUS IS WS-PSTD-STATUS.                                     
006800*****************************************************************         
006900 DATA DIVISION.                                                           
007000*-----------------------------------------------------------*             
007100 FILE SECTION.                                                            
007200*-----------------------------------------------------------*             
007300 FD  SEASON-RESULTS-FILE.                                                 
007400     COPY TALRACR.                                                        
007500*                                                                         
007600 FD  TEAM-OWNER-FILE.                                                     
007700     COPY TALTEOR.                                                        
007800*                                                                         
007900 FD  DRIVER-STANDINGS-FILE.                                               
008000 01  TAL-DRIVER-STANDINGS-LINE.                                           
008100     05  DS-POSITION             PIC Z9.                                  
008200     05  FILLER                  PIC X(02) VALUE SPACES.                  
008300     05  DS-CAR-NUMBER           PIC ZZ9.                                 
008400     05  FILLER                  PIC X(02) VALUE SPACES.                  
008500     05  DS-DRIVER-NAME          PIC X(20).                               
008600     05  FILLER                  PIC X(02) VALUE SPACES.                  
008700     05  DS-TEAM-NAME            PIC X(12).                               
008800     05  FILLER                  PIC X(02) VALUE SPACES.                  
008900     05  DS-POINTS               PIC -(4)9.                               
009000     05  FILLER                  PIC X(02) VALUE SPACES.                  
009100     05  DS-BEHIND               PIC -(4)9.                               
009200     05  FILLER                  PIC X(02) VALUE SPACES.                  
009300     05  DS-STARTS               PIC ZZ9.                                 
009400     05  FILLER                  PIC X(02) VALUE SPACES.                  
009500     05  DS-WINS                 PIC ZZ9.                                 
009600     05  FILLER                  PIC X(02) VALUE SPACES.                  
009700     05  DS-TOP5S                PIC ZZ9.                                 
009800     05  FILLER                  PIC X(02) VALUE SPACES.                  
009900     05  DS-TOP10S               PIC ZZ9.                                 
010000     05  FILLER                  PIC X(02) VALUE SPACES.                  
010100     05  DS-TURNS-LED            PIC ZZZ9.                                
010200     05  FILLER                  PIC X(02) VALUE SPACES.                  
010300     05  DS-PLAYOFF-POINTS       PIC -(3)9.                               
010400     05  FILLER                  PIC X(04) VALUE SPACES.                  
010500*                                                                         
010600 FD  OWNER-STANDINGS-FILE.                                                
010700 01  TAL-OWNER-STANDINGS-LINE.                                            
010800     05  OS-POSITION             PIC Z9.                                  
010900     05  FILLER                  PIC X(02) VALUE SPACES.                  
011000     05  OS-OWNER-NAME           PIC X(20).                               
011100     05  FILLER                  PIC X(02) VALUE SPACES.                  
011200     05  OS-TEAM-NAME            PIC X(12).                               
011300     05  FILLER                  PIC X(02) VALUE SPACES.                  
011400     05  OS-POINTS               PIC -(4)9.                               
011500     05  FILLER                  PIC X(02) VALUE SPACES.                  
011600     05  OS-BEHIND               PIC -(4)9.                               
011700     05  FILLER                  PIC X(02) VALUE SPACES.                  
011800     05  OS-WINS                 PIC ZZ9.                                 
011900     05  FILLER                  PIC X(02) VALUE SPACES.                  
012000     05  OS-TOP5S                PIC ZZ9.                                 
012100     05  FILLER                  PIC X(02) VALUE SPACES.                  
012200     05  OS-TOP10S               PIC ZZ9.                                 
012300     05  FILLER                  PIC X(04) VALUE SPACES.                  
012400*                                                                         
012500 FD  PLAYOFF-STANDINGS-FILE.                                              
012600 01  TAL-PLAYOFF-STANDINGS-LINE.                                          
012700     05  PS-POSITION             PIC Z9.                                  
012800     05  FILLER                  PIC X(02) VALUE SPACES.                  
012900     05  PS-CAR-NUMBER           PIC ZZ9.                                 
013000     05  FILLER                  PIC X(02) VALUE SPACES.                  
013100     05  PS-DRIVER-NAME          PIC X(20).                               
013200     05  FILLER                  PIC X(02) VALUE SPACES.                  
013300     05  PS-TEAM-NAME            PIC X(12).                               
013400     05  FILLER                  PIC X(02) VALUE SPACES.                  
013500     05  PS-PLAYOFF-POINTS       PIC -(3)9.                               
013600     05  FILLER                  PIC X(02) VALUE SPACES.                  
013700     05  PS-WINS                 PIC ZZ9.                                 
013800     05  FILLER                  PIC X(02) VALUE SPACES.                  
013900     05  PS-TOP5S                PIC ZZ9.                                 
014000     05  FILLER                  PIC X(02) VALUE SPACES.                  
014100     05  PS-TOP10S               PIC ZZ9.                                 
014200     05  FILLER                  PIC X(02) VALUE SPACES.                  
014300     05  PS-TURNS-LED            PIC ZZZ9.                                
014400     05  FILLER                  PIC X(02) VALUE SPACES.                  
014500     05  PS-MARGIN               PIC X(05).                               
014600     05  FILLER                  PIC X(04) VALUE SPACES.                  
014700*-----------------------------------------------------------*             
014800 WORKING-STORAGE SECTION.                                                 
014900*-----------------------------------------------------------*             
015000 01  WS-FILE-STATUS-GROUP.                                                
015100     05  WS-SEAS-STATUS          PIC 99.                                  
015200         88  WS-SEAS-OK                    VALUE 00.                      
015300         88  WS-SEAS-EOF                   VALUE 10.                      
015400     05  WS-TEAM-STATUS          PIC 99.                                  
015500         88  WS-TEAM-OK                    VALUE 00.                      
015600         88  WS-TEAM-EOF                   VALUE 10.                      
015700     05  WS-DSTD-STATUS          PIC 99.                                  
015800         88  WS-DSTD-OK                    VALUE 00.                      
015900     05  WS-OSTD-STATUS          PIC 99.                                  
016000         88  WS-OSTD-OK                    VALUE 00.                      
016100     05  WS-PSTD-STATUS          PIC 99.                                  
016200         88  WS-PSTD-OK                    VALUE 00.                      
016300     05  FILLER                  PIC X(02).                               
016400*-----------------------------------------------------------*             
016500 01  WS-SWITCHES.                                                         
016600     05  WS-SEAS-EOF-SW          PIC X VALUE 'N'.                         
016700         88  WS-SEAS-AT-EOF                VALUE 'Y'.                     
016800     05  WS-TEAM-EOF-SW          PIC X VALUE 'N'.                         
016900         88  WS-TEAM-AT-EOF                VALUE 'Y'.                     
017000     05  WS-FOUND-SW             PIC X VALUE 'N'.                         
017100         88  WS-ROW-FOUND                  VALUE 'Y'.                     
017200     05  FILLER                  PIC X(04).                               
017300*-----------------------------------------------------------*             
017400 01  WS-MISC-FIELDS.                                                      
017500     05  WS-MAX-DRIVER-POINTS    PIC S9(5) USAGE IS COMP.                 
017600     05  WS-MAX-OWNER-POINTS     PIC S9(5) USAGE IS COMP.                 
017700     05  WS-SEL-MIN-IDX          PIC S9(3) USAGE IS COMP.                 
017800     05  WS-SEL-START            PIC S9(3) USAGE IS COMP.                 
017900     05  WS-MARGIN-VALUE         PIC S9(4) USAGE IS COMP.                 
018000     05  WS-MARGIN-EDIT          PIC +(4)9.                               
018100*        ALTERNATE VIEW USED TO MOVE THE EDITED, SIGNED MARGIN   *        
018200*        INTO THE 5-BYTE ALPHANUMERIC OUTPUT FIELD AS A UNIT.    *        
018300     05  WS-MARGIN-EDIT-ALPHA REDEFINES WS-MARGIN-EDIT                    
018400                                 PIC X(05).                               
018500     05  WS-PLAYOFF-COUNT-CAP    PIC S9(3) USAGE IS COMP                  
018600                                 VALUE 24.                                
018700*-----------------------------------------------------------*             
018800*    SCRATCH COMPARE FIELDS -- LOADED EACH PASS OF A SORT SO     *        
018900*    THE TIE-BREAK TESTS BELOW STAY SHORT ENOUGH TO READ.        *        
019000*-----------------------------------------------------------*             
019100 01  WS-COMPARE-FIELDS.                                                   
019200     05  WS-A-POINTS             PIC S9(5) USAGE IS COMP.                 
019300     05  WS-A-WINS               PIC 9(3) USAGE IS COMP.                  
019400     05  WS-A-TOP5S              PIC 9(3) USAGE IS COMP.                  
019500     05  WS-A-TOP10S             PIC 9(3) USAGE IS COMP.                  
019600     05  WS-A-TURNS              PIC 9(4) USAGE IS COMP.                  
019700     05  WS-B-POINTS             PIC S9(5) USAGE IS COMP.                 
019800     05  WS-B-WINS               PIC 9(3) USAGE IS COMP.                  
019900     05  WS-B-TOP5S              PIC 9(3) USAGE IS COMP.                  
020000     05  WS-B-TOP10S             PIC 9(3) USAGE IS COMP.                  
020100     05  WS-B-TURNS              PIC 9(4) USAGE IS COMP.                  
020200     05  FILLER                  PIC X(04).                               
020300*-----------------------------------------------------------*             
020400*    AUDIT COUNTS -- DISPLAYED ON THE OPERATOR CONSOLE AFTER     *        
020500*    EACH STANDINGS FILE IS CLOSED.                              *        
020600*-----------------------------------------------------------*             
020700 01  WS-AUDIT-COUNTS.                                                     
020800     05  WS-DRIVER-ROWS-WRITTEN  PIC 9(05) USAGE IS COMP.                 
020900     05  WS-DRIVER-ROWS-ED REDEFINES WS-DRIVER-ROWS-WRITTEN               
021000                                 PIC 9(05).                               
021100     05  WS-OWNER-ROWS-WRITTEN   PIC 9(05) USAGE IS COMP.                 
021200     05  WS-OWNER-ROWS-ED REDEFINES WS-OWNER-ROWS-WRITTEN                 
021300                                 PIC 9(05).                               
021400     05  FILLER                  PIC X(04).                               
021500*-----------------------------------------------------------*             
021600 01  WS-AUDIT-TRAILER-LINE.                                               
021700     05  FILLER                  PIC X(20) VALUE                          
021800         'STANDINGS ROWS WRITTEN:  '.                                     
021900     05  WA-ROW-COUNT            PIC ZZZZ9.                               
022000     05  FILLER                  PIC X(04) VALUE SPACES.                  
022100*-----------------------------------------------------------*             
022200*    TEAM/OWNER MAP -- LOADED ONCE, USED FOR THE OWNER-NAME      *        
022300*    LOOKUP ON EVERY SEASON ROW.                                 *        
022400*-----------------------------------------------------------*             
022500     COPY TALTEOT.                                                        
022600*-----------------------------------------------------------*             
022700*    ROSTER-LEVEL DRIVER AGGREGATE TABLE -- ONE ROW PER CAR/     *        
022800*    DRIVER/TEAM COMBINATION SEEN ON THE SEASON RESULTS FILE.    *        
022900*-----------------------------------------------------------*             
023000 01  WS-DRIVER-AGG-TABLE-CTL.                                             
023100     05  DAT-TABLE-SIZE          PIC S9(3) USAGE IS COMP.                 
023200 01  WS-DRIVER-AGG-TABLE.                                                 
023300     05  DAT-ENTRY OCCURS 1 TO 200 TIMES                                  
023400             DEPENDING ON DAT-TABLE-SIZE                                  
023500             INDEXED BY DAT-IDX, DAT-FIND-IDX.                            
023600         10  DAT-CAR-NUMBER      PIC 9(03).                               
023700         10  DAT-DRIVER-NAME     PIC X(20).                               
023800         10  DAT-TEAM-NAME       PIC X(12).                               
023900         10  DAT-POINTS          PIC S9(5) USAGE IS COMP.                 
024000         10  DAT-PLAYOFF-POINTS  PIC S9(4) USAGE IS COMP.                 
024100         10  DAT-TURNS-LED       PIC 9(4) USAGE IS COMP.                  
024200         10  DAT-STARTS          PIC 9(3) USAGE IS COMP.                  
024300         10  DAT-WINS            PIC 9(3) USAGE IS COMP.                  
024400         10  DAT-TOP5S           PIC 9(3) USAGE IS COMP.                  
024500         10  DAT-TOP10S          PIC 9(3) USAGE IS COMP.                  
024600         10  DAT-BEHIND          PIC S9(5).                               
024700         10  FILLER              PIC X(04).                               
024800*-----------------------------------------------------------*             
024900*    TEAM-LEVEL OWNER AGGREGATE TABLE -- ONE ROW PER TEAM.       *        
025000*-----------------------------------------------------------*             
025100 01  WS-OWNER-AGG-TABLE-CTL.                                              
025200     05  OAT-TABLE-SIZE          PIC S9(2) USAGE IS COMP.                 
025300 01  WS-OWNER-AGG-TABLE.                                                  
025400     05  OAT-ENTRY OCCURS 1 TO 50 TIMES                                   
025500             DEPENDING ON OAT-TABLE-SIZE                                  
025600             INDEXED BY OAT-IDX, OAT-FIND-IDX.                            
025700         10  OAT-TEAM-NAME       PIC X(12).                               
025800         10  OAT-OWNER-NAME      PIC X(20).                               
025900         10  OAT-POINTS          PIC S9(5) USAGE IS COMP.                 
026000         10  OAT-WINS            PIC 9(3) USAGE IS COMP.                  
026100         10  OAT-TOP5S           PIC 9(3) USAGE IS COMP.                  
026200         10  OAT-TOP10S          PIC 9(3) USAGE IS COMP.                  
026300         10  OAT-BEHIND          PIC S9(5).                               
026400         10  FILLER              PIC X(04).                               
026500*-----------------------------------------------------------*             
026600 01  WS-SWAP-DRIVER-ROW.                                                  
026700     05  SWD-CAR-NUMBER          PIC 9(03).                               
026800     05  SWD-DRIVER-NAME         PIC X(20).                               
026900     05  SWD-TEAM-NAME           PIC X(12).                               
027000     05  SWD-POINTS              PIC S9(5) USAGE IS COMP.                 
027100     05  SWD-PLAYOFF-POINTS      PIC S9(4) USAGE IS COMP.                 
027200     05  SWD-TURNS-LED           PIC 9(4) USAGE IS COMP.                  
027300     05  SWD-STARTS              PIC 9(3) USAGE IS COMP.                  
027400     05  SWD-WINS                PIC 9(3) USAGE IS COMP.                  
027500     05  SWD-TOP5S               PIC 9(3) USAGE IS COMP.                  
027600     05  SWD-TOP10S              PIC 9(3) USAGE IS COMP.                  
027700     05  SWD-BEHIND              PIC S9(5).                               
027800     05  FILLER                  PIC X(04).                               
027900*-----------------------------------------------------------*             
028000 01  WS-SWAP-OWNER-ROW.                                                   
028100     05  SWO-TEAM-NAME           PIC X(12).                               
028200     05  SWO-OWNER-NAME          PIC X(20).                               
028300     05  SWO-POINTS              PIC S9(5) USAGE IS COMP.                 
028400     05  SWO-WINS                PIC 9(3) USAGE IS COMP.                  
028500     05  SWO-TOP5S               PIC 9(3) USAGE IS COMP.                  
028600     05  SWO-TOP10S              PIC 9(3) USAGE IS COMP.                  
028700     05  SWO-BEHIND              PIC S9(5).                               
028800     05  FILLER                  PIC X(04).                               
028900*****************************************************************         
029000 PROCEDURE DIVISION.                                                      
029100*-----------------------------------------------------------*             
029200 0000-MAIN-ROUTINE.                                                       
029300*-----------------------------------------------------------*             
029400     PERFORM 1000-LOAD-TEAM-OWNER-MAP.                                    
029500     PERFORM 2000-BUILD-AGGREGATE-TABLES.                                 
029600     PERFORM 3000-FINISH-DRIVER-AGGREGATES.                               
029700     PERFORM 4000-FINISH-OWNER-AGGREGATES.                                
029800     PERFORM 5000-WRITE-DRIVER-STANDINGS.                                 
029900     PERFORM 6000-WRITE-OWNER-STANDINGS.                                  
030000     PERFORM 7000-WRITE-PLAYOFF-STANDINGS.                                
030100     GOBACK.                                                              
030200*-----------------------------------------------------------*             
030300 1000-LOAD-TEAM-OWNER-MAP.                                                
030400*-----------------------------------------------------------*             
030500     MOVE 0 TO TMT-TABLE-SIZE.                                            
030600     OPEN INPUT TEAM-OWNER-FILE.                                          
030700     PERFORM 1010-READ-ONE-TEAM THRU 1010-READ-ONE-TEAM-EXIT              
030800         UNTIL WS-TEAM-AT-EOF.                                            
030900     CLOSE TEAM-OWNER-FILE.                                               
031000*-----------------------------------------------------------*             
031100*    RANGE PARAGRAPH -- RUNS THRU 1010-READ-ONE-TEAM-EXIT. ON    *        
031200*    END OF FILE WE GO TO THE EXIT DIRECTLY RATHER THAN CARRY    *        
031300*    THE TABLE-BUILD MOVES INSIDE A NOT-AT-END CLAUSE.           *        
031400*-----------------------------------------------------------*             
031500 1010-READ-ONE-TEAM.                                                      
031600*-----------------------------------------------------------*             
031700     READ TEAM-OWNER-FILE                                                 
031800         AT END                                                           
031900             SET WS-TEAM-AT-EOF TO TRUE                                   
032000             GO TO 1010-READ-ONE-TEAM-EXIT                                
032100     END-READ.                                                            
032200     ADD 1 TO TMT-TABLE-SIZE.                                             
032300     MOVE TM-TEAM-NAME  TO TMT-TEAM-NAME (TMT-TABLE-SIZE).                
032400     MOVE TM-OWNER-NAME TO TMT-OWNER-NAME (TMT-TABLE-SIZE).               
032500     MOVE TM-POLE-RANK  TO TMT-POLE-RANK (TMT-TABLE-SIZE).                
032600*-----------------------------------------------------------*             
032700 1010-READ-ONE-TEAM-EXIT.                                                 
032800*-----------------------------------------------------------*             
032900     EXIT.                                                                
033000*-----------------------------------------------------------*             
033100*    FIRST PASS OVER THE SEASON FILE -- ACCUMULATES BOTH THE     *        
033200*    DRIVER AND THE OWNER TABLES IN A SINGLE READ.               *        
033300*-----------------------------------------------------------*             
033400 2000-BUILD-AGGREGATE-TABLES.                                             
033500*-----------------------------------------------------------*             
033600     MOVE 0 TO DAT-TABLE-SIZE, OAT-TABLE-SIZE.                            
033700     OPEN INPUT SEASON-RESULTS-FILE.                                      
033800     PERFORM 2010-PROCESS-ONE-SEASON-ROW UNTIL WS-SEAS-AT-EOF.            
033900     CLOSE SEASON-RESULTS-FILE.                                           
034000*-----------------------------------------------------------*             
034100 2010-PROCESS-ONE-SEASON-ROW.                                             
034200*-----------------------------------------------------------*             
034300     READ SEASON-RESULTS-FILE                                             
034400         AT END                                                           
034500             SET WS-SEAS-AT-EOF TO TRUE                                   
034600         NOT AT END                                                       
034700             PERFORM 2100-AGGREGATE-DRIVER-ROW                            
034800             PERFORM 2200-AGGREGATE-OWNER-ROW                             
034900     END-READ.                                                            
035000*-----------------------------------------------------------*             
035100 2100-AGGREGATE-DRIVER-ROW.                                               
035200*-----------------------------------------------------------*             
035300     SET DAT-FIND-IDX TO 1.                                               
035400     MOVE 'N' TO WS-FOUND-SW.                                             
035500     SEARCH DAT-ENTRY                                                     
035600         AT END                                                           
035700             CONTINUE                                                     
035800         WHEN DAT-CAR-NUMBER (DAT-FIND-IDX) = RR-CAR-NUMBER               
035900            AND DAT-DRIVER-NAME (DAT-FIND-IDX) = RR-DRIVER-NAME           
036000            AND DAT-TEAM-NAME (DAT-FIND-IDX) = RR-TEAM-NAME               
036100             SET WS-ROW-FOUND TO TRUE                                     
036200     END-SEARCH.                                                          
036300     IF NOT WS-ROW-FOUND                                                  
036400         ADD 1 TO DAT-TABLE-SIZE                                          
036500         SET DAT-FIND-IDX TO DAT-TABLE-SIZE                               
036600         MOVE RR-CAR-NUMBER  TO DAT-CAR-NUMBER (DAT-FIND-IDX)             
036700         MOVE RR-DRIVER-NAME TO DAT-DRIVER-NAME (DAT-FIND-IDX)            
036800         MOVE RR-TEAM-NAME   TO DAT-TEAM-NAME (DAT-FIND-IDX)              
036900         MOVE 0 TO DAT-POINTS (DAT-FIND-IDX)                              
037000         MOVE 0 TO DAT-PLAYOFF-POINTS (DAT-FIND-IDX)                      
037100         MOVE 0 TO DAT-TURNS-LED (DAT-FIND-IDX)                           
037200         MOVE 0 TO DAT-STARTS (DAT-FIND-IDX)                              
037300         MOVE 0 TO DAT-WINS (DAT-FIND-IDX)                                
037400         MOVE 0 TO DAT-TOP5S (DAT-FIND-IDX)                               
037500         MOVE 0 TO DAT-TOP10S (DAT-FIND-IDX)                              
037600     END-IF.                                                              
037700     ADD RR-POINTS TO DAT-POINTS (DAT-FIND-IDX).                          
037800     ADD RR-PLAYOFF-POINTS TO DAT-PLAYOFF-POINTS (DAT-FIND-IDX).          
037900     ADD RR-TURNS-LED TO DAT-TURNS-LED (DAT-FIND-IDX).                    
038000     IF NOT RR-IS-DNQ                                                     
038100         ADD 1 TO DAT-STARTS (DAT-FIND-IDX)                               
038200         IF RR-FINISH-POS = 1                                             
038300             ADD 1 TO DAT-WINS (DAT-FIND-IDX)                             
038400         END-IF                                                           
038500         IF RR-FINISH-POS <= 5                                            
038600             ADD 1 TO DAT-TOP5S (DAT-FIND-IDX)                            
038700         END-IF                                                           
038800         IF RR-FINISH-POS <= 10                                           
038900             ADD 1 TO DAT-TOP10S (DAT-FIND-IDX)                           
039000         END-IF                                                           
039100     END-IF.                                                              
039200*-----------------------------------------------------------*             
039300 2200-AGGREGATE-OWNER-ROW.                                                
039400*-----------------------------------------------------------*             
039500     SET OAT-FIND-IDX TO 1.                                               
039600     MOVE 'N' TO WS-FOUND-SW.                                             
039700     SEARCH OAT-ENTRY                                                     
039800         AT END                                                           
039900             CONTINUE                                                     
040000         WHEN OAT-TEAM-NAME (OAT-FIND-IDX) = RR-TEAM-NAME                 
040100             SET WS-ROW-FOUND TO TRUE                                     
040200     END-SEARCH.                                                          
040300     IF NOT WS-ROW-FOUND                                                  
040400         ADD 1 TO OAT-TABLE-SIZE                                          
040500         SET OAT-FIND-IDX TO OAT-TABLE-SIZE                               
040600         MOVE RR-TEAM-NAME TO OAT-TEAM-NAME (OAT-FIND-IDX)                
040700         PERFORM 2210-LOOKUP-OWNER-NAME                                   
040800         MOVE 0 TO OAT-POINTS (OAT-FIND-IDX)                              
040900         MOVE 0 TO OAT-WINS (OAT-FIND-IDX)                                
041000         MOVE 0 TO OAT-TOP5S (OAT-FIND-IDX)                               
041100         MOVE 0 TO OAT-TOP10S (OAT-FIND-IDX)                              
041200     END-IF.                                                              
041300     ADD RR-POINTS TO OAT-POINTS (OAT-FIND-IDX).                          
041400     IF NOT RR-IS-DNQ                                                     
041500         IF RR-FINISH-POS = 1                                             
041600             ADD 1 TO OAT-WINS (OAT-FIND-IDX)                             
041700         END-IF                                                           
041800         IF RR-FINISH-POS <= 5                                            
041900             ADD 1 TO OAT-TOP5S (OAT-FIND-IDX)                            
042000         END-IF                                                           
042100         IF RR-FINISH-POS <= 10                                           
042200             ADD 1 TO OAT-TOP10S (OAT-FIND-IDX)                           
042300         END-IF                                                           
042400     END-IF.                                                              
042500*-----------------------------------------------------------*             
042600 2210-LOOKUP-OWNER-NAME.                                                  
042700*-----------------------------------------------------------*             
042800     MOVE SPACES TO OAT-OWNER-NAME (OAT-FIND-IDX).                        
042900     SET TMT-FIND-IDX TO 1.                                               
043000     SEARCH TMT-ENTRY                                                     
043100         AT END                                                           
043200             CONTINUE                                                     
043300         WHEN TMT-TEAM-NAME (TMT-FIND-IDX) = RR-TEAM-NAME                 
043400             MOVE TMT-OWNER-NAME (TMT-FIND-IDX) TO                        
043500                     OAT-OWNER-NAME (OAT-FIND-IDX)                        
043600     END-SEARCH.                                                          
043700*-----------------------------------------------------------*             
043800*    DRIVER STANDINGS -- BEHIND, THEN STABLE SORT DESCENDING.    *        
043900*-----------------------------------------------------------*             
044000 3000-FINISH-DRIVER-AGGREGATES.                                           
044100*-----------------------------------------------------------*             
044200     MOVE 0 TO WS-MAX-DRIVER-POINTS.                                      
044300     PERFORM 3010-CHECK-ONE-DRIVER-MAX                                    
044400         VARYING DAT-IDX FROM 1 BY 1                                      
044500         UNTIL DAT-IDX > DAT-TABLE-SIZE.                                  
044600     PERFORM 3020-SET-ONE-DRIVER-BEHIND                                   
044700         VARYING DAT-IDX FROM 1 BY 1                                      
044800         UNTIL DAT-IDX > DAT-TABLE-SIZE.                                  
044900     PERFORM 3100-SORT-ONE-PASS                                           
045000         VARYING DAT-IDX FROM 1 BY 1                                      
045100         UNTIL DAT-IDX > DAT-TABLE-SIZE.                                  
045200*-----------------------------------------------------------*             
045300 3010-CHECK-ONE-DRIVER-MAX.                                               
045400*-----------------------------------------------------------*             
045500     IF DAT-POINTS (DAT-IDX) > WS-MAX-DRIVER-POINTS                       
045600         MOVE DAT-POINTS (DAT-IDX) TO WS-MAX-DRIVER-POINTS                
045700     END-IF.                                                              
045800*-----------------------------------------------------------*             
045900 3020-SET-ONE-DRIVER-BEHIND.                                              
046000*-----------------------------------------------------------*             
046100     COMPUTE DAT-BEHIND (DAT-IDX) =                                       
046200             WS-MAX-DRIVER-POINTS - DAT-POINTS (DAT-IDX).                 
046300*-----------------------------------------------------------*             
046400 3100-SORT-ONE-PASS.                                                      
046500*-----------------------------------------------------------*             
046600     SET WS-SEL-MIN-IDX TO DAT-IDX.                                       
046700     COMPUTE WS-SEL-START = DAT-IDX + 1.                                  
046800     IF WS-SEL-START <= DAT-TABLE-SIZE                                    
046900         PERFORM 3110-FIND-HIGHER-DRIVER                                  
047000             VARYING DAT-FIND-IDX FROM WS-SEL-START BY 1                  
047100             UNTIL DAT-FIND-IDX > DAT-TABLE-SIZE                          
047200     END-IF.                                                              
047300     IF WS-SEL-MIN-IDX NOT = DAT-IDX                                      
047400         PERFORM 3120-SWAP-DRIVER-ROWS                                    
047500     END-IF.                                                              
047600*-----------------------------------------------------------*             
047700 3110-FIND-HIGHER-DRIVER.                                                 
047800*-----------------------------------------------------------*             
047900     MOVE DAT-POINTS (DAT-FIND-IDX)    TO WS-A-POINTS.                    
048000     MOVE DAT-WINS (DAT-FIND-IDX)      TO WS-A-WINS.                      
048100     MOVE DAT-TOP5S (DAT-FIND-IDX)     TO WS-A-TOP5S.                     
048200     MOVE DAT-TOP10S (DAT-FIND-IDX)    TO WS-A-TOP10S.                    
048300     MOVE DAT-TURNS-LED (DAT-FIND-IDX) TO WS-A-TURNS.                     
048400     MOVE DAT-POINTS (WS-SEL-MIN-IDX)    TO WS-B-POINTS.                  
048500     MOVE DAT-WINS (WS-SEL-MIN-IDX)      TO WS-B-WINS.                    
048600     MOVE DAT-TOP5S (WS-SEL-MIN-IDX)     TO WS-B-TOP5S.                   
048700     MOVE DAT-TOP10S (WS-SEL-MIN-IDX)    TO WS-B-TOP10S.                  
048800     MOVE DAT-TURNS-LED (WS-SEL-MIN-IDX) TO WS-B-TURNS.                   
048900     PERFORM 3115-TEST-COMPARE-FIELDS.                                    
049000*-----------------------------------------------------------*             
049100 3115-TEST-COMPARE-FIELDS.                                                
049200*-----------------------------------------------------------*             
049300     IF WS-A-POINTS > WS-B-POINTS                                         
049400        OR (WS-A-POINTS = WS-B-POINTS                                     
049500            AND WS-A-WINS > WS-B-WINS)                                    
049600        OR (WS-A-POINTS = WS-B-POINTS                                     
049700            AND WS-A-WINS = WS-B-WINS                                     
049800            AND WS-A-TOP5S > WS-B-TOP5S)                                  
049900        OR (WS-A-POINTS = WS-B-POINTS                                     
050000            AND WS-A-WINS = WS-B-WINS                                     
050100            AND WS-A-TOP5S = WS-B-TOP5S                                   
050200            AND WS-A-TOP10S > WS-B-TOP10S)                                
050300        OR (WS-A-POINTS = WS-B-POINTS                                     
050400            AND WS-A-WINS = WS-B-WINS                                     
050500            AND WS-A-TOP5S = WS-B-TOP5S                                   
050600            AND WS-A-TOP10S = WS-B-TOP10S                                 
050700            AND WS-A-TURNS > WS-B-TURNS)                                  
050800         SET WS-SEL-MIN-IDX TO DAT-FIND-IDX                               
050900     END-IF.                                                              
051000*-----------------------------------------------------------*             
051100 3120-SWAP-DRIVER-ROWS.                                                   
051200*-----------------------------------------------------------*             
051300     SET DAT-FIND-IDX TO WS-SEL-MIN-IDX.                                  
051400     MOVE DAT-CAR-NUMBER (DAT-IDX)      TO SWD-CAR-NUMBER.                
051500     MOVE DAT-DRIVER-NAME (DAT-IDX)     TO SWD-DRIVER-NAME.               
051600     MOVE DAT-TEAM-NAME (DAT-IDX)       TO SWD-TEAM-NAME.                 
051700     MOVE DAT-POINTS (DAT-IDX)          TO SWD-POINTS.                    
051800     MOVE DAT-PLAYOFF-POINTS (DAT-IDX)  TO SWD-PLAYOFF-POINTS.            
051900     MOVE DAT-TURNS-LED (DAT-IDX)       TO SWD-TURNS-LED.                 
052000     MOVE DAT-STARTS (DAT-IDX)          TO SWD-STARTS.                    
052100     MOVE DAT-WINS (DAT-IDX)            TO SWD-WINS.                      
052200     MOVE DAT-TOP5S (DAT-IDX)           TO SWD-TOP5S.                     
052300     MOVE DAT-TOP10S (DAT-IDX)          TO SWD-TOP10S.                    
052400     MOVE DAT-BEHIND (DAT-IDX)          TO SWD-BEHIND.                    
052500*                                                                         
052600     MOVE DAT-CAR-NUMBER (DAT-FIND-IDX)     TO                            
052700             DAT-CAR-NUMBER (DAT-IDX).                                    
052800     MOVE DAT-DRIVER-NAME (DAT-FIND-IDX)    TO                            
052900             DAT-DRIVER-NAME (DAT-IDX).                                   
053000     MOVE DAT-TEAM-NAME (DAT-FIND-IDX)      TO                            
053100             DAT-TEAM-NAME (DAT-IDX).                                     
053200     MOVE DAT-POINTS (DAT-FIND-IDX)         TO                            
053300             DAT-POINTS (DAT-IDX).                                        
053400     MOVE DAT-PLAYOFF-POINTS (DAT-FIND-IDX) TO                            
053500             DAT-PLAYOFF-POINTS (DAT-IDX).                                
053600     MOVE DAT-TURNS-LED (DAT-FIND-IDX)      TO                            
053700             DAT-TURNS-LED (DAT-IDX).                                     
053800     MOVE DAT-STARTS (DAT-FIND-IDX)         TO                            
053900             DAT-STARTS (DAT-IDX).                                        
054000     MOVE DAT-WINS (DAT-FIND-IDX)           TO                            
054100             DAT-WINS (DAT-IDX).                                          
054200     MOVE DAT-TOP5S (DAT-FIND-IDX)          TO                            
054300             DAT-TOP5S (DAT-IDX).                                         
054400     MOVE DAT-TOP10S (DAT-FIND-IDX)         TO                            
054500             DAT-TOP10S (DAT-IDX).                                        
054600     MOVE DAT-BEHIND (DAT-FIND-IDX)         TO                            
054700             DAT-BEHIND (DAT-IDX).                                        
054800*                                                                         
054900     MOVE SWD-CAR-NUMBER     TO DAT-CAR-NUMBER (DAT-FIND-IDX).            
055000     MOVE SWD-DRIVER-NAME    TO DAT-DRIVER-NAME (DAT-FIND-IDX).           
055100     MOVE SWD-TEAM-NAME      TO DAT-TEAM-NAME (DAT-FIND-IDX).             
055200     MOVE SWD-POINTS         TO DAT-POINTS (DAT-FIND-IDX).                
055300     MOVE SWD-PLAYOFF-POINTS TO                                           
055400             DAT-PLAYOFF-POINTS (DAT-FIND-IDX).                           
055500     MOVE SWD-TURNS-LED      TO DAT-TURNS-LED (DAT-FIND-IDX).             
055600     MOVE SWD-STARTS         TO DAT-STARTS (DAT-FIND-IDX).                
055700     MOVE SWD-WINS           TO DAT-WINS (DAT-FIND-IDX).                  
055800     MOVE SWD-TOP5S          TO DAT-TOP5S (DAT-FIND-IDX).                 
055900     MOVE SWD-TOP10S         TO DAT-TOP10S (DAT-FIND-IDX).                
056000     MOVE SWD-BEHIND         TO DAT-BEHIND (DAT-FIND-IDX).                
056100*-----------------------------------------------------------*             
056200*    OWNER STANDINGS -- BEHIND, THEN STABLE SORT DESCENDING.     *        
056300*-----------------------------------------------------------*             
056400 4000-FINISH-OWNER-AGGREGATES.                                            
056500*-----------------------------------------------------------*             
056600     MOVE 0 TO WS-MAX-OWNER-POINTS.                                       
056700     PERFORM 4010-CHECK-ONE-OWNER-MAX                                     
056800         VARYING OAT-IDX FROM 1 BY 1                                      
056900         UNTIL OAT-IDX > OAT-TABLE-SIZE.                                  
057000     PERFORM 4020-SET-ONE-OWNER-BEHIND                                    
057100         VARYING OAT-IDX FROM 1 BY 1                                      
057200         UNTIL OAT-IDX > OAT-TABLE-SIZE.                                  
057300     PERFORM 4100-SORT-ONE-PASS                                           
057400         VARYING OAT-IDX FROM 1 BY 1                                      
057500         UNTIL OAT-IDX > OAT-TABLE-SIZE.                                  
057600*-----------------------------------------------------------*             
057700 4010-CHECK-ONE-OWNER-MAX.                                                
057800*-----------------------------------------------------------*             
057900     IF OAT-POINTS (OAT-IDX) > WS-MAX-OWNER-POINTS                        
058000         MOVE OAT-POINTS (OAT-IDX) TO WS-MAX-OWNER-POINTS                 
058100     END-IF.                                                              
058200*-----------------------------------------------------------*             
058300 4020-SET-ONE-OWNER-BEHIND.                                               
058400*-----------------------------------------------------------*             
058500     COMPUTE OAT-BEHIND (OAT-IDX) =                                       
058600             WS-MAX-OWNER-POINTS - OAT-POINTS (OAT-IDX).                  
058700*-----------------------------------------------------------*             
058800 4100-SORT-ONE-PASS.                                                      
058900*-----------------------------------------------------------*             
059000     SET WS-SEL-MIN-IDX TO OAT-IDX.                                       
059100     COMPUTE WS-SEL-START = OAT-IDX + 1.                                  
059200     IF WS-SEL-START <= OAT-TABLE-SIZE                                    
059300         PERFORM 4110-FIND-HIGHER-OWNER                                   
059400             VARYING OAT-FIND-IDX FROM WS-SEL-START BY 1                  
059500             UNTIL OAT-FIND-IDX > OAT-TABLE-SIZE                          
059600     END-IF.                                                              
059700     IF WS-SEL-MIN-IDX NOT = OAT-IDX                                      
059800         PERFORM 4120-SWAP-OWNER-ROWS                                     
059900     END-IF.                                                              
060000*-----------------------------------------------------------*             
060100 4110-FIND-HIGHER-OWNER.                                                  
060200*-----------------------------------------------------------*             
060300     MOVE OAT-POINTS (OAT-FIND-IDX)  TO WS-A-POINTS.                      
060400     MOVE OAT-WINS (OAT-FIND-IDX)    TO WS-A-WINS.                        
060500     MOVE OAT-TOP5S (OAT-FIND-IDX)   TO WS-A-TOP5S.                       
060600     MOVE OAT-TOP10S (OAT-FIND-IDX)  TO WS-A-TOP10S.                      
060700     MOVE OAT-POINTS (WS-SEL-MIN-IDX)  TO WS-B-POINTS.                    
060800     MOVE OAT-WINS (WS-SEL-MIN-IDX)    TO WS-B-WINS.                      
060900     MOVE OAT-TOP5S (WS-SEL-MIN-IDX)   TO WS-B-TOP5S.                     
061000     MOVE OAT-TOP10S (WS-SEL-MIN-IDX)  TO WS-B-TOP10S.                    
061100     PERFORM 4115-TEST-COMPARE-FIELDS.                                    
061200*-----------------------------------------------------------*             
061300 4115-TEST-COMPARE-FIELDS.                                                
061400*-----------------------------------------------------------*             
061500     IF WS-A-POINTS > WS-B-POINTS                                         
061600        OR (WS-A-POINTS = WS-B-POINTS                                     
061700            AND WS-A-WINS > WS-B-WINS)                                    
061800        OR (WS-A-POINTS = WS-B-POINTS                                     
061900            AND WS-A-WINS = WS-B-WINS                                     
062000            AND WS-A-TOP5S > WS-B-TOP5S)                                  
062100        OR (WS-A-POINTS = WS-B-POINTS                                     
062200            AND WS-A-WINS = WS-B-WINS                                     
062300            AND WS-A-TOP5S = WS-B-TOP5S                                   
062400            AND WS-A-TOP10S > WS-B-TOP10S)                                
062500         SET WS-SEL-MIN-IDX TO OAT-FIND-IDX                               
062600     END-IF.                                                              
062700*-----------------------------------------------------------*             
062800 4120-SWAP-OWNER-ROWS.                                                    
062900*-----------------------------------------------------------*             
063000     SET OAT-FIND-IDX TO WS-SEL-MIN-IDX.                                  
063100     MOVE OAT-TEAM-NAME (OAT-IDX)   TO SWO-TEAM-NAME.                     
063200     MOVE OAT-OWNER-NAME (OAT-IDX)  TO SWO-OWNER-NAME.                    
063300     MOVE OAT-POINTS (OAT-IDX)      TO SWO-POINTS.                        
063400     MOVE OAT-WINS (OAT-IDX)        TO SWO-WINS.                          
063500     MOVE OAT-TOP5S (OAT-IDX)       TO SWO-TOP5S.                         
063600     MOVE OAT-TOP10S (OAT-IDX)      TO SWO-TOP10S.                        
063700     MOVE OAT-BEHIND (OAT-IDX)      TO SWO-BEHIND.                        
063800*                                                                         
063900     MOVE OAT-TEAM-NAME (OAT-FIND-IDX)  TO                                
064000             OAT-TEAM-NAME (OAT-IDX).                                     
064100     MOVE OAT-OWNER-NAME (OAT-FIND-IDX) TO                                
064200             OAT-OWNER-NAME (OAT-IDX).                                    
064300     MOVE OAT-POINTS (OAT-FIND-IDX)     TO OAT-POINTS (OAT-IDX).          
064400     MOVE OAT-WINS (OAT-FIND-IDX)       TO OAT-WINS (OAT-IDX).            
064500     MOVE OAT-TOP5S (OAT-FIND-IDX)      TO OAT-TOP5S (OAT-IDX).           
064600     MOVE OAT-TOP10S (OAT-FIND-IDX)     TO OAT-TOP10S (OAT-IDX).          
064700     MOVE OAT-BEHIND (OAT-FIND-IDX)     TO OAT-BEHIND (OAT-IDX).          
064800*                                                                         
064900     MOVE SWO-TEAM-NAME  TO OAT-TEAM-NAME (OAT-FIND-IDX).                 
065000     MOVE SWO-OWNER-NAME TO OAT-OWNER-NAME (OAT-FIND-IDX).                
065100     MOVE SWO-POINTS     TO OAT-POINTS (OAT-FIND-IDX).                    
065200     MOVE SWO-WINS       TO OAT-WINS (OAT-FIND-IDX).                      
065300     MOVE SWO-TOP5S      TO OAT-TOP5S (OAT-FIND-IDX).                     
065400     MOVE SWO-TOP10S     TO OAT-TOP10S (OAT-FIND-IDX).                    
065500     MOVE SWO-BEHIND     TO OAT-BEHIND (OAT-FIND-IDX).                    
065600*-----------------------------------------------------------*             
065700 5000-WRITE-DRIVER-STANDINGS.                                             
065800*-----------------------------------------------------------*             
065900     MOVE 0 TO WS-DRIVER-ROWS-WRITTEN.                                    
066000     OPEN OUTPUT DRIVER-STANDINGS-FILE.                                   
066100     PERFORM 5010-WRITE-ONE-DRIVER-LINE                                   
066200         VARYING DAT-IDX FROM 1 BY 1                                      
066300         UNTIL DAT-IDX > DAT-TABLE-SIZE.                                  
066400     CLOSE DRIVER-STANDINGS-FILE.                                         
066500     MOVE WS-DRIVER-ROWS-ED TO WA-ROW-COUNT.                              
066600     DISPLAY WS-AUDIT-TRAILER-LINE.                                       
066700*-----------------------------------------------------------*             
066800 5010-WRITE-ONE-DRIVER-LINE.                                              
066900*-----------------------------------------------------------*             
067000     MOVE DAT-IDX                      TO DS-POSITION.                    
067100     MOVE DAT-CAR-NUMBER (DAT-IDX)      TO DS-CAR-NUMBER.                 
067200     MOVE DAT-DRIVER-NAME (DAT-IDX)     TO DS-DRIVER-NAME.                
067300     MOVE DAT-TEAM-NAME (DAT-IDX)       TO DS-TEAM-NAME.                  
067400     MOVE DAT-POINTS (DAT-IDX)          TO DS-POINTS.                     
067500     MOVE DAT-BEHIND (DAT-IDX)          TO DS-BEHIND.                     
067600     MOVE DAT-STARTS (DAT-IDX)          TO DS-STARTS.                     
067700     MOVE DAT-WINS (DAT-IDX)            TO DS-WINS.                       
067800     MOVE DAT-TOP5S (DAT-IDX)           TO DS-TOP5S.                      
067900     MOVE DAT-TOP10S (DAT-IDX)          TO DS-TOP10S.                     
068000     MOVE DAT-TURNS-LED (DAT-IDX)       TO DS-TURNS-LED.                  
068100     MOVE DAT-PLAYOFF-POINTS (DAT-IDX)  TO DS-PLAYOFF-POINTS.             
068200     WRITE TAL-DRIVER-STANDINGS-LINE.                                     
068300     ADD 1 TO WS-DRIVER-ROWS-WRITTEN.                                     
068400*-----------------------------------------------------------*             
068500 6000-WRITE-OWNER-STANDINGS.                                              
068600*-----------------------------------------------------------*             
068700     MOVE 0 TO WS-OWNER-ROWS-WRITTEN.                                     
068800     OPEN OUTPUT OWNER-STANDINGS-FILE.                                    
068900     PERFORM 6010-WRITE-ONE-OWNER-LINE                                    
069000         VARYING OAT-IDX FROM 1 BY 1                                      
069100         UNTIL OAT-IDX > OAT-TABLE-SIZE.                                  
069200     CLOSE OWNER-STANDINGS-FILE.                                          
069300     MOVE WS-OWNER-ROWS-ED TO WA-ROW-COUNT.                               
069400     DISPLAY WS-AUDIT-TRAILER-LINE.                                       
069500*-----------------------------------------------------------*             
069600 6010-WRITE-ONE-OWNER-LINE.                                               
069700*-----------------------------------------------------------*             
069800     MOVE OAT-IDX                  TO OS-POSITION.                        
069900     MOVE OAT-OWNER-NAME (OAT-IDX) TO OS-OWNER-NAME.                      
070000     MOVE OAT-TEAM-NAME (OAT-IDX)  TO OS-TEAM-NAME.                       
070100     MOVE OAT-POINTS (OAT-IDX)     TO OS-POINTS.                          
070200     MOVE OAT-BEHIND (OAT-IDX)     TO OS-BEHIND.                          
070300     MOVE OAT-WINS (OAT-IDX)       TO OS-WINS.                            
070400     MOVE OAT-TOP5S (OAT-IDX)      TO OS-TOP5S.                           
070500     MOVE OAT-TOP10S (OAT-IDX)     TO OS-TOP10S.                          
070600     WRITE TAL-OWNER-STANDINGS-LINE.                                      
070700     ADD 1 TO WS-OWNER-ROWS-WRITTEN.                                      
070800*-----------------------------------------------------------*             
070900*    PLAYOFF STANDINGS -- DRIVER TABLE IS ALREADY GROUPED BY     *        
071000*    CAR/DRIVER/TEAM, SO RE-SORT IT ON PLAYOFF POINTS IN PLACE   *        
071100*    AND WRITE OUT THE TOP 24 WITH THE P12/P13 CUTLINE MARGIN.   *        
071200*-----------------------------------------------------------*             
071300 7000-WRITE-PLAYOFF-STANDINGS.                                            
071400*-----------------------------------------------------------*             
071500     PERFORM 7100-SORT-ONE-PASS                                           
071600         VARYING DAT-IDX FROM 1 BY 1                                      
071700         UNTIL DAT-IDX > DAT-TABLE-SIZE.                                  
071800     OPEN OUTPUT PLAYOFF-STANDINGS-FILE.                                  
071900     PERFORM 7200-WRITE-ONE-PLAYOFF-LINE                                  
072000         VARYING DAT-IDX FROM 1 BY 1                                      
072100         UNTIL DAT-IDX > DAT-TABLE-SIZE                                   
072200            OR DAT-IDX > WS-PLAYOFF-COUNT-CAP.                            
072300     CLOSE PLAYOFF-STANDINGS-FILE.                                        
072400*-----------------------------------------------------------*             
072500 7100-SORT-ONE-PASS.                                                      
072600*-----------------------------------------------------------*             
072700     SET WS-SEL-MIN-IDX TO DAT-IDX.                                       
072800     COMPUTE WS-SEL-START = DAT-IDX + 1.                                  
072900     IF WS-SEL-START <= DAT-TABLE-SIZE                                    
073000         PERFORM 7110-FIND-HIGHER-PLAYOFF-DRIVER                          
073100             VARYING DAT-FIND-IDX FROM WS-SEL-START BY 1                  
073200             UNTIL DAT-FIND-IDX > DAT-TABLE-SIZE                          
073300     END-IF.                                                              
073400     IF WS-SEL-MIN-IDX NOT = DAT-IDX                                      
073500         PERFORM 3120-SWAP-DRIVER-ROWS                                    
073600     END-IF.                                                              
073700*-----------------------------------------------------------*             
073800 7110-FIND-HIGHER-PLAYOFF-DRIVER.                                         
073900*-----------------------------------------------------------*             
074000     MOVE DAT-PLAYOFF-POINTS (DAT-FIND-IDX) TO WS-A-POINTS.               
074100     MOVE DAT-WINS (DAT-FIND-IDX)      TO WS-A-WINS.                      
074200     MOVE DAT-TOP5S (DAT-FIND-IDX)     TO WS-A-TOP5S.                     
074300     MOVE DAT-TOP10S (DAT-FIND-IDX)    TO WS-A-TOP10S.                    
074400     MOVE DAT-TURNS-LED (DAT-FIND-IDX) TO WS-A-TURNS.                     
074500     MOVE DAT-PLAYOFF-POINTS (WS-SEL-MIN-IDX) TO WS-B-POINTS.             
074600     MOVE DAT-WINS (WS-SEL-MIN-IDX)      TO WS-B-WINS.                    
074700     MOVE DAT-TOP5S (WS-SEL-MIN-IDX)     TO WS-B-TOP5S.                   
074800     MOVE DAT-TOP10S (WS-SEL-MIN-IDX)    TO WS-B-TOP10S.                  
074900     MOVE DAT-TURNS-LED (WS-SEL-MIN-IDX) TO WS-B-TURNS.                   
075000     PERFORM 3115-TEST-COMPARE-FIELDS.                                    
075100*-----------------------------------------------------------*             
075200 7200-WRITE-ONE-PLAYOFF-LINE.                                             
075300*-----------------------------------------------------------*             
075400     MOVE DAT-IDX                      TO PS-POSITION.                    
075500     MOVE DAT-CAR-NUMBER (DAT-IDX)      TO PS-CAR-NUMBER.                 
075600     MOVE DAT-DRIVER-NAME (DAT-IDX)     TO PS-DRIVER-NAME.                
075700     MOVE DAT-TEAM-NAME (DAT-IDX)       TO PS-TEAM-NAME.                  
075800     MOVE DAT-PLAYOFF-POINTS (DAT-IDX)  TO PS-PLAYOFF-POINTS.             
075900     MOVE DAT-WINS (DAT-IDX)            TO PS-WINS.                       
076000     MOVE DAT-TOP5S (DAT-IDX)           TO PS-TOP5S.                      
076100     MOVE DAT-TOP10S (DAT-IDX)          TO PS-TOP10S.                     
076200     MOVE DAT-TURNS-LED (DAT-IDX)       TO PS-TURNS-LED.                  
076300     PERFORM 7300-COMPUTE-CUTLINE-MARGIN.                                 
076400     WRITE TAL-PLAYOFF-STANDINGS-LINE.                                    
076500*-----------------------------------------------------------*             
076600 7300-COMPUTE-CUTLINE-MARGIN.                                             
076700*-----------------------------------------------------------*             
076800     IF DAT-TABLE-SIZE < 13                                               
076900         MOVE SPACES TO PS-MARGIN                                         
077000     ELSE                                                                 
077100         IF DAT-IDX <= 12                                                 
077200             SET DAT-FIND-IDX TO 13                                       
077300         ELSE                                                             
077400             SET DAT-FIND-IDX TO 12                                       
077500         END-IF                                                           
077600         COMPUTE WS-MARGIN-VALUE =                                        
077700                 DAT-PLAYOFF-POINTS (DAT-IDX) -                           
077800                 DAT-PLAYOFF-POINTS (DAT-FIND-IDX)                        
077900         MOVE WS-MARGIN-VALUE TO WS-MARGIN-EDIT                           
078000         MOVE WS-MARGIN-EDIT-ALPHA TO PS-MARGIN                           
078100     END-IF.                                                              
