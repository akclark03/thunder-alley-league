000100*---------------------------------------------------------------*         
000200* COPYLIB TALGRDT -- STARTING GRID / QUALIFYING LIST TABLE       *        
000300* PASSED FROM TALQUAL TO TALRACE ON THE CALL LINKAGE.  GR-       *        
000400* STARTING-POS DOUBLES AS THE WITHIN-TEAM QUALIFYING RANK WHILE  *        
000500* THE QUALIFYING LIST IS BEING BUILT, AND AS THE GRID SLOT ONCE  *        
000600* THE GRID ITSELF IS BUILT.                                      *        
000700*---------------------------------------------------------------*         
000800 01  TAL-GRID-TABLE-CTL.                                                  
000900     05  GRT-TABLE-SIZE          PIC S9(3) USAGE IS COMP.                 
001000 01  TAL-GRID-TABLE.                                                      
001100     05  GRT-ENTRY OCCURS 1 TO 50 TIMES                                   
001200             DEPENDING ON GRT-TABLE-SIZE                                  
001300             INDEXED BY GRT-IDX, GRT-FIND-IDX.                            
001400         10  GRT-CAR-NUMBER      PIC 9(03).                               
001500         10  GRT-DRIVER-NAME     PIC X(20).                               
001600         10  GRT-TEAM-NAME       PIC X(12).                               
001700         10  GRT-STARTING-POS    PIC 9(02).                               
001800         10  GRT-CLAIMED-SW      PIC X(01) VALUE 'N'.                     
001900             88  GRT-FINISH-CLAIMED        VALUE 'Y'.                     
002000             88  GRT-FINISH-OPEN            VALUE 'N'.                    
002100         10  GRT-FINISH-POS      PIC 9(02) VALUE 0.                       
002200         10  GRT-DNQ-FLAG        PIC X(01) VALUE 'N'.                     
002300             88  GRT-IS-DNQ                 VALUE 'Y'.                    
002400             88  GRT-IS-FINISHER            VALUE 'N'.                    
002500         10  GRT-TURNS-LED       PIC 9(03) VALUE 0.                       
002600         10  GRT-REL-FINISH      PIC 9(02) VALUE 0.                       
002700         10  GRT-RACE-POINTS     PIC S9(04) VALUE 0.                      
002800         10  GRT-PLAYOFF-POINTS  PIC S9(03) VALUE 0.                      
002900         10  GRT-QUAL-POINTS     PIC S9(03) VALUE 0.                      
003000         10  FILLER              PIC X(04).                               
