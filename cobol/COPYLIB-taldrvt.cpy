000100*---------------------------------------------------------------*         
000200* COPYLIB TALDRVT -- DRIVER / ROSTER TABLE (WORKING-STORAGE)     *        
000300* LOADED FROM THE DRIVER ROSTER FILE BY TALRACE BEFORE A RACE    *        
000400* IS RUN.  SIZED FOR THE LARGEST ROSTER SEEN TO DATE (8 TEAMS    *        
000500* OF UP TO 25 CARS).                                             *        
000600*---------------------------------------------------------------*         
000700 01  TAL-DRIVER-TABLE-CTL.                                                
000800     05  TDT-TABLE-SIZE          PIC S9(3) USAGE IS COMP.                 
000900 01  TAL-DRIVER-TABLE.                                                    
001000     05  TDT-ENTRY OCCURS 1 TO 200 TIMES                                  
001100             DEPENDING ON TDT-TABLE-SIZE                                  
001200             INDEXED BY TDT-IDX, TDT-FIND-IDX.                            
001300         10  TDT-CAR-NUMBER      PIC 9(03).                               
001400         10  TDT-DRIVER-NAME     PIC X(20).                               
001500         10  TDT-TEAM-NAME       PIC X(12).                               
001600         10  TDT-PICKED-SW       PIC X(01) VALUE 'N'.                     
001700             88  TDT-ALREADY-PICKED        VALUE 'Y'.                     
001800             88  TDT-NOT-PICKED             VALUE 'N'.                    
001900         10  TDT-PICKED-RANK     PIC 9(02) VALUE 0.                       
002000         10  FILLER              PIC X(02).                               
