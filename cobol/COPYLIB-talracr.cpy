000100*---------------------------------------------------------------*         
000200* COPYLIB TALRACR -- RACE RESULT RECORD LAYOUT                   *        
000300* ONE ENTRY PER CAR PER RACE.  THIS LAYOUT IS SHARED BY THE      *        
000400* RACE RESULTS STORE (WRITTEN BY TALRACE, ONE GROUP OF ENTRIES   *        
000500* PER RACE, RACE NUMBER ASCENDING) AND BY THE SEASON RESULTS     *        
000600* FILE (REBUILT WHOLESALE BY TALRBLD FROM THE STORE EVERY TIME   *        
000700* THE MENU ASKS FOR STANDINGS).                                  *        
000800*---------------------------------------------------------------*         
000900* MAINT LOG                                                     *         
001000* 03/18/91 R.KRANEPOOL  TAL-0014  ORIGINAL RACE RESULT LAYOUT    *        
001100* 11/19/94 L.HERNANDEZ  TAL-0071  ADDED RR-QUAL-POINTS           *        
001200* 04/02/97 L.HERNANDEZ  TAL-0103  ADDED RR-REL-FINISH FOR THE    *        
001300*          TEAMMATE-COMPARISON STANDINGS REQUEST                 *        
001400* 02/14/99 R.KRANEPOOL  TAL-Y2K03 RR-RACE-DATE ALREADY CARRIES   *        
001500*          A 4-DIGIT YEAR (YYYY-MM-DD) -- NO CHANGE REQUIRED     *        
001600*---------------------------------------------------------------*         
001700 01  TAL-RACE-RESULT-RECORD.                                              
001800     05  RR-RACE-DATE            PIC X(10).                               
001900*        ALTERNATE VIEW OF THE RACE DATE BROKEN OUT INTO ITS     *        
002000*        YEAR/MONTH/DAY COMPONENTS FOR THE SEASON-REBUILD        *        
002100*        ORDER CHECK AND FOR DISPLAY.                            *        
002200     05  RR-RACE-DATE-PARTS REDEFINES RR-RACE-DATE.                       
002300         10  RR-DATE-YEAR        PIC X(04).                               
002400         10  RR-DATE-DASH1       PIC X(01).                               
002500         10  RR-DATE-MONTH       PIC X(02).                               
002600         10  RR-DATE-DASH2       PIC X(01).                               
002700         10  RR-DATE-DAY         PIC X(02).                               
002800     05  RR-RACE-NUM             PIC 9(03).                               
002900     05  RR-TRACK-ID             PIC X(08).                               
003000     05  RR-FINISH-POS           PIC 9(02).                               
003100     05  RR-DNQ-FLAG             PIC X(01).                               
003200         88  RR-IS-DNQ                      VALUE 'Y'.                    
003300         88  RR-IS-FINISHER                 VALUE 'N'.                    
003400     05  RR-CAR-NUMBER           PIC 9(03).                               
003500     05  RR-DRIVER-NAME          PIC X(20).                               
003600     05  RR-TEAM-NAME            PIC X(12).                               
003700     05  RR-STARTING-POS         PIC 9(02).                               
003800     05  RR-TURNS-LED            PIC 9(03).                               
003900     05  RR-POINTS               PIC S9(04).                              
004000     05  RR-PLAYOFF-POINTS       PIC S9(03).                              
004100     05  RR-REL-FINISH           PIC 9(02).                               
004200     05  RR-QUAL-POINTS          PIC S9(03).                              
004300     05  FILLER                  PIC X(10).                               
