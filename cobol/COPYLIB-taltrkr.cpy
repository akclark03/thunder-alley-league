000100*---------------------------------------------------------------*         
000200* COPYLIB TALTRKR -- TRACK RECORD LAYOUT                         *        
000300* ONE ENTRY PER TRACK ON THE SCHEDULE.                           *        
000400*---------------------------------------------------------------*         
000500* MAINT LOG                                                     *         
000600* 03/11/91 R.KRANEPOOL  TAL-0012  ORIGINAL TRACK LAYOUT          *        
000700*---------------------------------------------------------------*         
000800 01  TAL-TRACK-RECORD.                                                    
000900     05  TK-TRACK-ID             PIC X(08).                               
001000     05  TK-TRACK-NAME           PIC X(24).                               
001100     05  FILLER                  PIC X(28).                               
