000100*****************************************************************         
000200* PROGRAM NAME:    TALQUAL                                                
000300* ORIGINAL AUTHOR: L. HERNANDEZ                                           
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 09/02/93 L.HERNANDEZ    TAL-0048  CREATED -- WEIGHTED QUALIFYING        
000900*          DRAW AND STARTING GRID BUILDER, CALLED BY TALRACE.             
001000* 11/19/94 L.HERNANDEZ    TAL-0071  QUALIFYING SCORE NOW COMES            
001100*          FROM THE QUAL-POINTS COLUMN (NOT RACE POINTS).                 
001200* 07/30/96 L.HERNANDEZ    TAL-0091  FIRST-RACE-OF-SEASON RANDOM           
001300*          DRAW ADDED (NO QUALIFYING HISTORY YET).                        
001400* 02/14/99 R.KRANEPOOL    TAL-Y2K03 REVIEWED FOR YEAR 2000 -- NO          
001500*          DATE FIELDS USED IN THIS PROGRAM, NO CHANGE REQUIRED.          
001600* 08/11/03 L.HERNANDEZ    TAL-0158  CARS-PER-TEAM TABLE RE-KEYED          
001700*          BY TEAM COUNT; LEFT THE 2-TEAM ROW AT THE OLD VALUE            
001800*          OF 3 RATHER THAN RISK A RULES COMMITTEE FIGHT OVER             
001900*          WHETHER 6-CAR HEADS-UP FIELDS ARE TOO THIN TO RACE.            
002000* 11/06/09 T.OKONKWO      TAL-0213  3100-DETERMINE-CARS-PER-TEAM          
002100*          WAS STILL INDEXING WS-CPT-BY-COUNT BY THE RAW TEAM             
002200*          COUNT (2-7) INSTEAD OF BY TEAM COUNT MINUS ONE (1-6).          
002300*          EVERY ROW BUT THE LAST TWO WAS COMING BACK WRONG --            
002400*          3 TEAMS WAS DRAWING THE 4-TEAM ROW, ETC.  SUBSCRIPT            
002500*          CORRECTED; TABLE VALUES THEMSELVES ARE UNCHANGED AND           
002600*          STILL CARRY THE TAL-0158 FALL-THROUGH ABOVE.                   
002700* 11/20/09 T.OKONKWO      TAL-0219  3210-PLACE-ONE-TEAM WAS               
002800*          FILLING GRID SLOTS OFF THE FULL QUALIFYING-RANK TABLE          
002900*          WITH NO CEILING, SO A TEAM'S RANK-5 QUALIFIER COULD            
003000*          LAND ON THE GRID IN A 3-TEAM (5-CARS-PER-TEAM) RACE.           
003100*          THE RULES COMMITTEE'S LIMIT IS TOP 4 PER TEAM --               
003200*          ADDED QST-TEAM-RANK <= 4 TO THE SEARCH SO RANK 5 AND           
003300*          BELOW SIT OUT REGARDLESS OF HOW MANY GRID SLOTS A              
003400*          WIDE FIELD HAS OPEN.                                           
003500*                                                                         
003600*****************************************************************         
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.  TALQUAL.                                                    
003900 AUTHOR. L. HERNANDEZ.                                                    
004000 INSTALLATION. THUNDER ALLEY LEAGUE -- SEASON OFFICE.                     
004100 DATE-WRITTEN. 09/02/93.                                                  
004200 DATE-COMPILED.                                                           
004300 SECURITY. NON-CONFIDENTIAL.                                              
004400*****************************************************************         
004500 ENVIRONMENT DIVISION.                                                    
004600*-----------------------------------------------------------*             
004700 CONFIGURATION SECTION.                                                   
004800*-----------------------------------------------------------*             
004900 SOURCE-COMPUTER. IBM-3081.                                               
005000 OBJECT-COMPUTER. IBM-3081.                                               
005100 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                                       
005200*-----------------------------------------------------------*             
005300 INPUT-OUTPUT SECTION.                                                    
005400*****************************************************************         
005500 DATA DIVISION.                                                           
005600*-----------------------------------------------------------*             
005700 WORKING-STORAGE SECTION.                                                 
005800*-----------------------------------------------------------*             
005900*    QUALIFYING SCORE ACCUMULATOR, ONE ROW PER DRIVER WHO HAS    *        
006000*    A SEASON RESULT ROW.  BUILT FROM THE SEASON TABLE PASSED    *        
006100*    IN ON THE LINKAGE, THEN RANKED WITHIN TEAM.                 *        
006200 01  TAL-QSCORE-TABLE-CTL.                                                
006300     05  QST-TABLE-SIZE          PIC S9(3) USAGE IS COMP.                 
006400 01  TAL-QSCORE-TABLE.                                                    
006500     05  QST-ENTRY OCCURS 1 TO 200 TIMES                                  
006600             DEPENDING ON QST-TABLE-SIZE                                  
006700             INDEXED BY QST-IDX, QST-FIND-IDX.                            
006800         10  QST-CAR-NUMBER      PIC 9(03).                               
006900*            ALPHA VIEW OF THE CAR NUMBER, USED WHEN THE DRAW    *        
007000*            TRACE IS WRITTEN TO THE OPERATOR CONSOLE.           *        
007100         10  QST-CAR-NUMBER-ALPHA REDEFINES QST-CAR-NUMBER                
007200                                 PIC X(03).                               
007300         10  QST-DRIVER-NAME     PIC X(20).                               
007400         10  QST-TEAM-NAME       PIC X(12).                               
007500         10  QST-QUAL-SCORE      PIC S9(5) VALUE 0.                       
007600*            ALTERNATE SIGNED-NUMERIC-EDITED VIEW, USED ONLY     *        
007700*            WHEN THE SCORE IS TRACED TO THE OPERATOR CONSOLE.   *        
007800         10  QST-QUAL-SCORE-ED REDEFINES QST-QUAL-SCORE                   
007900                                 PIC -(4)9.                               
008000         10  QST-TEAM-TOTAL      PIC S9(6) VALUE 0.                       
008100         10  QST-WEIGHT          PIC 9V999999 VALUE 0.                    
008200         10  QST-RANDOM-DRAW     PIC 9V999999 VALUE 0.                    
008300         10  QST-WEIGHTED-SCORE  PIC 9(4)V999999 VALUE 0.                 
008400         10  QST-TEAM-RANK       PIC 9(02) VALUE 0.                       
008500*-----------------------------------------------------------*             
008600 01  WS-MISC-FIELDS.                                                      
008700     05  WS-EPSILON              PIC 9V999999 VALUE 0.000001.             
008800     05  WS-TEAM-DRIVER-COUNT    PIC S9(3) USAGE IS COMP.                 
008900     05  WS-CARS-PER-TEAM        PIC 9(02) USAGE IS COMP.                 
009000     05  WS-GRID-POSITION        PIC 9(02) USAGE IS COMP.                 
009100     05  WS-RANK-SLOT            PIC 9(02) USAGE IS COMP.                 
009200     05  WS-EXPONENT             PIC 9(4)V999999.                         
009300     05  WS-UNPICKED-COUNT       PIC S9(3) USAGE IS COMP.                 
009400     05  WS-WANT-NTH             PIC S9(3) USAGE IS COMP.                 
009500     05  WS-SEEN-COUNT           PIC S9(3) USAGE IS COMP.                 
009600     05  WS-CARS-TO-DRAW         PIC S9(3) USAGE IS COMP.                 
009700*-----------------------------------------------------------*             
009800*    TABLE GIVING CARS-PER-TEAM FOR A GIVEN NUMBER OF TEAMS,     *        
009900*    SUBSCRIPTED DIRECTLY BY THE TEAM COUNT (2-7).  FAITHFUL TO  *        
010000*    THE HISTORICAL FALL-THROUGH ON THE 2-TEAM ROW -- SEE THE    *        
010100*    TAL-0158 MAINT NOTE ABOVE.                                  *        
010200 01  WS-CARS-PER-TEAM-TABLE.                                              
010300     05  FILLER PIC 9(02) VALUE 03.                                       
010400     05  FILLER PIC 9(02) VALUE 05.                                       
010500     05  FILLER PIC 9(02) VALUE 04.                                       
010600     05  FILLER PIC 9(02) VALUE 03.                                       
010700     05  FILLER PIC 9(02) VALUE 03.                                       
010800     05  FILLER PIC 9(02) VALUE 03.                                       
010900 01  WS-CARS-PER-TEAM-REDEF REDEFINES WS-CARS-PER-TEAM-TABLE.             
011000     05  WS-CPT-BY-COUNT OCCURS 6 TIMES PIC 9(02).                        
011100*-----------------------------------------------------------*             
011200 LINKAGE SECTION.                                                         
011300 COPY TALRACT.                                                            
011400 01  LK-TEAM-TABLE-CTL.                                                   
011500     05  LK-TEAM-COUNT           PIC S9(3) USAGE IS COMP.                 
011600 01  LK-TEAM-TABLE.                                                       
011700     05  LK-TEAM-ENTRY OCCURS 1 TO 7 TIMES                                
011800             DEPENDING ON LK-TEAM-COUNT                                   
011900             INDEXED BY LK-TEAM-IDX.                                      
012000         10  LK-TEAM-NAME        PIC X(12).                               
012100         10  LK-POLE-RANK        PIC 9(02).                               
012200 COPY TALDRVT.                                                            
012300 COPY TALGRDT.                                                            
012400*****************************************************************         
012500 PROCEDURE DIVISION USING TAL-RACE-TABLE-CTL, TAL-RACE-TABLE,             
012600         LK-TEAM-TABLE-CTL, LK-TEAM-TABLE,                                
012700         TAL-DRIVER-TABLE-CTL, TAL-DRIVER-TABLE,                          
012800         TAL-GRID-TABLE-CTL, TAL-GRID-TABLE.                              
012900*-----------------------------------------------------------*             
013000 0000-MAIN-ROUTINE.                                                       
013100*-----------------------------------------------------------*             
013200     MOVE 0 TO QST-TABLE-SIZE.                                            
013300     MOVE 0 TO GRT-TABLE-SIZE.                                            
013400     PERFORM 3100-DETERMINE-CARS-PER-TEAM.                                
013500     IF RCT-TABLE-SIZE = 0                                                
013600         PERFORM 5000-FIRST-RACE-GRID                                     
013700     ELSE                                                                 
013800         PERFORM 2000-BUILD-QUALIFYING-LIST                               
013900         PERFORM 3000-BUILD-STARTING-GRID                                 
014000     END-IF.                                                              
014100     GOBACK.                                                              
014200*-----------------------------------------------------------*             
014300*    QUALIFYING SEQUENCE                                        *         
014400*-----------------------------------------------------------*             
014500 2000-BUILD-QUALIFYING-LIST.                                              
014600*-----------------------------------------------------------*             
014700     PERFORM 2010-AGGREGATE-ONE-ROW                                       
014800         VARYING RCT-IDX FROM 1 BY 1                                      
014900         UNTIL RCT-IDX > RCT-TABLE-SIZE.                                  
015000     PERFORM 2100-COMPUTE-DRIVER-WEIGHT                                   
015100         THRU 2200-DRAW-WEIGHTED-SCORE                                    
015200         VARYING QST-IDX FROM 1 BY 1                                      
015300         UNTIL QST-IDX > QST-TABLE-SIZE.                                  
015400     PERFORM 2300-RANK-ONE-DRIVER                                         
015500         VARYING QST-IDX FROM 1 BY 1                                      
015600         UNTIL QST-IDX > QST-TABLE-SIZE.                                  
015700*-----------------------------------------------------------*             
015800 2010-AGGREGATE-ONE-ROW.                                                  
015900*-----------------------------------------------------------*             
016000     SET QST-FIND-IDX TO 1.                                               
016100     SEARCH QST-ENTRY                                                     
016200         AT END                                                           
016300             ADD 1 TO QST-TABLE-SIZE                                      
016400             SET QST-FIND-IDX TO QST-TABLE-SIZE                           
016500             MOVE RCT-CAR-NUMBER (RCT-IDX)                                
016600                             TO QST-CAR-NUMBER (QST-FIND-IDX)             
016700             MOVE RCT-DRIVER-NAME (RCT-IDX)                               
016800                             TO QST-DRIVER-NAME (QST-FIND-IDX)            
016900             MOVE RCT-TEAM-NAME (RCT-IDX)                                 
017000                             TO QST-TEAM-NAME (QST-FIND-IDX)              
017100             ADD RCT-QUAL-POINTS (RCT-IDX)                                
017200                             TO QST-QUAL-SCORE (QST-FIND-IDX)             
017300         WHEN QST-CAR-NUMBER (QST-FIND-IDX) =                             
017400              RCT-CAR-NUMBER (RCT-IDX)                                    
017500             ADD RCT-QUAL-POINTS (RCT-IDX)                                
017600                             TO QST-QUAL-SCORE (QST-FIND-IDX)             
017700     END-SEARCH.                                                          
017800*-----------------------------------------------------------*             
017900 2100-COMPUTE-DRIVER-WEIGHT.                                              
018000*-----------------------------------------------------------*             
018100     MOVE 0 TO QST-TEAM-TOTAL (QST-IDX).                                  
018200     MOVE 0 TO WS-TEAM-DRIVER-COUNT.                                      
018300     PERFORM 2110-ADD-ONE-TEAMMATE                                        
018400         VARYING QST-FIND-IDX FROM 1 BY 1                                 
018500         UNTIL QST-FIND-IDX > QST-TABLE-SIZE.                             
018600     IF QST-TEAM-TOTAL (QST-IDX) = 0                                      
018700         COMPUTE QST-WEIGHT (QST-IDX) ROUNDED =                           
018800                 1 / WS-TEAM-DRIVER-COUNT                                 
018900     ELSE                                                                 
019000         COMPUTE QST-WEIGHT (QST-IDX) ROUNDED =                           
019100                 QST-QUAL-SCORE (QST-IDX) /                               
019200                 QST-TEAM-TOTAL (QST-IDX)                                 
019300     END-IF.                                                              
019400     IF QST-WEIGHT (QST-IDX) < WS-EPSILON                                 
019500         MOVE WS-EPSILON TO QST-WEIGHT (QST-IDX)                          
019600     END-IF.                                                              
019700     IF QST-WEIGHT (QST-IDX) > 1                                          
019800         MOVE 1 TO QST-WEIGHT (QST-IDX)                                   
019900     END-IF.                                                              
020000*        FALLS THROUGH TO 2200-DRAW-WEIGHTED-SCORE -- CALLER     *        
020100*        ABOVE PERFORMS THIS PARAGRAPH THRU THAT ONE AS A RANGE. *        
020200*-----------------------------------------------------------*             
020300 2110-ADD-ONE-TEAMMATE.                                                   
020400*-----------------------------------------------------------*             
020500     IF QST-TEAM-NAME (QST-FIND-IDX) = QST-TEAM-NAME (QST-IDX)            
020600         ADD QST-QUAL-SCORE (QST-FIND-IDX)                                
020700                             TO QST-TEAM-TOTAL (QST-IDX)                  
020800         ADD 1 TO WS-TEAM-DRIVER-COUNT                                    
020900     END-IF.                                                              
021000*-----------------------------------------------------------*             
021100 2200-DRAW-WEIGHTED-SCORE.                                                
021200*-----------------------------------------------------------*             
021300*    WEIGHTED RANDOM SCORE = U ** (1 / WEIGHT), U UNIFORM ON     *        
021400*    (0,1).  THE HIGHER THE DRIVER'S WEIGHT, THE CLOSER THE      *        
021500*    EXPONENT IS TO 1 AND THE HIGHER THE EXPECTED SCORE.         *        
021600     COMPUTE QST-RANDOM-DRAW (QST-IDX) ROUNDED = FUNCTION RANDOM.         
021700     IF QST-RANDOM-DRAW (QST-IDX) = 0                                     
021800         MOVE WS-EPSILON TO QST-RANDOM-DRAW (QST-IDX)                     
021900     END-IF.                                                              
022000     COMPUTE WS-EXPONENT ROUNDED = 1 / QST-WEIGHT (QST-IDX).              
022100     COMPUTE QST-WEIGHTED-SCORE (QST-IDX) ROUNDED =                       
022200             QST-RANDOM-DRAW (QST-IDX) ** WS-EXPONENT.                    
022300*-----------------------------------------------------------*             
022400 2300-RANK-ONE-DRIVER.                                                    
022500*-----------------------------------------------------------*             
022600     MOVE 1 TO QST-TEAM-RANK (QST-IDX).                                   
022700     PERFORM 2310-COMPARE-ONE-TEAMMATE                                    
022800         VARYING QST-FIND-IDX FROM 1 BY 1                                 
022900         UNTIL QST-FIND-IDX > QST-TABLE-SIZE.                             
023000*-----------------------------------------------------------*             
023100 2310-COMPARE-ONE-TEAMMATE.                                               
023200*-----------------------------------------------------------*             
023300     IF QST-FIND-IDX NOT = QST-IDX                                        
023400         IF QST-TEAM-NAME (QST-FIND-IDX) = QST-TEAM-NAME (QST-IDX)        
023500            AND QST-WEIGHTED-SCORE (QST-FIND-IDX) >                       
023600                QST-WEIGHTED-SCORE (QST-IDX)                              
023700             ADD 1 TO QST-TEAM-RANK (QST-IDX)                             
023800         END-IF                                                           
023900     END-IF.                                                              
024000*-----------------------------------------------------------*             
024100*    STARTING GRID CONSTRUCTION -- NORMAL CASE                  *         
024200*-----------------------------------------------------------*             
024300 3000-BUILD-STARTING-GRID.                                                
024400*-----------------------------------------------------------*             
024500     MOVE 0 TO WS-GRID-POSITION.                                          
024600     PERFORM 3200-FILL-ONE-RANK-SLOT                                      
024700         VARYING WS-RANK-SLOT FROM 1 BY 1                                 
024800         UNTIL WS-RANK-SLOT > WS-CARS-PER-TEAM.                           
024900*-----------------------------------------------------------*             
025000 3100-DETERMINE-CARS-PER-TEAM.                                            
025100*-----------------------------------------------------------*             
025200     IF LK-TEAM-COUNT >= 2 AND LK-TEAM-COUNT <= 7                         
025300         MOVE WS-CPT-BY-COUNT (LK-TEAM-COUNT - 1)                         
025400             TO WS-CARS-PER-TEAM                                          
025500     ELSE                                                                 
025600         MOVE 3 TO WS-CARS-PER-TEAM                                       
025700     END-IF.                                                              
025800*-----------------------------------------------------------*             
025900 3200-FILL-ONE-RANK-SLOT.                                                 
026000*-----------------------------------------------------------*             
026100     PERFORM 3210-PLACE-ONE-TEAM                                          
026200         VARYING LK-TEAM-IDX FROM 1 BY 1                                  
026300         UNTIL LK-TEAM-IDX > LK-TEAM-COUNT.                               
026400*        ONLY A TEAM'S TOP 4 HISTORICALLY-RANKED QUALIFIERS ARE  *        
026500*        ELIGIBLE FOR A GRID SLOT -- RANK 5 AND BELOW SIT THIS   *        
026600*        RACE OUT EVEN IF THE TEAM FIELDS FIVE CARS.             *        
026700*-----------------------------------------------------------*             
026800 3210-PLACE-ONE-TEAM.                                                     
026900*-----------------------------------------------------------*             
027000     SET QST-FIND-IDX TO 1.                                               
027100     SEARCH QST-ENTRY                                                     
027200         AT END                                                           
027300             CONTINUE                                                     
027400         WHEN QST-TEAM-NAME (QST-FIND-IDX) =                              
027500              LK-TEAM-NAME (LK-TEAM-IDX)                                  
027600            AND QST-TEAM-RANK (QST-FIND-IDX) = WS-RANK-SLOT               
027700            AND QST-TEAM-RANK (QST-FIND-IDX) <= 4                         
027800             ADD 1 TO WS-GRID-POSITION                                    
027900             ADD 1 TO GRT-TABLE-SIZE                                      
028000             MOVE QST-CAR-NUMBER (QST-FIND-IDX)                           
028100                             TO GRT-CAR-NUMBER (GRT-TABLE-SIZE)           
028200             MOVE QST-DRIVER-NAME (QST-FIND-IDX)                          
028300                             TO GRT-DRIVER-NAME (GRT-TABLE-SIZE)          
028400             MOVE QST-TEAM-NAME (QST-FIND-IDX)                            
028500                             TO GRT-TEAM-NAME (GRT-TABLE-SIZE)            
028600             MOVE WS-GRID-POSITION                                        
028700                          TO GRT-STARTING-POS (GRT-TABLE-SIZE)            
028800     END-SEARCH.                                                          
028900*-----------------------------------------------------------*             
029000*    FIRST RACE OF THE SEASON -- NO QUALIFYING HISTORY           *        
029100*-----------------------------------------------------------*             
029200 5000-FIRST-RACE-GRID.                                                    
029300*-----------------------------------------------------------*             
029400     PERFORM 5100-MARK-ROSTER-UNPICKED                                    
029500         VARYING TDT-IDX FROM 1 BY 1                                      
029600         UNTIL TDT-IDX > TDT-TABLE-SIZE.                                  
029700     MOVE 0 TO WS-GRID-POSITION.                                          
029800     PERFORM 5200-DRAW-ONE-TEAMS-CARS                                     
029900         VARYING LK-TEAM-IDX FROM 1 BY 1                                  
030000         UNTIL LK-TEAM-IDX > LK-TEAM-COUNT.                               
030100     PERFORM 5600-PLACE-FIRST-RACE-SLOT                                   
030200         VARYING WS-RANK-SLOT FROM 1 BY 1                                 
030300         UNTIL WS-RANK-SLOT > WS-CARS-PER-TEAM.                           
030400*-----------------------------------------------------------*             
030500 5100-MARK-ROSTER-UNPICKED.                                               
030600*-----------------------------------------------------------*             
030700     SET TDT-NOT-PICKED (TDT-IDX) TO TRUE.                                
030800*-----------------------------------------------------------*             
030900 5200-DRAW-ONE-TEAMS-CARS.                                                
031000*-----------------------------------------------------------*             
031100*    SELECT MIN(CARS-PER-TEAM, TEAM SIZE) CARS AT RANDOM FROM    *        
031200*    THE TEAM'S ROSTER, FLAGGING EACH DRAWN CAR AND GIVING IT    *        
031300*    A TEAM-RANK SO 5600-PLACE-FIRST-RACE-SLOT CAN CYCLE THEM    *        
031400*    INTO THE GRID THE SAME WAY 3210-PLACE-ONE-TEAM DOES.        *        
031500     MOVE 0 TO WS-UNPICKED-COUNT.                                         
031600     PERFORM 5210-COUNT-ONE-ROSTER-CAR                                    
031700         VARYING TDT-FIND-IDX FROM 1 BY 1                                 
031800         UNTIL TDT-FIND-IDX > TDT-TABLE-SIZE.                             
031900     IF WS-UNPICKED-COUNT > WS-CARS-PER-TEAM                              
032000         MOVE WS-CARS-PER-TEAM TO WS-CARS-TO-DRAW                         
032100     ELSE                                                                 
032200         MOVE WS-UNPICKED-COUNT TO WS-CARS-TO-DRAW                        
032300     END-IF.                                                              
032400     PERFORM 5300-DRAW-ONE-CAR                                            
032500         VARYING WS-RANK-SLOT FROM 1 BY 1                                 
032600         UNTIL WS-RANK-SLOT > WS-CARS-TO-DRAW.                            
032700*-----------------------------------------------------------*             
032800 5210-COUNT-ONE-ROSTER-CAR.                                               
032900*-----------------------------------------------------------*             
033000     IF TDT-TEAM-NAME (TDT-FIND-IDX) = LK-TEAM-NAME (LK-TEAM-IDX)         
033100        AND TDT-NOT-PICKED (TDT-FIND-IDX)                                 
033200         ADD 1 TO WS-UNPICKED-COUNT                                       
033300     END-IF.                                                              
033400*-----------------------------------------------------------*             
033500 5300-DRAW-ONE-CAR.                                                       
033600*-----------------------------------------------------------*             
033700*    RE-COUNT THE TEAM'S REMAINING UNPICKED CARS, DRAW A         *        
033800*    RANDOM ORDINAL AMONG THEM, THEN WALK THE ROSTER TO THAT     *        
033900*    ORDINAL CAR AND MARK IT PICKED AT TEAM-RANK WS-RANK-SLOT.   *        
034000     MOVE 0 TO WS-UNPICKED-COUNT.                                         
034100     PERFORM 5310-COUNT-REMAINING-CAR                                     
034200         VARYING TDT-FIND-IDX FROM 1 BY 1                                 
034300         UNTIL TDT-FIND-IDX > TDT-TABLE-SIZE.                             
034400     COMPUTE WS-EXPONENT ROUNDED = FUNCTION RANDOM.                       
034500     COMPUTE WS-WANT-NTH =                                                
034600             (WS-EXPONENT * WS-UNPICKED-COUNT) + 1.                       
034700     IF WS-WANT-NTH > WS-UNPICKED-COUNT                                   
034800         MOVE WS-UNPICKED-COUNT TO WS-WANT-NTH                            
034900     END-IF.                                                              
035000     MOVE 0 TO WS-SEEN-COUNT.                                             
035100     PERFORM 5320-PICK-NTH-UNPICKED-CAR                                   
035200         VARYING TDT-FIND-IDX FROM 1 BY 1                                 
035300         UNTIL TDT-FIND-IDX > TDT-TABLE-SIZE.                             
035400*-----------------------------------------------------------*             
035500 5310-COUNT-REMAINING-CAR.                                                
035600*-----------------------------------------------------------*             
035700     IF TDT-TEAM-NAME (TDT-FIND-IDX) = LK-TEAM-NAME (LK-TEAM-IDX)         
035800        AND TDT-NOT-PICKED (TDT-FIND-IDX)                                 
035900         ADD 1 TO WS-UNPICKED-COUNT                                       
036000     END-IF.                                                              
036100*-----------------------------------------------------------*             
036200 5320-PICK-NTH-UNPICKED-CAR.                                              
036300*-----------------------------------------------------------*             
036400     IF TDT-TEAM-NAME (TDT-FIND-IDX) = LK-TEAM-NAME (LK-TEAM-IDX)         
036500        AND TDT-NOT-PICKED (TDT-FIND-IDX)                                 
036600         ADD 1 TO WS-SEEN-COUNT                                           
036700         IF WS-SEEN-COUNT = WS-WANT-NTH                                   
036800             SET TDT-ALREADY-PICKED (TDT-FIND-IDX) TO TRUE                
036900             MOVE WS-RANK-SLOT TO TDT-PICKED-RANK (TDT-FIND-IDX)          
037000         END-IF                                                           
037100     END-IF.                                                              
037200*-----------------------------------------------------------*             
037300 5600-PLACE-FIRST-RACE-SLOT.                                              
037400*-----------------------------------------------------------*             
037500     PERFORM 5610-PLACE-ONE-TEAM                                          
037600         VARYING LK-TEAM-IDX FROM 1 BY 1                                  
037700         UNTIL LK-TEAM-IDX > LK-TEAM-COUNT.                               
037800*-----------------------------------------------------------*             
037900 5610-PLACE-ONE-TEAM.                                                     
038000*-----------------------------------------------------------*             
038100     SET TDT-FIND-IDX TO 1.                                               
038200     SEARCH TDT-ENTRY                                                     
038300         AT END                                                           
038400             CONTINUE                                                     
038500         WHEN TDT-TEAM-NAME (TDT-FIND-IDX) =                              
038600              LK-TEAM-NAME (LK-TEAM-IDX)                                  
038700            AND TDT-ALREADY-PICKED (TDT-FIND-IDX)                         
038800            AND TDT-PICKED-RANK (TDT-FIND-IDX) = WS-RANK-SLOT             
038900             ADD 1 TO WS-GRID-POSITION                                    
039000             ADD 1 TO GRT-TABLE-SIZE                                      
039100             MOVE TDT-CAR-NUMBER (TDT-FIND-IDX)                           
039200                             TO GRT-CAR-NUMBER (GRT-TABLE-SIZE)           
039300             MOVE TDT-DRIVER-NAME (TDT-FIND-IDX)                          
039400                             TO GRT-DRIVER-NAME (GRT-TABLE-SIZE)          
039500             MOVE TDT-TEAM-NAME (TDT-FIND-IDX)                            
039600                             TO GRT-TEAM-NAME (GRT-TABLE-SIZE)            
039700             MOVE WS-GRID-POSITION                                        
039800                          TO GRT-STARTING-POS (GRT-TABLE-SIZE)            
039900     END-SEARCH.                                                          
