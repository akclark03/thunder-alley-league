000100*****************************************************************         
000200* PROGRAM NAME:    TALSCOR                                                
000300* ORIGINAL AUTHOR: R. KRANEPOOL                                           
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/11/91 R.KRANEPOOL    TAL-0014  CREATED -- SCORES ONE RACE            
000900*          FROM THE GRID/FINISH TABLE BUILT BY TALRACE AND                
001000*          APPENDS THE SCORED ROWS TO THE IN-MEMORY SEASON TABLE.         
001100* 11/19/94 L.HERNANDEZ    TAL-0071  QUALIFYING POINTS AND POLE            
001200*          BONUS ADDED TO THE SCORING PASS.                               
001300* 02/09/95 R.KRANEPOOL    TAL-0076  RELATIVE-FINISH-WITHIN-TEAM           
001400*          RANK ADDED FOR THE TEAM OWNER'S NEWSLETTER.                    
001500* 02/14/99 R.KRANEPOOL    TAL-Y2K03 REVIEWED FOR YEAR 2000 -- RACE        
001600*          DATE IS PASSED IN ALREADY FORMATTED BY THE CALLER, NO          
001700*          CHANGE REQUIRED HERE.                                          
001800* 11/13/09 T.OKONKWO      TAL-0217  1100-LOOKUP-RACE-POINTS NOW           
001900*          RUNS AS A PERFORM-THRU RANGE THROUGH THE PLAYOFF AND           
002000*          QUALIFYING LOOKUPS, SINCE 1000-SCORE-ONE-CAR ALWAYS            
002100*          CALLED ALL THREE TOGETHER FOR A FINISHER ANYWAY.               
002200*                                                                         
002300*****************************************************************         
002400 IDENTIFICATION DIVISION.                                                 
002500 PROGRAM-ID.  TALSCOR.                                                    
002600 AUTHOR. R. KRANEPOOL.                                                    
002700 INSTALLATION. THUNDER ALLEY LEAGUE -- SEASON OFFICE.                     
002800 DATE-WRITTEN. 03/11/91.                                                  
002900 DATE-COMPILED.                                                           
003000 SECURITY. NON-CONFIDENTIAL.                                              
003100*****************************************************************         
003200 ENVIRONMENT DIVISION.                                                    
003300*-----------------------------------------------------------*             
003400 CONFIGURATION SECTION.                                                   
003500*-----------------------------------------------------------*             
003600 SOURCE-COMPUTER. IBM-3081.                                               
003700 OBJECT-COMPUTER. IBM-3081.                                               
003800 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                                       
003900*****************************************************************         
004000 DATA DIVISION.                                                           
004100*-----------------------------------------------------------*             
004200 WORKING-STORAGE SECTION.                                                 
004300*-----------------------------------------------------------*             
004400 01  WS-MISC-FIELDS.                                                      
004500     05  WS-TEAMMATES-AHEAD      PIC S9(3) USAGE IS COMP.                 
004600     05  WS-FILLER-PAD           PIC X(04).                               
004700*        RAW-BYTE VIEW, USED ONLY IF THE FIELD EVER HAS TO BE    *        
004800*        DUMPED TO THE CONSOLE FOR A RULES-COMMITTEE QUESTION.   *        
004900 01  WS-MISC-DUMP REDEFINES WS-MISC-FIELDS PIC X(06).                     
005000*-----------------------------------------------------------*             
005100 LINKAGE SECTION.                                                         
005200 01  LK-RACE-DATE                PIC X(10).                               
005300*        BROKEN-OUT VIEW OF THE RACE DATE, USED ONLY IF A        *        
005400*        FUTURE REPORT NEEDS THE YEAR OR MONTH SEPARATELY.       *        
005500 01  LK-RACE-DATE-PARTS REDEFINES LK-RACE-DATE.                           
005600     05  LK-DATE-YEAR            PIC 9(04).                               
005700     05  LK-DATE-DASH1           PIC X(01).                               
005800     05  LK-DATE-MONTH           PIC 9(02).                               
005900     05  LK-DATE-DASH2           PIC X(01).                               
006000     05  LK-DATE-DAY             PIC 9(02).                               
006100 01  LK-RACE-NUM                 PIC 9(03).                               
006200 01  LK-RACE-NUM-ALPHA REDEFINES LK-RACE-NUM PIC X(03).                   
006300 01  LK-TRACK-ID                 PIC X(08).                               
006400 COPY TALGRDT.                                                            
006500 COPY TALPTST.                                                            
006600 COPY TALRACT.                                                            
006700*****************************************************************         
006800 PROCEDURE DIVISION USING LK-RACE-DATE, LK-RACE-NUM, LK-TRACK-ID,         
006900         TAL-GRID-TABLE-CTL, TAL-GRID-TABLE,                              
007000         TAL-POINTS-TABLE-CTL, TAL-POINTS-TABLE,                          
007100         TAL-RACE-TABLE-CTL, TAL-RACE-TABLE.                              
007200*-----------------------------------------------------------*             
007300 0000-MAIN-ROUTINE.                                                       
007400*-----------------------------------------------------------*             
007500     PERFORM 0100-FIND-DNQ-POINTS-ROW.                                    
007600     PERFORM 1000-SCORE-ONE-CAR                                           
007700         VARYING GRT-IDX FROM 1 BY 1                                      
007800         UNTIL GRT-IDX > GRT-TABLE-SIZE.                                  
007900     PERFORM 2000-RANK-ONE-CARS-FINISH                                    
008000         VARYING GRT-IDX FROM 1 BY 1                                      
008100         UNTIL GRT-IDX > GRT-TABLE-SIZE.                                  
008200     PERFORM 3000-APPEND-ONE-RESULT                                       
008300         VARYING GRT-IDX FROM 1 BY 1                                      
008400         UNTIL GRT-IDX > GRT-TABLE-SIZE.                                  
008500     GOBACK.                                                              
008600*-----------------------------------------------------------*             
008700*    THE DNQ ROW IS LOOKED UP ONCE AND SAVED -- EVERY DNQ CAR    *        
008800*    THIS RACE RECEIVES THE SAME THREE DEFAULT POINT VALUES.     *        
008900*-----------------------------------------------------------*             
009000 0100-FIND-DNQ-POINTS-ROW.                                                
009100*-----------------------------------------------------------*             
009200     MOVE 'N' TO PTD-FOUND-SW.                                            
009300     MOVE 0 TO PTD-RACE-POINTS, PTD-PLAYOFF-POINTS,                       
009400               PTD-QUAL-POINTS.                                           
009500     SET PTT-FIND-IDX TO 1.                                               
009600     SEARCH PTT-ENTRY                                                     
009700         AT END                                                           
009800             CONTINUE                                                     
009900         WHEN PTT-IS-DNQ-ROW (PTT-FIND-IDX)                               
010000             SET PTD-DNQ-ROW-FOUND TO TRUE                                
010100             MOVE PTT-RACE-POINTS (PTT-FIND-IDX)                          
010200                                  TO PTD-RACE-POINTS                      
010300             MOVE PTT-PLAYOFF-POINTS (PTT-FIND-IDX)                       
010400                                  TO PTD-PLAYOFF-POINTS                   
010500             MOVE PTT-QUAL-POINTS (PTT-FIND-IDX)                          
010600                                  TO PTD-QUAL-POINTS                      
010700     END-SEARCH.                                                          
010800*-----------------------------------------------------------*             
010900 1000-SCORE-ONE-CAR.                                                      
011000*-----------------------------------------------------------*             
011100     IF GRT-IS-DNQ (GRT-IDX)                                              
011200         MOVE 0 TO GRT-FINISH-POS (GRT-IDX)                               
011300         MOVE 0 TO GRT-STARTING-POS (GRT-IDX)                             
011400         MOVE 0 TO GRT-TURNS-LED (GRT-IDX)                                
011500         MOVE 0 TO GRT-REL-FINISH (GRT-IDX)                               
011600         MOVE PTD-RACE-POINTS TO GRT-RACE-POINTS (GRT-IDX)                
011700         MOVE PTD-PLAYOFF-POINTS TO GRT-PLAYOFF-POINTS (GRT-IDX)          
011800         MOVE PTD-QUAL-POINTS TO GRT-QUAL-POINTS (GRT-IDX)                
011900     ELSE                                                                 
012000         PERFORM 1100-LOOKUP-RACE-POINTS                                  
012100             THRU 1300-LOOKUP-QUAL-POINTS                                 
012200         IF GRT-STARTING-POS (GRT-IDX) = 1                                
012300             ADD 4 TO GRT-QUAL-POINTS (GRT-IDX)                           
012400         END-IF                                                           
012500     END-IF.                                                              
012600*-----------------------------------------------------------*             
012700*    RANGE PARAGRAPH -- RUNS THRU 1300-LOOKUP-QUAL-POINTS.       *        
012800*    THE THREE POINT-COLUMN LOOKUPS ARE ALWAYS DONE TOGETHER     *        
012900*    FOR A FINISHER, SO THEY ARE CHAINED AS ONE PERFORM RANGE    *        
013000*    RATHER THAN THREE SEPARATE CALLS FROM 1000-SCORE-ONE-CAR.   *        
013100*-----------------------------------------------------------*             
013200 1100-LOOKUP-RACE-POINTS.                                                 
013300*-----------------------------------------------------------*             
013400     MOVE 0 TO GRT-RACE-POINTS (GRT-IDX).                                 
013500     SET PTT-FIND-IDX TO 1.                                               
013600     SEARCH PTT-ENTRY                                                     
013700         AT END                                                           
013800             CONTINUE                                                     
013900         WHEN PTT-FINISH-POS (PTT-FIND-IDX) =                             
014000              GRT-FINISH-POS (GRT-IDX)                                    
014100            AND PTT-IS-FINISH-ROW (PTT-FIND-IDX)                          
014200             MOVE PTT-RACE-POINTS (PTT-FIND-IDX)                          
014300                                 TO GRT-RACE-POINTS (GRT-IDX)             
014400     END-SEARCH.                                                          
014500     ADD GRT-TURNS-LED (GRT-IDX) TO GRT-RACE-POINTS (GRT-IDX).            
014600*-----------------------------------------------------------*             
014700 1200-LOOKUP-PLAYOFF-POINTS.                                              
014800*-----------------------------------------------------------*             
014900     MOVE 0 TO GRT-PLAYOFF-POINTS (GRT-IDX).                              
015000     SET PTT-FIND-IDX TO 1.                                               
015100     SEARCH PTT-ENTRY                                                     
015200         AT END                                                           
015300             CONTINUE                                                     
015400         WHEN PTT-FINISH-POS (PTT-FIND-IDX) =                             
015500              GRT-FINISH-POS (GRT-IDX)                                    
015600            AND PTT-IS-FINISH-ROW (PTT-FIND-IDX)                          
015700             MOVE PTT-PLAYOFF-POINTS (PTT-FIND-IDX)                       
015800                                 TO GRT-PLAYOFF-POINTS (GRT-IDX)          
015900     END-SEARCH.                                                          
016000*-----------------------------------------------------------*             
016100 1300-LOOKUP-QUAL-POINTS.                                                 
016200*-----------------------------------------------------------*             
016300     MOVE 0 TO GRT-QUAL-POINTS (GRT-IDX).                                 
016400     SET PTT-FIND-IDX TO 1.                                               
016500     SEARCH PTT-ENTRY                                                     
016600         AT END                                                           
016700             CONTINUE                                                     
016800         WHEN PTT-FINISH-POS (PTT-FIND-IDX) =                             
016900              GRT-FINISH-POS (GRT-IDX)                                    
017000            AND PTT-IS-FINISH-ROW (PTT-FIND-IDX)                          
017100             MOVE PTT-QUAL-POINTS (PTT-FIND-IDX)                          
017200                                 TO GRT-QUAL-POINTS (GRT-IDX)             
017300     END-SEARCH.                                                          
017400*-----------------------------------------------------------*             
017500*    RELATIVE FINISH -- DENSE COUNT OF TEAMMATES WITH A BETTER   *        
017600*    (LOWER) FINISHING POSITION, PLUS ONE.  DNQ CARS STAY AT 0.  *        
017700*-----------------------------------------------------------*             
017800 2000-RANK-ONE-CARS-FINISH.                                               
017900*-----------------------------------------------------------*             
018000     IF GRT-IS-FINISHER (GRT-IDX)                                         
018100         MOVE 0 TO WS-TEAMMATES-AHEAD                                     
018200         PERFORM 2010-COMPARE-ONE-TEAMMATE                                
018300             VARYING GRT-FIND-IDX FROM 1 BY 1                             
018400             UNTIL GRT-FIND-IDX > GRT-TABLE-SIZE                          
018500         COMPUTE GRT-REL-FINISH (GRT-IDX) =                               
018600                 WS-TEAMMATES-AHEAD + 1                                   
018700     END-IF.                                                              
018800*-----------------------------------------------------------*             
018900 2010-COMPARE-ONE-TEAMMATE.                                               
019000*-----------------------------------------------------------*             
019100     IF GRT-FIND-IDX NOT = GRT-IDX                                        
019200        AND GRT-TEAM-NAME (GRT-FIND-IDX) = GRT-TEAM-NAME (GRT-IDX)        
019300        AND GRT-IS-FINISHER (GRT-FIND-IDX)                                
019400        AND GRT-FINISH-POS (GRT-FIND-IDX) <                               
019500            GRT-FINISH-POS (GRT-IDX)                                      
019600         ADD 1 TO WS-TEAMMATES-AHEAD                                      
019700     END-IF.                                                              
019800*-----------------------------------------------------------*             
019900 3000-APPEND-ONE-RESULT.                                                  
020000*-----------------------------------------------------------*             
020100     ADD 1 TO RCT-TABLE-SIZE.                                             
020200     MOVE LK-RACE-DATE       TO RCT-RACE-DATE (RCT-TABLE-SIZE).           
020300     MOVE LK-RACE-NUM        TO RCT-RACE-NUM (RCT-TABLE-SIZE).            
020400     MOVE LK-TRACK-ID        TO RCT-TRACK-ID (RCT-TABLE-SIZE).            
020500     MOVE GRT-FINISH-POS (GRT-IDX)                                        
020600                          TO RCT-FINISH-POS (RCT-TABLE-SIZE).             
020700     MOVE GRT-DNQ-FLAG (GRT-IDX)                                          
020800                          TO RCT-DNQ-FLAG (RCT-TABLE-SIZE).               
020900     MOVE GRT-CAR-NUMBER (GRT-IDX)                                        
021000                          TO RCT-CAR-NUMBER (RCT-TABLE-SIZE).             
021100     MOVE GRT-DRIVER-NAME (GRT-IDX)                                       
021200                          TO RCT-DRIVER-NAME (RCT-TABLE-SIZE).            
021300     MOVE GRT-TEAM-NAME (GRT-IDX)                                         
021400                          TO RCT-TEAM-NAME (RCT-TABLE-SIZE).              
021500     MOVE GRT-STARTING-POS (GRT-IDX)                                      
021600                          TO RCT-STARTING-POS (RCT-TABLE-SIZE).           
021700     MOVE GRT-TURNS-LED (GRT-IDX)                                         
021800                          TO RCT-TURNS-LED (RCT-TABLE-SIZE).              
021900     MOVE GRT-RACE-POINTS (GRT-IDX)                                       
022000                          TO RCT-POINTS (RCT-TABLE-SIZE).                 
022100     MOVE GRT-PLAYOFF-POINTS (GRT-IDX)                                    
022200                          TO RCT-PLAYOFF-POINTS (RCT-TABLE-SIZE).         
022300     MOVE GRT-REL-FINISH (GRT-IDX)                                        
022400                          TO RCT-REL-FINISH (RCT-TABLE-SIZE).             
022500     MOVE GRT-QUAL-POINTS (GRT-IDX)                                       
022600                          TO RCT-QUAL-POINTS (RCT-TABLE-SIZE).            
