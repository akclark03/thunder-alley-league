000100*---------------------------------------------------------------*         
000200* COPYLIB TALDRVR -- DRIVER / ROSTER RECORD LAYOUT               *        
000300* ONE ENTRY PER CAR.  CARRIED ON THE DRIVER ROSTER FILE          *        
000400* (DRV-FILE) READ BY TALRACE AT THE START OF A RACE.             *        
000500*---------------------------------------------------------------*         
000600* MAINT LOG                                                     *         
000700* 03/11/91 R.KRANEPOOL  TAL-0012  ORIGINAL ROSTER LAYOUT         *        
000800* 09/02/93 L.HERNANDEZ  TAL-0048  TEAM-NAME WIDENED TO X(12)     *        
000900*          TO MATCH THE OWNER FILE KEY                          *         
001000* 02/14/99 R.KRANEPOOL  TAL-Y2K03 REVIEWED FOR YEAR 2000 -       *        
001100*          NO DATE FIELDS ON THIS RECORD, NO CHANGE REQUIRED     *        
001200*---------------------------------------------------------------*         
001300 01  TAL-DRIVER-RECORD.                                                   
001400     05  TD-CAR-NUMBER           PIC 9(03).                               
001500     05  TD-DRIVER-NAME          PIC X(20).                               
001600     05  TD-TEAM-NAME            PIC X(12).                               
001700*        ALTERNATE VIEW USED WHEN THE CAR NUMBER IS EDITED OUT   *        
001800*        FOR THE GRID DISPLAY HEADING.                          *         
001900     05  TD-CAR-NUMBER-ALPHA REDEFINES TD-CAR-NUMBER                      
002000                                 PIC X(03).                               
002100     05  FILLER                  PIC X(45).                               
