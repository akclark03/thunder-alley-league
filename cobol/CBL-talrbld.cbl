000100*****************************************************************         
000200* PROGRAM NAME:    TALRBLD                                                
000300* ORIGINAL AUTHOR: R. KRANEPOOL                                           
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/18/91 R.KRANEPOOL    TAL-0015  CREATED -- REBUILDS THE SEASON        
000900*          RESULTS FILE FROM THE RACE STORE, RACE NUMBER ORDER.           
001000* 02/14/99 R.KRANEPOOL    TAL-Y2K03 REVIEWED -- STORE IS WRITTEN          
001100*          IN RACE ORDER ALREADY, NO RE-SORT NEEDED. NO CHANGE.           
001200* 08/11/03 L.HERNANDEZ    TAL-0159  RUN AUTOMATICALLY FROM THE            
001300*          MAIN MENU BEFORE EVERY STANDINGS REPORT, NOT JUST AT           
001400*          OPERATOR REQUEST.                                              
001500* 11/06/09 T.OKONKWO      TAL-0212  1000-COPY-ONE-ROW PUT BACK TO         
001600*          A PERFORM-THRU RANGE WITH A GO TO THE EXIT PARAGRAPH           
001700*          ON END OF FILE, MATCHING HOW THE REST OF THE SHOP'S            
001800*          READ LOOPS ARE WRITTEN.                                        
001900*                                                                         
002000*****************************************************************         
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.  TALRBLD.                                                    
002300 AUTHOR. R. KRANEPOOL.                                                    
002400 INSTALLATION. THUNDER ALLEY LEAGUE -- SEASON OFFICE.                     
002500 DATE-WRITTEN. 03/18/91.                                                  
002600 DATE-COMPILED.                                                           
002700 SECURITY. NON-CONFIDENTIAL.                                              
002800*****************************************************************         
002900 ENVIRONMENT DIVISION.                                                    
003000*-----------------------------------------------------------*             
003100 CONFIGURATION SECTION.                                                   
003200*-----------------------------------------------------------*             
003300 SOURCE-COMPUTER. IBM-3081.                                               
003400 OBJECT-COMPUTER. IBM-3081.                                               
003500 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                                       
003600*-----------------------------------------------------------*             
003700 INPUT-OUTPUT SECTION.                                                    
003800*-----------------------------------------------------------*             
003900 FILE-CONTROL.                                                            
004000     SELECT RACE-STORE-FILE ASSIGN TO STORDD                              
004100       ORGANIZATION IS LINE SEQUENTIAL                                    
004200       FILE STATUS IS WS-STOR-STATUS.                                     
004300*                                                                         
004400     SELECT SEASON-RESULTS-FILE ASSIGN TO SEASDD                          
004500       ORGANIZATION IS LINE SEQUENTIAL                                    
004600       FILE STATUS IS WS-SEAS-STATUS.                                     
004700*****************************************************************         
004800 DATA DIVISION.                                                           
004900*-----------------------------------------------------------*             
005000 FILE SECTION.                                                            
005100*-----------------------------------------------------------*             
005200 FD  RACE-STORE-FILE.                                                     
005300 01  TAL-STORE-RECORD.                                                    
005400     05  SR-RACE-DATE            PIC X(10).                               
005500     05  SR-RACE-NUM             PIC 9(03).                               
005600*        ALPHA VIEW OF THE RACE NUMBER FOR THE OUT-OF-SEQUENCE   *        
005700*        WARNING MESSAGE BELOW.                                  *        
005800     05  SR-RACE-NUM-ALPHA REDEFINES SR-RACE-NUM PIC X(03).               
005900     05  SR-TRACK-ID             PIC X(08).                               
006000     05  SR-FINISH-POS           PIC 9(02).                               
006100     05  SR-DNQ-FLAG             PIC X(01).                               
006200     05  SR-CAR-NUMBER           PIC 9(03).                               
006300     05  SR-DRIVER-NAME          PIC X(20).                               
006400     05  SR-TEAM-NAME            PIC X(12).                               
006500     05  SR-STARTING-POS         PIC 9(02).                               
006600     05  SR-TURNS-LED            PIC 9(03).                               
006700     05  SR-POINTS               PIC S9(04).                              
006800     05  SR-PLAYOFF-POINTS       PIC S9(03).                              
006900     05  SR-REL-FINISH           PIC 9(02).                               
007000     05  SR-QUAL-POINTS          PIC S9(03).                              
007100     05  FILLER                  PIC X(10).                               
007200*                                                                         
007300 FD  SEASON-RESULTS-FILE.                                                 
007400     COPY TALRACR.                                                        
007500*-----------------------------------------------------------*             
007600 WORKING-STORAGE SECTION.                                                 
007700*-----------------------------------------------------------*             
007800 01  WS-FILE-STATUS-GROUP.                                                
007900     05  WS-STOR-STATUS          PIC 99.                                  
008000         88  WS-STOR-OK                    VALUE 00.                      
008100         88  WS-STOR-EOF                   VALUE 10.                      
008200     05  WS-SEAS-STATUS          PIC 99.                                  
008300         88  WS-SEAS-OK                    VALUE 00.                      
008400     05  FILLER                  PIC X(02).                               
008500*        RAW-BYTE DUMP VIEW OF THE FILE STATUS PAIR, USED BY     *        
008600*        THE OPERATOR CONSOLE WHEN A STATUS LOOKS WRONG.         *        
008700 01  WS-STATUS-DUMP REDEFINES WS-FILE-STATUS-GROUP PIC X(06).             
008800*-----------------------------------------------------------*             
008900 01  WS-SWITCHES.                                                         
009000     05  WS-STOR-EOF-SW          PIC X VALUE 'N'.                         
009100         88  WS-STOR-AT-EOF                VALUE 'Y'.                     
009200     05  FILLER                  PIC X(04).                               
009300*-----------------------------------------------------------*             
009400 01  WS-MISC-FIELDS.                                                      
009500     05  WS-ROWS-COPIED          PIC 9(05) USAGE IS COMP.                 
009600     05  WS-ROWS-COPIED-ED REDEFINES WS-ROWS-COPIED                       
009700                                 PIC 9(05).                               
009800     05  WS-LAST-RACE-NUM        PIC 9(03) VALUE 0.                       
009900     05  FILLER                  PIC X(04).                               
010000*-----------------------------------------------------------*             
010100*    OUT-OF-SEQUENCE WARNING LINE -- FIRES IF A RACE IN THE      *        
010200*    STORE IS NUMBERED LOWER THAN THE ONE BEFORE IT, WHICH       *        
010300*    WOULD MEAN THE STORE WAS HAND-EDITED BETWEEN RUNS.          *        
010400 01  WS-SEQUENCE-WARNING-LINE.                                            
010500     05  FILLER                  PIC X(30) VALUE                          
010600         'WARNING - RACE OUT OF SEQUENCE: '.                              
010700     05  WW-RACE-NUM             PIC X(03).                               
010800     05  FILLER                  PIC X(04) VALUE SPACES.                  
010900*-----------------------------------------------------------*             
011000 01  WS-TRAILER-LINE.                                                     
011100     05  FILLER                  PIC X(20) VALUE                          
011200         'ROWS COPIED TO SEASON RESULTS:  '.                              
011300     05  WT-ROW-COUNT            PIC ZZZZ9.                               
011400     05  FILLER                  PIC X(04) VALUE SPACES.                  
011500*****************************************************************         
011600 PROCEDURE DIVISION.                                                      
011700*-----------------------------------------------------------*             
011800 0000-MAIN-ROUTINE.                                                       
011900*-----------------------------------------------------------*             
012000     MOVE 0 TO WS-ROWS-COPIED.                                            
012100     OPEN INPUT RACE-STORE-FILE.                                          
012200     OPEN OUTPUT SEASON-RESULTS-FILE.                                     
012300     PERFORM 1000-COPY-ONE-ROW THRU 1000-COPY-ONE-ROW-EXIT                
012400         UNTIL WS-STOR-AT-EOF.                                            
012500     CLOSE RACE-STORE-FILE.                                               
012600     CLOSE SEASON-RESULTS-FILE.                                           
012700     MOVE WS-ROWS-COPIED TO WT-ROW-COUNT.                                 
012800     DISPLAY WS-TRAILER-LINE.                                             
012900     GOBACK.                                                              
013000*-----------------------------------------------------------*             
013100*    RANGE PARAGRAPH -- RUNS THRU 1000-COPY-ONE-ROW-EXIT. ON     *        
013200*    END OF FILE WE GO TO THE EXIT DIRECTLY RATHER THAN LET A    *        
013300*    NOT-AT-END CLAUSE CARRY THE WHOLE PARAGRAPH BODY.           *        
013400 1000-COPY-ONE-ROW.                                                       
013500*-----------------------------------------------------------*             
013600     READ RACE-STORE-FILE                                                 
013700         AT END                                                           
013800             SET WS-STOR-AT-EOF TO TRUE                                   
013900             GO TO 1000-COPY-ONE-ROW-EXIT                                 
014000     END-READ.                                                            
014100     IF SR-RACE-NUM < WS-LAST-RACE-NUM                                    
014200         MOVE SR-RACE-NUM-ALPHA TO WW-RACE-NUM                            
014300         DISPLAY WS-SEQUENCE-WARNING-LINE                                 
014400     END-IF.                                                              
014500     MOVE SR-RACE-NUM TO WS-LAST-RACE-NUM.                                
014600     PERFORM 1100-BUILD-SEASON-RECORD.                                    
014700     WRITE TAL-RACE-RESULT-RECORD.                                        
014800     ADD 1 TO WS-ROWS-COPIED.                                             
014900*-----------------------------------------------------------*             
015000 1000-COPY-ONE-ROW-EXIT.                                                  
015100*-----------------------------------------------------------*             
015200     EXIT.                                                                
015300*-----------------------------------------------------------*             
015400 1100-BUILD-SEASON-RECORD.                                                
015500*-----------------------------------------------------------*             
015600     MOVE SPACES              TO TAL-RACE-RESULT-RECORD.                  
015700     MOVE SR-RACE-DATE        TO RR-RACE-DATE.                            
015800     MOVE SR-RACE-NUM         TO RR-RACE-NUM.                             
015900     MOVE SR-TRACK-ID         TO RR-TRACK-ID.                             
016000     MOVE SR-FINISH-POS       TO RR-FINISH-POS.                           
016100     MOVE SR-DNQ-FLAG         TO RR-DNQ-FLAG.                             
016200     MOVE SR-CAR-NUMBER       TO RR-CAR-NUMBER.                           
016300     MOVE SR-DRIVER-NAME      TO RR-DRIVER-NAME.                          
016400     MOVE SR-TEAM-NAME        TO RR-TEAM-NAME.                            
016500     MOVE SR-STARTING-POS     TO RR-STARTING-POS.                         
016600     MOVE SR-TURNS-LED        TO RR-TURNS-LED.                            
016700     MOVE SR-POINTS           TO RR-POINTS.                               
016800     MOVE SR-PLAYOFF-POINTS   TO RR-PLAYOFF-POINTS.                       
016900     MOVE SR-REL-FINISH       TO RR-REL-FINISH.                           
017000     MOVE SR-QUAL-POINTS      TO RR-QUAL-POINTS.                          
