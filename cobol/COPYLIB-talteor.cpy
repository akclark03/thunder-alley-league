000100*---------------------------------------------------------------*         
000200* COPYLIB TALTEOR -- TEAM / OWNER RECORD LAYOUT                  *        
000300* ONE ENTRY PER TEAM.  CARRIES THE OWNER-OF-RECORD NAME (MAY     *        
000400* BE BLANK FOR AN UNOWNED TEAM) AND THE TEAM'S POLE-POSITION     *        
000500* RANKING USED TO ORDER THE STARTING GRID.                       *        
000600*---------------------------------------------------------------*         
000700* MAINT LOG                                                     *         
000800* 03/11/91 R.KRANEPOOL  TAL-0012  ORIGINAL TEAM/OWNER LAYOUT     *        
000900* 07/30/96 L.HERNANDEZ  TAL-0091  ADDED TM-POLE-RANK -- WAS A    *        
001000*          SEPARATE FILE UNTIL THIS RELEASE                     *         
001100*---------------------------------------------------------------*         
001200 01  TAL-TEAM-RECORD.                                                     
001300     05  TM-TEAM-NAME            PIC X(12).                               
001400     05  TM-OWNER-NAME           PIC X(20).                               
001500     05  TM-POLE-RANK            PIC 9(02).                               
001600*        ALTERNATE NUMERIC VIEW OF THE POLE RANK, USED WHEN      *        
001700*        THE RANK IS MOVED INTO A COMPARE AGAINST A COMP FIELD.  *        
001800     05  TM-POLE-RANK-N REDEFINES TM-POLE-RANK                            
001900                                 PIC 99.                                  
002000     05  FILLER                  PIC X(26).                               
