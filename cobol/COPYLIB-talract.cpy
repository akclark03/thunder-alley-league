000100*---------------------------------------------------------------*         
000200* COPYLIB TALRACT -- RACE RESULT TABLE (WORKING-STORAGE)         *        
000300* HOLDS THE FLATTENED SEASON RESULTS IN MEMORY FOR THE           *        
000400* QUALIFYING-SCORE AGGREGATION AND FOR EACH STANDINGS BUILD.     *        
000500* SIZED FOR A 30-RACE SEASON AT UP TO 40 CARS STARTED PER RACE.  *        
000600*---------------------------------------------------------------*         
000700 01  TAL-RACE-TABLE-CTL.                                                  
000800     05  RCT-TABLE-SIZE          PIC S9(4) USAGE IS COMP.                 
000900 01  TAL-RACE-TABLE.                                                      
001000     05  RCT-ENTRY OCCURS 1 TO 1200 TIMES                                 
001100             DEPENDING ON RCT-TABLE-SIZE                                  
001200             INDEXED BY RCT-IDX, RCT-FIND-IDX.                            
001300         10  RCT-RACE-DATE       PIC X(10).                               
001400         10  RCT-RACE-NUM        PIC 9(03).                               
001500         10  RCT-TRACK-ID        PIC X(08).                               
001600         10  RCT-FINISH-POS      PIC 9(02).                               
001700         10  RCT-DNQ-FLAG        PIC X(01).                               
001800             88  RCT-IS-DNQ                 VALUE 'Y'.                    
001900         10  RCT-CAR-NUMBER      PIC 9(03).                               
002000         10  RCT-DRIVER-NAME     PIC X(20).                               
002100         10  RCT-TEAM-NAME       PIC X(12).                               
002200         10  RCT-STARTING-POS    PIC 9(02).                               
002300         10  RCT-TURNS-LED       PIC 9(03).                               
002400         10  RCT-POINTS          PIC S9(04).                              
002500         10  RCT-PLAYOFF-POINTS  PIC S9(03).                              
002600         10  RCT-REL-FINISH      PIC 9(02).                               
002700         10  RCT-QUAL-POINTS     PIC S9(03).                              
002800         10  FILLER              PIC X(04).                               
